000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  CCVALDT.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 08/21/95.
000160 DATE-COMPILED. 08/21/95.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*        CALLED SUBPROGRAM -- VALIDATES THE RUN-TIME SELECTION
000230*        PARAMETERS ACCEPTED BY CCBULK/CCONE/CCNEVER BEFORE ANY
000240*        OF STEP-FILE IS READ:
000250*
000260*          1. THE DATE-RANGE PAIR -- BOTH PRESENT OR BOTH BLANK,
000270*             EACH IN YYYY-MM-DD FORM (A TRAILING TIME PORTION
000280*             IS IGNORED BY THE CALLER, NOT PASSED IN HERE).
000290*          2. THE RUN-MODE SWITCHES -- "INDIVIDUAL ONLY" AND
000300*             "PAIR ONLY" ARE MUTUALLY EXCLUSIVE.
000310*
000320*        RETURNS A 2-DIGIT ERROR CODE; 00 MEANS THE PARAMETERS
000330*        ARE CLEAN AND THE CALLING PROGRAM MAY PROCEED.
000340*
000350*   MAINTENANCE LOG
000360*   DATE      INIT  TICKET    DESCRIPTION
000370*   --------  ----  --------  ----------------------------------
000380*   08/21/95  JS    CAC-0113  ORIGINAL DATE-PAIR CHECK
000390*   04/30/97  TGD   CAC-0163  ADDED RUN-MODE MUTUAL EXCLUSION
000400*                             CHECK FOR THE NEW CMDPKG-ONLY SWITCH
000410*   09/30/98  RFP   CAC-0198  Y2K REVIEW -- DATE FORMAT CHECK IS
000420*                             A SIMPLE DIGITS/DASHES TEST, NO
000430*                             2-DIGIT YEAR ASSUMPTION, NO CHANGE
000440*   03/14/99  RFP   CAC-0211  LINKAGE WAS A BESPOKE 22-BYTE
000450*                             GROUP THAT HAPPENED TO OVERLAY THE
000460*                             FRONT OF CONTROL-CARD-REC BY LUCK
000470*                             OF FIELD WIDTH -- SWITCHED TO COPY
000480*                             CCCTLCRD SO THE LAYOUT CAN'T DRIFT
000490*                             OUT FROM UNDER THE CALLERS AGAIN
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 INPUT-OUTPUT SECTION.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590
000600 WORKING-STORAGE SECTION.
000610 01  MISC-FIELDS.
000620     05  WS-SUB               PIC S9(4) COMP.
000630     05  WS-CHECK-DATE        PIC X(10).
000640     05  WS-DATE-OK-SW        PIC X(1) VALUE "Y".
000650         88 WS-DATE-IS-VALID  VALUE "Y".
000660     05  FILLER               PIC X(05).
000670
000680***  COMPONENT VIEW OF WS-CHECK-DATE, USED ONLY WHEN A DUMP IS
000690***  NEEDED TO SEE WHICH PART OF A REJECTED DATE WENT BAD.
000700 01  WS-CHECK-DATE-PARTS REDEFINES MISC-FIELDS.
000710     05  FILLER               PIC X(02).
000720     05  WCD-YEAR             PIC X(04).
000730     05  WCD-DASH-1           PIC X(01).
000740     05  WCD-MONTH            PIC X(02).
000750     05  WCD-DASH-2           PIC X(01).
000760     05  WCD-DAY              PIC X(02).
000770     05  FILLER               PIC X(06).
000780
000790 77  WS-DATE-ERR-COUNT        PIC 9(3) COMP VALUE ZERO.
000800
000810***  DIAGNOSTIC DISPLAY LINE -- START/END DATE CONCATENATED SO
000820***  AN OPERATOR STARING AT A SYSOUT CAN SEE THE WHOLE RANGE ON
000830***  ONE LINE WHEN A PARAMETER CARD GETS REJECTED.
000840 01  WS-RANGE-TRACE.
000850     05  WRT-START            PIC X(10).
000860     05  FILLER               PIC X(03) VALUE " - ".
000870     05  WRT-END              PIC X(10).
000880     05  FILLER               PIC X(09) VALUE SPACES.
000890
000900 01  WS-RANGE-TRACE-LINE REDEFINES WS-RANGE-TRACE.
000910     05  WRTL-RAW             PIC X(32).
000920
000930 LINKAGE SECTION.
000940     COPY CCCTLCRD.
000950
000960***  FLAG-ONLY VIEW OF THE CONTROL CARD -- LETS THIS PROGRAM
000970***  TEST BOTH RUN-MODE SWITCHES TOGETHER WITHOUT WALKING BACK
000980***  THROUGH THE FULL CCCTLCRD GROUP EVERY TIME.
000990 01  CTL-CARD-FLAGS REDEFINES CONTROL-CARD-REC.
001000     05  FILLER                PIC X(20).
001010     05  CCF-INDIV-ONLY        PIC X(01).
001020     05  CCF-PAIR-ONLY         PIC X(01).
001030     05  FILLER                PIC X(98).
001040 01  RETURN-ERR-CD            PIC X(2).
001050
001060 PROCEDURE DIVISION USING CONTROL-CARD-REC, RETURN-ERR-CD.
001070     MOVE "00" TO RETURN-ERR-CD.
001080
001090     IF CTL-DATE-START = SPACES AND CTL-DATE-END NOT = SPACES
001100         MOVE "10" TO RETURN-ERR-CD
001110     ELSE
001120         IF CTL-DATE-START NOT = SPACES AND CTL-DATE-END = SPACES
001130             MOVE "10" TO RETURN-ERR-CD.
001140
001150     IF RETURN-ERR-CD = "00"
001160         IF CTL-DATE-START NOT = SPACES
001170             PERFORM 100-CHECK-DATE-FORM THRU 100-EXIT.
001180
001190     IF RETURN-ERR-CD = "00"
001200         IF CTL-INDIV-ONLY AND CTL-PAIR-ONLY
001210             MOVE "20" TO RETURN-ERR-CD.
001220
001230     GOBACK.
001240
001250***  CHECKS BOTH CTL-DATE-START AND CTL-DATE-END ARE YYYY-MM-DD
001260 100-CHECK-DATE-FORM.
001270     MOVE CTL-DATE-START TO WS-CHECK-DATE.
001280     PERFORM 120-CHECK-DIGITS-DASHES THRU 120-EXIT.
001290     IF NOT WS-DATE-IS-VALID
001300         MOVE "11" TO RETURN-ERR-CD.
001310     IF RETURN-ERR-CD = "00"
001320         MOVE CTL-DATE-END TO WS-CHECK-DATE
001330         PERFORM 120-CHECK-DIGITS-DASHES THRU 120-EXIT
001340         IF NOT WS-DATE-IS-VALID
001350             MOVE "11" TO RETURN-ERR-CD.
001360     IF RETURN-ERR-CD NOT = "00"
001370         ADD 1 TO WS-DATE-ERR-COUNT
001380         MOVE CTL-DATE-START TO WRT-START
001390         MOVE CTL-DATE-END TO WRT-END
001400         DISPLAY "CCVALDT -- BAD DATE RANGE: " WRTL-RAW.
001410 100-EXIT.
001420     EXIT.
001430
001440***  DIGITS IN POSITIONS 1-4, 6-7, 9-10; DASHES AT 5 AND 8
001450 120-CHECK-DIGITS-DASHES.
001460     MOVE "Y" TO WS-DATE-OK-SW.
001470     IF WS-CHECK-DATE(5:1) NOT = "-" OR
001480        WS-CHECK-DATE(8:1) NOT = "-"
001490         MOVE "N" TO WS-DATE-OK-SW.
001500     IF WS-DATE-IS-VALID
001510         PERFORM 125-CHECK-ONE-DIGIT THRU 125-EXIT
001520                 VARYING WS-SUB FROM 1 BY 1
001530                 UNTIL WS-SUB > 10.
001540 120-EXIT.
001550     EXIT.
001560
001570***  SKIPS THE DASH POSITIONS AT 5 AND 8; EVERY OTHER POSITION
001580***  MUST BE NUMERIC
001590 125-CHECK-ONE-DIGIT.
001600     IF WS-SUB = 5 OR WS-SUB = 8
001610         GO TO 125-EXIT.
001620     IF WS-CHECK-DATE(WS-SUB:1) NOT NUMERIC
001630         MOVE "N" TO WS-DATE-OK-SW.
001640 125-EXIT.
001650     EXIT.
