000100******************************************************************
000110* CCAGGTBL  --  AGGREGATE STAGING WORK AREA                     *
000120*                                                                *
000130*   HOLDS ONE FULLY-COMPUTED COMMAND OR COMMAND+PACKAGE          *
000140*   AGGREGATE, STAGED HERE OUT OF THE RUNNING TABLE ROW JUST     *
000150*   BEFORE THE DETAIL REPORT IS WRITTEN.  SAME SHAPE SERVES      *
000160*   COMMAND-RPT, CMDPKG-RPT (CCBULK) AND THE ONE-COMMAND REPORT  *
000170*   (CCONE) -- A COMMAND-PACKAGE AGGREGATE SIMPLY LEAVES         *
000180*   AGG-MOST-COMMON-PKG UNUSED (THE PACKAGE IS ALREADY THE KEY). *
000190*                                                                *
000200*   MAINTENANCE                                                 *
000210*   DATE     INIT  TICKET    DESCRIPTION                        *
000220*   -------- ----  --------  ---------------------------------- *
000230*   08/21/95  JS   CAC-0113  ORIGINAL STAGING AREA               *
000240*   04/30/97  TGD  CAC-0163  ADDED HIT-WITHOUT-COMPONENT FIELDS  *
000250*   11/19/98  RFP  CAC-0203  Y2K -- DATE FIELDS CONFIRMED FULL   *
000260*                            4-DIGIT YEAR, NO CHANGE REQUIRED    *
000270******************************************************************
000280 01  AGG-WORK-AREA.
000290     05  AGG-KEY-COMMAND             PIC X(50).
000300     05  AGG-KEY-PACKAGE             PIC X(30).
000310     05  AGG-TOTAL-RUNS              PIC 9(7) COMP.
000320     05  AGG-DATE-START              PIC X(10).
000330     05  AGG-DATE-END                PIC X(10).
000340     05  AGG-HIT-COUNT               PIC 9(7) COMP.
000350     05  AGG-HIT-PCT                 PIC 9(3)V9(2).
000360     05  AGG-LATENCY-SUM             PIC 9(9)V9(3) COMP-3.
000370     05  AGG-LATENCY-CNT             PIC 9(7) COMP.
000380     05  AGG-AVG-HIT-LATENCY         PIC 9(4)V9(3).
000390     05  AGG-MISS-COUNT              PIC 9(7) COMP.
000400     05  AGG-MISS-PCT                PIC 9(3)V9(2).
000410     05  AGG-HWC-COUNT               PIC 9(7) COMP.
000420     05  AGG-HWC-PCT                 PIC 9(3)V9(2).
000430     05  AGG-BREAKDOWN OCCURS 12 TIMES INDEXED BY AGG-BRK-IDX.
000440         10  AGG-BRK-CATEGORY        PIC X(30).
000450         10  AGG-BRK-COUNT           PIC 9(7) COMP.
000460         10  AGG-BRK-PCT             PIC 9(3)V9(2).
000470     05  AGG-CLASS-TAP-COUNT         PIC 9(7) COMP.
000480     05  AGG-CLASS-TEXT-COUNT        PIC 9(7) COMP.
000490     05  AGG-CLASS-UNK-COUNT         PIC 9(7) COMP.
000500     05  AGG-STATUS-TALLY OCCURS 10 TIMES INDEXED BY AGG-STAT-IDX.
000510         10  AGG-STAT-VALUE          PIC X(8).
000520         10  AGG-STAT-COUNT          PIC 9(7) COMP.
000530     05  AGG-MOST-COMMON-PKG         PIC X(30).
000540     05  AGG-DATE-TALLY OCCURS 400 TIMES INDEXED BY AGG-DATE-IDX.
000550         10  AGG-DATE-VALUE          PIC X(10).
000560         10  AGG-DATE-COUNT          PIC 9(7) COMP.
000570     05  FILLER                      PIC X(4).
