000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CCONE.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 03/11/96.
000150 DATE-COMPILED. 03/11/96.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*        ON-DEMAND JOB -- ANALYZES ONE (COMMAND, PACKAGE) PAIR
000220*        RATHER THAN THE WHOLE STEP-FILE.  THE CONTROL CARD'S
000230*        COMMAND/PACKAGE FILTER FIELDS ARE REQUIRED HERE (THE
000240*        NIGHTLY CCBULK JOB TREATS THEM AS OPTIONAL SCOPE
000250*        NARROWERS; THIS JOB TREATS THEM AS THE TARGET).  EVERY
000260*        STEP RECORD WHOSE COMMAND AND PACKAGE MATCH EXACTLY
000270*        (CASE-SENSITIVE) AND WHOSE DATE FALLS IN THE OPTIONAL
000280*        RANGE IS TALLIED INTO ONE RUNNING AGGREGATE; AT END OF
000290*        FILE THE AGGREGATE IS STAGED INTO CCAGGTBL'S
000300*        AGG-WORK-AREA AND ONE REPORT BLOCK IS PRINTED -- OR, IF
000310*        NOTHING MATCHED, A "NO DATA FOUND" LINE.
000320*
000330*        MISS CLASSIFICATION IS DELEGATED TO CCCLASS, SAME AS
000340*        CCBULK.
000350*
000360*   MAINTENANCE LOG
000370*   DATE      INIT  TICKET    DESCRIPTION
000380*   --------  ----  --------  ----------------------------------
000390*   03/11/96  JS    CAC-0128  ORIGINAL ONE-PAIR ANALYZER, WRITTEN
000400*                             FOR THE QA AUTOMATION DESK'S
000410*                             DRILL-DOWN REQUESTS
000420*   04/30/97  TGD   CAC-0163  ADDED HIT-WITHOUT-COMPONENT TALLY
000430*                             TO MATCH CCBULK
000440*   09/30/98  RFP   CAC-0198  Y2K REVIEW -- NO CHANGE REQUIRED
000450*   07/09/01  TGD   CAC-0255  ADDED SIMILAR-DOC-FOUND-FLAG TO THE
000460*                             CLASSIFIER CALL PARAMETER LIST
000470*   06/11/03  JS    CAC-0241  REQUIRE THE COMMAND/PACKAGE FILTER
000480*                             TO BE PRESENT ON THE CONTROL CARD,
000490*                             ABEND IF EITHER IS BLANK
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS NEXT-PAGE.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT SYSOUT
000610     ASSIGN TO UT-S-SYSOUT
000620       ORGANIZATION IS SEQUENTIAL.
000630
000640     SELECT STEP-FILE
000650     ASSIGN TO UT-S-STEPFILE
000660       ACCESS MODE IS SEQUENTIAL
000670       FILE STATUS IS SFCODE.
000680
000690     SELECT CTLCARD
000700     ASSIGN TO UT-S-CTLCARD
000710       ACCESS MODE IS SEQUENTIAL
000720       FILE STATUS IS CFCODE.
000730
000740     SELECT ONE-RPT
000750     ASSIGN TO UT-S-ONERPT
000760       ACCESS MODE IS SEQUENTIAL
000770       FILE STATUS IS OFCODE.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  SYSOUT
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 130 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS SYSOUT-REC.
000870 01  SYSOUT-REC  PIC X(130).
000880
000890 FD  STEP-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 140 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS STEP-FILE-REC.
000950 01  STEP-FILE-REC  PIC X(140).
000960
000970 FD  CTLCARD
000980     RECORDING MODE IS F
000990     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 120 CHARACTERS
001010     BLOCK CONTAINS 0 RECORDS
001020     DATA RECORD IS CTLCARD-REC.
001030 01  CTLCARD-REC  PIC X(120).
001040
001050 FD  ONE-RPT
001060     RECORDING MODE IS F
001070     LABEL RECORDS ARE STANDARD
001080     RECORD CONTAINS 132 CHARACTERS
001090     BLOCK CONTAINS 0 RECORDS
001100     DATA RECORD IS ONE-RPT-REC.
001110 01  ONE-RPT-REC  PIC X(132).
001120
001130 WORKING-STORAGE SECTION.
001140
001150 01  FILE-STATUS-CODES.
001160     05  SFCODE                  PIC X(2).
001170     05  CFCODE                  PIC X(2).
001180     05  OFCODE                  PIC X(2).
001190         88 CODE-WRITE    VALUE SPACES.
001200
001210 77  MORE-STEP-SW                PIC X(1) VALUE SPACE.
001220     88 NO-MORE-STEP-RECS  VALUE "N".
001230
001240***  SCRATCH FIELDS FOR THE CURRENT STEP RECORD -- NONE OF THIS
001250***  SURVIVES
001260***  PAST ONE PASS OF 100-MAINLINE.
001270 01  MISC-FIELDS.
001280     05  WS-DATE                   PIC 9(6).
001290     05  IN-SCOPE-SW               PIC X(1) VALUE "N".
001300         88 RECORD-IN-SCOPE        VALUE "Y".
001310     05  WS-DATE-KEY               PIC X(10).
001320     05  WS-DATE-KEY-PARTS REDEFINES WS-DATE-KEY.
001330         10  WS-DATE-KEY-YYYY      PIC X(4).
001340         10  FILLER                PIC X(1).
001350         10  WS-DATE-KEY-MM        PIC X(2).
001360         10  FILLER                PIC X(1).
001370         10  WS-DATE-KEY-DD        PIC X(2).
001380     05  WS-STATUS-KEY             PIC X(8).
001390     05  WS-MISS-CATEGORY          PIC X(30).
001400     05  STAT-FOUND-SW             PIC X(1).
001410     05  WS-SWAP-SW                PIC X(1).
001420     05  WS-BUB-SUB                PIC 9(3) COMP.
001430     05  WS-DATE-ROW-HOLD.
001440         10  WS-DRH-VALUE          PIC X(10).
001450         10  WS-DRH-COUNT          PIC 9(7) COMP.
001460     05  WS-MOD-RESULT             PIC 9(9) COMP.
001470     05  WS-MOD-DUMMY              PIC 9(9) COMP.
001480     05  CLASS-RETURN-CD           PIC S9(4) COMP.
001490     05  VALDT-RETURN-CD           PIC X(2).
001500
001510***  ONE-FOR-ONE WITH CCCLASS'S CLASSIFY-REC LINKAGE LAYOUT --
001520***  PASSED ON
001530***  THE CALL AT 200-CLASSIFY-RECORD.
001540 01  CLASSIFY-PARMS-AREA.
001550     05  CL-UNDOABLE-FLAG          PIC X(1).
001560     05  CL-UNBLOCKER-FLAG         PIC X(1).
001570     05  CL-OCR-FLAG               PIC X(1).
001580     05  CL-DYNAMIC-FLAG           PIC X(1).
001590     05  CL-LLM-NULL-FLAG          PIC X(1).
001600     05  CL-STEP-STATUS            PIC X(8).
001610     05  CL-CACHE-READ-STATUS      PIC S9(1).
001620     05  CL-CACHE-DOC-STATUS       PIC S9(1).
001630     05  CL-SIMILARITY-SCORE       PIC 9(1)V9(4).
001640     05  CL-CAND-COUNT             PIC 9(3).
001650     05  CL-SIMDOC-FLAG            PIC X(1).
001660
001670 COPY CCSTEP.
001680 COPY CCCTLCRD.
001690 COPY CCMISSRC.
001700 COPY CCAGGTBL.
001710 COPY ABENDREC.
001720
001730***  JOB-WIDE COUNTERS, INITIALIZED ONCE AT 000-HOUSEKEEPING AND
001740***  NEVER
001750***  RESET AGAIN -- USED FOR THE END-OF-JOB RECONCILIATION DISPLAY
001760***  ONLY.
001770 01  RUN-TOTALS.
001780     05  TOTAL-STEPS-PROCESSED     PIC 9(9) COMP.
001790     05  RECORDS-READ              PIC 9(9) COMP.
001800
001810****** SINGLE RUNNING AGGREGATE FOR THE ONE REQUESTED PAIR --
001820****** SAME SHAPE AS ONE ROW OF CCBULK'S CP-TABLE-ROW, NO
001830****** PACKAGE TALLY, ONLY ONE ROW EVER EXISTS.
001840 01  ONE-AGG-AREA.
001850     05  ONE-TOTAL-RUNS            PIC 9(7) COMP.
001860     05  ONE-DATE-START            PIC X(10).
001870     05  ONE-DATE-END              PIC X(10).
001880     05  ONE-HIT-COUNT             PIC 9(7) COMP.
001890     05  ONE-LATENCY-SUM           PIC 9(9)V9(3) COMP-3.
001900     05  ONE-LATENCY-CNT           PIC 9(7) COMP.
001910     05  ONE-MISS-COUNT            PIC 9(7) COMP.
001920     05  ONE-HWC-COUNT             PIC 9(7) COMP.
001930     05  ONE-BRK-COUNT OCCURS 12 TIMES PIC 9(7) COMP.
001940     05  ONE-CLASS-TAP-COUNT       PIC 9(7) COMP.
001950     05  ONE-CLASS-TEXT-COUNT      PIC 9(7) COMP.
001960     05  ONE-CLASS-UNK-COUNT       PIC 9(7) COMP.
001970     05  ONE-STAT-ENTRY-CNT        PIC 9(2) COMP.
001980     05  ONE-STAT-ROW OCCURS 10 TIMES INDEXED BY ONE-STAT-IDX.
001990         10  ONE-STAT-VALUE        PIC X(8).
002000         10  ONE-STAT-COUNT        PIC 9(7) COMP.
002010     05  ONE-DATE-ENTRY-CNT        PIC 9(3) COMP.
002020     05  ONE-DATE-ROW OCCURS 120 TIMES
002030                     INDEXED BY ONE-DATE-IDX.
002040         10  ONE-DATE-VALUE        PIC X(10).
002050         10  ONE-DATE-COUNT        PIC 9(7) COMP.
002060
002070***  COMMAND+PACKAGE HEADER LINE OF THE ONE BLOCK THIS JOB EVER
002080***  PRINTS.
002090 01  RPT-CMD-LINE.
002100     05  FILLER             PIC X(9) VALUE "COMMAND: ".
002110     05  RCL-COMMAND        PIC X(50).
002120     05  FILLER             PIC X(3) VALUE SPACES.
002130     05  FILLER             PIC X(9) VALUE "PACKAGE: ".
002140     05  RCL-PACKAGE        PIC X(30).
002150     05  FILLER             PIC X(31) VALUE SPACES.
002160
002170***  TOTAL RUNS AND THE ACTUAL DATE RANGE SEEN FOR THE PAIR.
002180 01  RPT-TOT-LINE.
002190     05  FILLER             PIC X(12) VALUE "TOTAL RUNS: ".
002200     05  RTL-TOTAL-RUNS     PIC ZZZZZZ9.
002210     05  FILLER             PIC X(3) VALUE SPACES.
002220     05  FILLER             PIC X(12) VALUE "DATE RANGE: ".
002230     05  RTL-DATE-START     PIC X(10).
002240     05  FILLER             PIC X(3) VALUE " - ".
002250     05  RTL-DATE-END       PIC X(10).
002260     05  FILLER             PIC X(75) VALUE SPACES.
002270
002280***  HIT COUNT, HIT PERCENTAGE, AND AVERAGE HIT LATENCY.
002290 01  RPT-HIT-LINE.
002300     05  FILLER             PIC X(6) VALUE "HITS: ".
002310     05  RHIT-COUNT         PIC ZZZZZZ9.
002320     05  FILLER             PIC X(3) VALUE SPACES.
002330     05  FILLER             PIC X(5) VALUE "PCT: ".
002340     05  RHIT-PCT           PIC ZZZ9.99.
002350     05  FILLER             PIC X(3) VALUE SPACES.
002360     05  FILLER             PIC X(13) VALUE "AVG LATENCY: ".
002370     05  RHIT-AVGLAT        PIC ZZZ9.999.
002380     05  FILLER             PIC X(80) VALUE SPACES.
002390
002400***  MISS COUNT AND MISS PERCENTAGE, AHEAD OF THE BREAKDOWN
002410***  SECTION.
002420 01  RPT-MISS-LINE.
002430     05  FILLER             PIC X(6) VALUE "MISS: ".
002440     05  RMISS-COUNT        PIC ZZZZZZ7.
002450     05  FILLER             PIC X(3) VALUE SPACES.
002460     05  FILLER             PIC X(5) VALUE "PCT: ".
002470     05  RMISS-PCT          PIC ZZZ9.99.
002480     05  FILLER             PIC X(104) VALUE SPACES.
002490
002500***  ONE LINE OF THE MISS-REASON BREAKDOWN SECTION, UP TO 12 PER
002510***  BLOCK.
002520 01  RPT-BRK-LINE.
002530     05  FILLER             PIC X(4) VALUE "  - ".
002540     05  RBRK-CATEGORY      PIC X(30).
002550     05  FILLER             PIC X(2) VALUE SPACES.
002560     05  FILLER             PIC X(7) VALUE "COUNT: ".
002570     05  RBRK-COUNT         PIC ZZZZZZ9.
002580     05  FILLER             PIC X(3) VALUE SPACES.
002590     05  FILLER             PIC X(5) VALUE "PCT: ".
002600     05  RBRK-PCT           PIC ZZZ9.99.
002610     05  FILLER             PIC X(67) VALUE SPACES.
002620
002630***  HIT-WITHOUT-COMPONENT COUNT -- CARRIED SEPARATELY FROM THE
002640***  PLAIN
002650***  HIT COUNT SINCE IT STILL COUNTS TOWARD THE HIT RATE,
002660***  CAC-0163.
002670 01  RPT-HWC-LINE.
002680     05  FILLER             PIC X(23) VALUE
002690                             "HIT WITHOUT COMPONENT: ".
002700     05  RHWC-COUNT         PIC ZZZZZZ9.
002710     05  FILLER             PIC X(3) VALUE SPACES.
002720     05  FILLER             PIC X(5) VALUE "PCT: ".
002730     05  RHWC-PCT           PIC ZZZ9.99.
002740     05  FILLER             PIC X(87) VALUE SPACES.
002750
002760***  ONE LINE OF THE TAP/TEXT/UNKNOWN CLASSIFICATION TALLY.
002770 01  RPT-CLASS-LINE.
002780     05  FILLER             PIC X(4) VALUE "  - ".
002790     05  RCLS-LABEL         PIC X(14).
002800     05  FILLER             PIC X(2) VALUE SPACES.
002810     05  FILLER             PIC X(7) VALUE "COUNT: ".
002820     05  RCLS-COUNT         PIC ZZZZZZ9.
002830     05  FILLER             PIC X(98) VALUE SPACES.
002840
002850***  ONE LINE OF THE STATUS TALLY SECTION.
002860 01  RPT-STAT-LINE.
002870     05  FILLER             PIC X(4) VALUE "  - ".
002880     05  RSTAT-LABEL        PIC X(8).
002890     05  FILLER             PIC X(2) VALUE SPACES.
002900     05  FILLER             PIC X(7) VALUE "COUNT: ".
002910     05  RSTAT-COUNT        PIC ZZZZZZ9.
002920     05  FILLER             PIC X(104) VALUE SPACES.
002930
002940***  ONE LINE OF THE CREATED-DATE TALLY SECTION.
002950 01  RPT-DATE-LINE.
002960     05  FILLER             PIC X(4) VALUE "  - ".
002970     05  RDATE-LABEL        PIC X(10).
002980     05  FILLER             PIC X(2) VALUE SPACES.
002990     05  FILLER             PIC X(7) VALUE "COUNT: ".
003000     05  RDATE-COUNT        PIC ZZZZZZ9.
003010     05  FILLER             PIC X(102) VALUE SPACES.
003020
003030***  SECTION-HEADING LINE ("MISS BREAKDOWN:", "STATUS TALLY:",
003040***  ETC.).
003050 01  RPT-SECTION-LINE.
003060     05  RSEC-TEXT          PIC X(40).
003070     05  FILLER             PIC X(92) VALUE SPACES.
003080
003090 01  RPT-BLANK-LINE.
003100     05  FILLER             PIC X(132) VALUE SPACES.
003110
003120***  PRINTED INSTEAD OF A FULL BLOCK WHEN THE PAIR NEVER MATCHED.
003130 01  RPT-NODATA-LINE.
003140     05  FILLER             PIC X(40) VALUE
003150                        "NO DATA FOUND FOR THIS COMMAND/PACKAGE".
003160     05  FILLER             PIC X(92) VALUE SPACES.
003170
003180 PROCEDURE DIVISION.
003190     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003200     PERFORM 100-MAINLINE THRU 100-EXIT
003210             UNTIL NO-MORE-STEP-RECS.
003220     PERFORM 900-CLEANUP THRU 900-EXIT.
003230     MOVE ZERO TO RETURN-CODE.
003240     GOBACK.
003250
003260***  STARTUP -- OPENS STEP-FILE/CTLCARD/ONE-RPT/SYSOUT, LOADS THE
003270***  MISS-
003280***  REASON TABLE, THEN VALIDATES THE CONTROL CARD.  CAC-0241 MADE
003290***  THE
003300***  COMMAND/PACKAGE FILTER MANDATORY HERE -- UNLIKE CCBULK, WHICH
003310***  TREATS
003320***  THE SAME TWO FIELDS AS AN OPTIONAL SCOPE NARROWER, THIS JOB
003330***  HAS NO
003340***  WORK TO DO WITHOUT THEM AND ABENDS RATHER THAN RUNNING AN
003350***  EMPTY JOB.
003360 000-HOUSEKEEPING.
003370     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003380     DISPLAY "******** BEGIN JOB CCONE ********".
003390     ACCEPT WS-DATE FROM DATE.
003400     OPEN INPUT STEP-FILE, CTLCARD.
003410     OPEN OUTPUT ONE-RPT, SYSOUT.
003420     PERFORM 010-LOAD-MISS-TABLE THRU 010-EXIT.
003430     INITIALIZE ONE-AGG-AREA, RUN-TOTALS.
003440     MOVE HIGH-VALUES TO ONE-DATE-START.
003450     MOVE LOW-VALUES TO ONE-DATE-END.
003460
003470     READ CTLCARD INTO CONTROL-CARD-REC
003480         AT END
003490         MOVE SPACES TO CONTROL-CARD-REC
003500     END-READ.
003510
003520     IF CTL-COMMAND-FILTER = SPACES OR CTL-PACKAGE-FILTER = SPACES
003530         MOVE "** CONTROL CARD MISSING COMMAND/PACKAGE TARGET"
003540              TO ABEND-REASON
003550         GO TO 1000-ABEND-RTN.
003560
003570     MOVE ZERO TO VALDT-RETURN-CD.
003580     CALL "CCVALDT" USING CONTROL-CARD-REC, VALDT-RETURN-CD.
003590     IF VALDT-RETURN-CD NOT = "00"
003600         MOVE "** CONTROL CARD FAILED VALIDATION"
003610              TO ABEND-REASON
003620         MOVE VALDT-RETURN-CD TO ACTUAL-VAL
003630         GO TO 1000-ABEND-RTN.
003640
003650     READ STEP-FILE INTO STEP-RECORD
003660         AT END
003670         MOVE "N" TO MORE-STEP-SW
003680     END-READ.
003690 000-EXIT.
003700     EXIT.
003710
003720***  SAME 12-ROW LOAD CCBULK USES -- SEE CCMISSRC FOR THE SOURCE
003730***  VALUES.
003740 010-LOAD-MISS-TABLE.
003750     MOVE "010-LOAD-MISS-TABLE" TO PARA-NAME.
003760     PERFORM 012-LOAD-MISS-ROW THRU 012-EXIT
003770         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > 12.
003780 010-EXIT.
003790     EXIT.
003800
003810 012-LOAD-MISS-ROW.
003820     MOVE MR-VAL-ROW(MR-IDX) TO MISS-REASON-CODE(MR-IDX).
003830     MOVE MR-IDX TO MISS-REASON-SEQ(MR-IDX).
003840 012-EXIT.
003850     EXIT.
003860
003870***  READ/CLASSIFY/TALLY LOOP.  SHAPE MATCHES CCBULK'S
003880***  100-MAINLINE, BUT
003890***  THERE IS ONLY ONE RUNNING AGGREGATE TO FOLD INTO -- THE
003900***  COMMAND AND
003910***  PACKAGE ARE PINNED TO THE CONTROL CARD'S FILTER FOR THE WHOLE
003920***  RUN,
003930***  SO THERE IS NO FIND-OR-CREATE TABLE LOOKUP LIKE 310-FIND-CMD-
003940***  ROW.
003950 100-MAINLINE.
003960     MOVE "100-MAINLINE" TO PARA-NAME.
003970     PERFORM 150-CHECK-IN-SCOPE THRU 150-EXIT.
003980     IF NOT RECORD-IN-SCOPE
003990         GO TO 100-READ-NEXT.
004000     PERFORM 160-DERIVE-DATE-KEY THRU 160-EXIT.
004010     PERFORM 200-CLASSIFY-RECORD THRU 200-EXIT.
004020     PERFORM 300-TALLY-ONE-ROW THRU 300-EXIT.
004030     ADD 1 TO TOTAL-STEPS-PROCESSED.
004040***  COMMON READ-AHEAD TAIL -- SAME PATTERN CCBULK USES.
004050 100-READ-NEXT.
004060     ADD 1 TO RECORDS-READ.
004070     PERFORM 450-PROGRESS-CHECK THRU 450-EXIT.
004080     READ STEP-FILE INTO STEP-RECORD
004090         AT END
004100         MOVE "N" TO MORE-STEP-SW
004110     END-READ.
004120 100-EXIT.
004130     EXIT.
004140
004150***  EXACT COMMAND+PACKAGE MATCH (CASE-SENSITIVE), STEP MUST
004160***  STILL BE TAP/TEXT, PLUS THE OPTIONAL DATE RANGE.
004170 150-CHECK-IN-SCOPE.
004180     MOVE "150-CHECK-IN-SCOPE" TO PARA-NAME.
004190     MOVE "N" TO IN-SCOPE-SW.
004200     IF CLASSIFICATION-IN-SCOPE AND
004210        STEP-COMMAND = CTL-COMMAND-FILTER AND
004220        APP-PACKAGE = CTL-PACKAGE-FILTER
004230         MOVE "Y" TO IN-SCOPE-SW.
004240     IF RECORD-IN-SCOPE AND CTL-DATE-START NOT = SPACES
004250         IF CREATED-DATE < CTL-DATE-START OR
004260            CREATED-DATE > CTL-DATE-END
004270             MOVE "N" TO IN-SCOPE-SW.
004280 150-EXIT.
004290     EXIT.
004300
004310***  BLANK CREATED-DATE BECOMES THE LITERAL KEY "unknown" SO THE
004320***  DATE
004330***  TALLY ALWAYS HAS SOMEWHERE TO PUT THE ROW -- SAME RULE AS
004340***  CCBULK.
004350 160-DERIVE-DATE-KEY.
004360     MOVE "160-DERIVE-DATE-KEY" TO PARA-NAME.
004370     IF CREATED-DATE = SPACES
004380         MOVE "unknown" TO WS-DATE-KEY
004390     ELSE
004400         MOVE CREATED-DATE TO WS-DATE-KEY.
004410 160-EXIT.
004420     EXIT.
004430
004440***  DELEGATES THE 12-RULE CASCADE TO CCCLASS -- ONLY CALLED FOR
004450***  NON-HIT
004460***  RECORDS.  CAC-0255 ADDED SIMILAR-DOC-FOUND-FLAG TO THIS
004470***  PARAMETER
004480***  LIST TO MATCH THE CLASSIFIER'S RULE 11 CHANGE IN CCBULK.
004490 200-CLASSIFY-RECORD.
004500     MOVE "200-CLASSIFY-RECORD" TO PARA-NAME.
004510     MOVE SPACES TO WS-MISS-CATEGORY.
004520     IF CACHE-READ-IS-HIT
004530         GO TO 200-EXIT.
004540     MOVE UNDOABLE-FLAG          TO CL-UNDOABLE-FLAG.
004550     MOVE UNBLOCKER-FLAG         TO CL-UNBLOCKER-FLAG.
004560     MOVE OCR-FLAG               TO CL-OCR-FLAG.
004570     MOVE DYNAMIC-FLAG           TO CL-DYNAMIC-FLAG.
004580     MOVE LLM-OUTPUT-NULL-FLAG   TO CL-LLM-NULL-FLAG.
004590     MOVE TEST-STEP-STATUS       TO CL-STEP-STATUS.
004600     MOVE CACHE-READ-STATUS      TO CL-CACHE-READ-STATUS.
004610     MOVE CACHE-DOC-STATUS       TO CL-CACHE-DOC-STATUS.
004620     MOVE SIMILARITY-SCORE       TO CL-SIMILARITY-SCORE.
004630     MOVE CAND-COUNT-AFTER-FILTER TO CL-CAND-COUNT.
004640     MOVE SIMILAR-DOC-FOUND-FLAG TO CL-SIMDOC-FLAG.
004650     MOVE ZERO TO CLASS-RETURN-CD.
004660     CALL "CCCLASS" USING CLASSIFY-PARMS-AREA,
004670                          WS-MISS-CATEGORY,
004680                          CLASS-RETURN-CD.
004690     IF CLASS-RETURN-CD = ZERO
004700         GO TO 200-EXIT.
004710     MOVE MISS-REASON-CODE(12) TO WS-MISS-CATEGORY.
004720 200-EXIT.
004730     EXIT.
004740
004750***  ROLLS ONE IN-SCOPE STEP RECORD INTO THE SINGLE RUNNING
004760***  AGGREGATE --
004770***  HIT/MISS AND LATENCY, THEN CLASSIFICATION, THEN STATUS AND
004780***  DATE.
004790***  NO LOOKUP STEP IS NEEDED FIRST SINCE ONE-AGG-AREA IS THE ONLY
004800***  ROW.
004810 300-TALLY-ONE-ROW.
004820     MOVE "300-TALLY-ONE-ROW" TO PARA-NAME.
004830     ADD 1 TO ONE-TOTAL-RUNS.
004840     IF WS-DATE-KEY < ONE-DATE-START
004850         MOVE WS-DATE-KEY TO ONE-DATE-START.
004860     IF WS-DATE-KEY > ONE-DATE-END
004870         MOVE WS-DATE-KEY TO ONE-DATE-END.
004880     IF CACHE-READ-IS-HIT
004890         GO TO 300-HIT.
004900     ADD 1 TO ONE-MISS-COUNT.
004910     PERFORM 332-BUMP-ONE-BREAKDOWN THRU 332-EXIT.
004920     IF NOT CACHE-HIT-NO-COMPONENT
004930         GO TO 300-LATENCY.
004940     ADD 1 TO ONE-HWC-COUNT.
004950     GO TO 300-LATENCY.
004960 300-HIT.
004970     ADD 1 TO ONE-HIT-COUNT.
004980 300-LATENCY.
004990     IF CACHE-READ-LATENCY = ZERO
005000         GO TO 300-CLASS.
005010     ADD CACHE-READ-LATENCY TO ONE-LATENCY-SUM.
005020     ADD 1 TO ONE-LATENCY-CNT.
005030 300-CLASS.
005040     IF CLASSIFICATION-IS-TAP
005050         ADD 1 TO ONE-CLASS-TAP-COUNT
005060         GO TO 300-STATUS.
005070     IF CLASSIFICATION-IS-TEXT
005080         ADD 1 TO ONE-CLASS-TEXT-COUNT
005090         GO TO 300-STATUS.
005100     ADD 1 TO ONE-CLASS-UNK-COUNT.
005110 300-STATUS.
005120     PERFORM 334-BUMP-ONE-STATUS THRU 334-EXIT.
005130     PERFORM 338-BUMP-ONE-DATE THRU 338-EXIT.
005140 300-EXIT.
005150     EXIT.
005160
005170***  RULE: EVERY MISS IS BUCKETED INTO ONE OF THE 12 CCMISSRC
005180***  REASON
005190***  SLOTS -- SAME SEARCH CCBULK'S 332-BUMP-CMD-BREAKDOWN
005200***  PERFORMS.
005210 332-BUMP-ONE-BREAKDOWN.
005220     SET MR-IDX TO 1.
005230     SEARCH MISS-REASON-ROW
005240         AT END
005250             CONTINUE
005260         WHEN MISS-REASON-CODE(MR-IDX) = WS-MISS-CATEGORY
005270             ADD 1 TO ONE-BRK-COUNT(MR-IDX)
005280     END-SEARCH.
005290 332-EXIT.
005300     EXIT.
005310
005320***  RULE: DISTINCT TEST-STEP-STATUS VALUES ARE TALLIED UP TO 10
005330***  SLOTS,
005340***  A REPEAT VALUE JUST BUMPS ITS EXISTING COUNT -- SAME LINEAR-
005350***  SEARCH-
005360***  AND-ADD PATTERN CCBULK KEEPS PER COMMAND.
005370 334-BUMP-ONE-STATUS.
005380     MOVE TEST-STEP-STATUS TO WS-STATUS-KEY.
005390     IF WS-STATUS-KEY = SPACES
005400         MOVE "UNKNOWN" TO WS-STATUS-KEY.
005410     MOVE "N" TO STAT-FOUND-SW.
005420     IF ONE-STAT-ENTRY-CNT = 0
005430         GO TO 334-ADD-ENTRY.
005440     SET ONE-STAT-IDX TO 1.
005450     SEARCH ONE-STAT-ROW
005460         AT END
005470             CONTINUE
005480         WHEN ONE-STAT-VALUE(ONE-STAT-IDX) = WS-STATUS-KEY
005490             MOVE "Y" TO STAT-FOUND-SW
005500     END-SEARCH.
005510     IF STAT-FOUND-SW NOT = "Y"
005520         GO TO 334-ADD-ENTRY.
005530     ADD 1 TO ONE-STAT-COUNT(ONE-STAT-IDX).
005540     GO TO 334-EXIT.
005550 334-ADD-ENTRY.
005560     ADD 1 TO ONE-STAT-ENTRY-CNT.
005570     IF ONE-STAT-ENTRY-CNT NOT > 10
005580         GO TO 334-STORE.
005590     MOVE "** STATUS TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
005600     GO TO 1000-ABEND-RTN.
005610 334-STORE.
005620     SET ONE-STAT-IDX TO ONE-STAT-ENTRY-CNT.
005630     MOVE WS-STATUS-KEY TO ONE-STAT-VALUE(ONE-STAT-IDX).
005640     MOVE 1 TO ONE-STAT-COUNT(ONE-STAT-IDX).
005650 334-EXIT.
005660     EXIT.
005670
005680***  RULE: DISTINCT CREATED-DATE VALUES ARE TALLIED UP TO 120
005690***  SLOTS --
005700***  ONE RUN CAN EASILY TOUCH A FULL QUARTER OF DAILY STEP-FILE
005710***  EXTRACTS
005720***  FOR A SINGLE COMMAND, SO THE TABLE IS SIZED WELL PAST ONE-
005730***  STAT-ROW.
005740 338-BUMP-ONE-DATE.
005750     MOVE "N" TO STAT-FOUND-SW.
005760     IF ONE-DATE-ENTRY-CNT = 0
005770         GO TO 338-ADD-ENTRY.
005780     SET ONE-DATE-IDX TO 1.
005790     SEARCH ONE-DATE-ROW
005800         AT END
005810             CONTINUE
005820         WHEN ONE-DATE-VALUE(ONE-DATE-IDX) = WS-DATE-KEY
005830             MOVE "Y" TO STAT-FOUND-SW
005840     END-SEARCH.
005850     IF STAT-FOUND-SW NOT = "Y"
005860         GO TO 338-ADD-ENTRY.
005870     ADD 1 TO ONE-DATE-COUNT(ONE-DATE-IDX).
005880     GO TO 338-EXIT.
005890 338-ADD-ENTRY.
005900     ADD 1 TO ONE-DATE-ENTRY-CNT.
005910     IF ONE-DATE-ENTRY-CNT NOT > 120
005920         GO TO 338-STORE.
005930     MOVE "** DATE TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
005940     GO TO 1000-ABEND-RTN.
005950 338-STORE.
005960     SET ONE-DATE-IDX TO ONE-DATE-ENTRY-CNT.
005970     MOVE WS-DATE-KEY TO ONE-DATE-VALUE(ONE-DATE-IDX).
005980     MOVE 1 TO ONE-DATE-COUNT(ONE-DATE-IDX).
005990 338-EXIT.
006000     EXIT.
006010
006020***  OPERATOR HEARTBEAT EVERY 1000 RECORDS -- SAME INTERVAL AS
006030***  CCBULK.
006040 450-PROGRESS-CHECK.
006050     DIVIDE RECORDS-READ BY 1000 GIVING WS-MOD-DUMMY
006060         REMAINDER WS-MOD-RESULT.
006070     IF WS-MOD-RESULT NOT = 0 OR RECORDS-READ NOT > 0
006080         GO TO 450-EXIT.
006090     DISPLAY "PROGRESS -- RECORDS READ: " RECORDS-READ
006100             "  MATCHES SO FAR: " ONE-TOTAL-RUNS.
006110 450-EXIT.
006120     EXIT.
006130
006140***  IF THE PAIR NEVER MATCHED A SINGLE STEP RECORD, SKIP THE
006150***  STAGING
006160***  PARAGRAPH ENTIRELY AND PRINT THE "NO DATA FOUND" LINE INSTEAD
006170***  OF A
006180***  BLOCK OF ZEROES -- CAC-0128'S ORIGINAL REQUEST FROM THE QA
006190***  DESK WAS
006200***  FOR A CLEAR ANSWER, NOT A REPORT THAT LOOKS LIKE THE PAIR RAN
006210***  ONCE.
006220 900-CLEANUP.
006230     MOVE "900-CLEANUP" TO PARA-NAME.
006240     IF ONE-TOTAL-RUNS NOT = 0
006250         GO TO 900-PRINT-BLOCK.
006260     PERFORM 520-PRINT-NO-DATA THRU 520-EXIT.
006270     GO TO 900-CLOSE.
006280 900-PRINT-BLOCK.
006290     PERFORM 510-STAGE-ONE-AGG THRU 510-EXIT.
006300     PERFORM 540-PRINT-ONE-BLOCK THRU 540-EXIT.
006310 900-CLOSE.
006320     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
006330     DISPLAY "** TOTAL STEPS PROCESSED **".
006340     DISPLAY TOTAL-STEPS-PROCESSED.
006350     DISPLAY "******** NORMAL END OF JOB CCONE ********".
006360 900-EXIT.
006370     EXIT.
006380
006390***  STAGES THE SINGLE AGGREGATE INTO CCAGGTBL'S WORK AREA SO THE
006400***  PRINT
006410***  PARAGRAPHS NEVER TOUCH ONE-AGG-AREA DIRECTLY -- SAME BOUNDARY
006420***  CCBULK
006430***  KEEPS BETWEEN ITS TABLE ROWS AND ITS REPORT WORK AREA.
006440 510-STAGE-ONE-AGG.
006450     MOVE "510-STAGE-ONE-AGG" TO PARA-NAME.
006460     INITIALIZE AGG-WORK-AREA.
006470     MOVE CTL-COMMAND-FILTER TO AGG-KEY-COMMAND.
006480     MOVE CTL-PACKAGE-FILTER TO AGG-KEY-PACKAGE.
006490     MOVE ONE-TOTAL-RUNS TO AGG-TOTAL-RUNS.
006500     MOVE ONE-DATE-START TO AGG-DATE-START.
006510     MOVE ONE-DATE-END TO AGG-DATE-END.
006520     MOVE ONE-HIT-COUNT TO AGG-HIT-COUNT.
006530     MOVE ONE-MISS-COUNT TO AGG-MISS-COUNT.
006540     MOVE ONE-HWC-COUNT TO AGG-HWC-COUNT.
006550     MOVE ONE-LATENCY-SUM TO AGG-LATENCY-SUM.
006560     MOVE ONE-LATENCY-CNT TO AGG-LATENCY-CNT.
006570     MOVE ONE-CLASS-TAP-COUNT TO AGG-CLASS-TAP-COUNT.
006580     MOVE ONE-CLASS-TEXT-COUNT TO AGG-CLASS-TEXT-COUNT.
006590     MOVE ONE-CLASS-UNK-COUNT TO AGG-CLASS-UNK-COUNT.
006600     IF AGG-TOTAL-RUNS NOT = 0
006610         GO TO 510-PCTS.
006620     MOVE ZERO TO AGG-HIT-PCT, AGG-MISS-PCT, AGG-HWC-PCT.
006630     GO TO 510-LATENCY.
006640***  GUARDED BY 510-STAGE-ONE-AGG ABOVE -- NEVER REACHED WHEN
006650***  AGG-TOTAL-RUNS IS ZERO, SO NO DIVIDE-BY-ZERO RISK HERE.
006660 510-PCTS.
006670     COMPUTE AGG-HIT-PCT ROUNDED =
006680         (AGG-HIT-COUNT / AGG-TOTAL-RUNS) * 100.
006690     COMPUTE AGG-MISS-PCT ROUNDED =
006700         (AGG-MISS-COUNT / AGG-TOTAL-RUNS) * 100.
006710     COMPUTE AGG-HWC-PCT ROUNDED =
006720         (AGG-HWC-COUNT / AGG-TOTAL-RUNS) * 100.
006730 510-LATENCY.
006740     IF AGG-LATENCY-CNT NOT = 0
006750         GO TO 510-AVG-LAT.
006760     MOVE ZERO TO AGG-AVG-HIT-LATENCY.
006770     GO TO 510-BREAKDOWN.
006780 510-AVG-LAT.
006790     COMPUTE AGG-AVG-HIT-LATENCY ROUNDED =
006800         AGG-LATENCY-SUM / AGG-LATENCY-CNT.
006810 510-BREAKDOWN.
006820     PERFORM 511-STAGE-ONE-BRK THRU 511-EXIT
006830         VARYING AGG-BRK-IDX FROM 1 BY 1 UNTIL AGG-BRK-IDX > 12.
006840     PERFORM 512-STAGE-ONE-STAT THRU 512-EXIT
006850         VARYING ONE-STAT-IDX FROM 1 BY 1
006860         UNTIL ONE-STAT-IDX > ONE-STAT-ENTRY-CNT.
006870     PERFORM 515-SORT-ONE-DATES THRU 515-EXIT.
006880     PERFORM 518-STAGE-ONE-DATE THRU 518-EXIT
006890         VARYING ONE-DATE-IDX FROM 1 BY 1
006900         UNTIL ONE-DATE-IDX > ONE-DATE-ENTRY-CNT.
006910 510-EXIT.
006920     EXIT.
006930
006940***  SAME DIVIDE-BY-ZERO GUARD AS 510-PCTS -- A MISS-FREE RUN
006950***  LEAVES
006960***  EVERY BREAKDOWN PERCENTAGE AT ZERO RATHER THAN ABENDING.
006970 511-STAGE-ONE-BRK.
006980     MOVE MISS-REASON-CODE(AGG-BRK-IDX) TO
006990          AGG-BRK-CATEGORY(AGG-BRK-IDX).
007000     MOVE ONE-BRK-COUNT(AGG-BRK-IDX) TO
007010          AGG-BRK-COUNT(AGG-BRK-IDX).
007020     IF AGG-MISS-COUNT NOT = 0
007030         GO TO 511-PCT.
007040     MOVE ZERO TO AGG-BRK-PCT(AGG-BRK-IDX).
007050     GO TO 511-EXIT.
007060 511-PCT.
007070     COMPUTE AGG-BRK-PCT(AGG-BRK-IDX) ROUNDED =
007080         (AGG-BRK-COUNT(AGG-BRK-IDX) / AGG-MISS-COUNT) * 100.
007090 511-EXIT.
007100     EXIT.
007110
007120 512-STAGE-ONE-STAT.
007130     SET AGG-STAT-IDX TO ONE-STAT-IDX.
007140     MOVE ONE-STAT-VALUE(ONE-STAT-IDX) TO
007150          AGG-STAT-VALUE(AGG-STAT-IDX).
007160     MOVE ONE-STAT-COUNT(ONE-STAT-IDX) TO
007170          AGG-STAT-COUNT(AGG-STAT-IDX).
007180 512-EXIT.
007190     EXIT.
007200
007210***  BUBBLE SORT OF THE DISTINCT-DATE TABLE INTO ASCENDING ORDER,
007220***  SAME
007230***  AS CCBULK -- NEVER MORE THAN ONE-DATE-ENTRY-CNT (MAX 120)
007240***  ROWS, SO
007250***  THE O(N SQUARED) COST NEVER BECAME WORTH REPLACING.
007260 515-SORT-ONE-DATES.
007270     MOVE "Y" TO WS-SWAP-SW.
007280     PERFORM 516-BUBBLE-PASS THRU 516-EXIT
007290         UNTIL WS-SWAP-SW = "N".
007300 515-EXIT.
007310     EXIT.
007320
007330 516-BUBBLE-PASS.
007340     MOVE "N" TO WS-SWAP-SW.
007350     IF ONE-DATE-ENTRY-CNT NOT > 1
007360         GO TO 516-EXIT.
007370     PERFORM 517-BUBBLE-INNER THRU 517-EXIT
007380         VARYING WS-BUB-SUB FROM 1 BY 1
007390         UNTIL WS-BUB-SUB >= ONE-DATE-ENTRY-CNT.
007400 516-EXIT.
007410     EXIT.
007420
007430 517-BUBBLE-INNER.
007440     IF ONE-DATE-VALUE(WS-BUB-SUB) NOT >
007450        ONE-DATE-VALUE(WS-BUB-SUB + 1)
007460         GO TO 517-EXIT.
007470     MOVE ONE-DATE-ROW(WS-BUB-SUB) TO WS-DATE-ROW-HOLD.
007480     MOVE ONE-DATE-ROW(WS-BUB-SUB + 1) TO
007490          ONE-DATE-ROW(WS-BUB-SUB).
007500     MOVE WS-DATE-ROW-HOLD TO ONE-DATE-ROW(WS-BUB-SUB + 1).
007510     MOVE "Y" TO WS-SWAP-SW.
007520 517-EXIT.
007530     EXIT.
007540
007550 518-STAGE-ONE-DATE.
007560     SET AGG-DATE-IDX TO ONE-DATE-IDX.
007570     MOVE ONE-DATE-VALUE(ONE-DATE-IDX) TO
007580          AGG-DATE-VALUE(AGG-DATE-IDX).
007590     MOVE ONE-DATE-COUNT(ONE-DATE-IDX) TO
007600          AGG-DATE-COUNT(AGG-DATE-IDX).
007610 518-EXIT.
007620     EXIT.
007630
007640***  THE ONLY REPORT BLOCK CCONE EVER PRINTS WITH ZEROED COUNTERS
007650***  --
007660***  EVERY OTHER LINE OF THE BLOCK IS SUPPRESSED SO THE OPERATOR
007670***  SEES
007680***  ONE CLEAN STATEMENT RATHER THAN A PAGE OF EMPTY TALLIES.
007690 520-PRINT-NO-DATA.
007700     MOVE "520-PRINT-NO-DATA" TO PARA-NAME.
007710     MOVE CTL-COMMAND-FILTER TO RCL-COMMAND.
007720     MOVE CTL-PACKAGE-FILTER TO RCL-PACKAGE.
007730     WRITE ONE-RPT-REC FROM RPT-CMD-LINE.
007740     WRITE ONE-RPT-REC FROM RPT-NODATA-LINE.
007750     MOVE ZERO TO RTL-TOTAL-RUNS.
007760     MOVE SPACES TO RTL-DATE-START, RTL-DATE-END.
007770     WRITE ONE-RPT-REC FROM RPT-TOT-LINE.
007780 520-EXIT.
007790     EXIT.
007800
007810***  SAME LAYOUT AS ONE BLOCK OF CCBULK'S PER-COMMAND REPORT --
007820***  COMMAND/
007830***  PACKAGE LINE, TOTALS, HIT LINE, MISS LINE, BREAKDOWN, HIT-
007840***  WITHOUT-
007850***  COMPONENT LINE, CLASSIFICATION TALLY, STATUS TALLY, DATE
007860***  TALLY.
007870***  ONLY ONE BLOCK IS EVER PRINTED SO THERE IS NO PAGE-BREAK
007880***  LOGIC --
007890***  A SINGLE (COMMAND, PACKAGE) PAIR'S REPORT NEVER RUNS PAST ONE
007900***  PAGE.
007910 540-PRINT-ONE-BLOCK.
007920     MOVE "540-PRINT-ONE-BLOCK" TO PARA-NAME.
007930     MOVE AGG-KEY-COMMAND TO RCL-COMMAND.
007940     MOVE AGG-KEY-PACKAGE TO RCL-PACKAGE.
007950     WRITE ONE-RPT-REC FROM RPT-CMD-LINE.
007960
007970     MOVE AGG-TOTAL-RUNS TO RTL-TOTAL-RUNS.
007980     MOVE AGG-DATE-START TO RTL-DATE-START.
007990     MOVE AGG-DATE-END TO RTL-DATE-END.
008000     WRITE ONE-RPT-REC FROM RPT-TOT-LINE.
008010
008020     MOVE AGG-HIT-COUNT TO RHIT-COUNT.
008030     MOVE AGG-HIT-PCT TO RHIT-PCT.
008040     MOVE AGG-AVG-HIT-LATENCY TO RHIT-AVGLAT.
008050     WRITE ONE-RPT-REC FROM RPT-HIT-LINE.
008060
008070     MOVE AGG-MISS-COUNT TO RMISS-COUNT.
008080     MOVE AGG-MISS-PCT TO RMISS-PCT.
008090     WRITE ONE-RPT-REC FROM RPT-MISS-LINE.
008100
008110     MOVE "MISS BREAKDOWN:" TO RSEC-TEXT.
008120     WRITE ONE-RPT-REC FROM RPT-SECTION-LINE.
008130     PERFORM 542-PRINT-ONE-BRK-LINE THRU 542-EXIT
008140         VARYING AGG-BRK-IDX FROM 1 BY 1 UNTIL AGG-BRK-IDX > 12.
008150
008160     MOVE AGG-HWC-COUNT TO RHWC-COUNT.
008170     MOVE AGG-HWC-PCT TO RHWC-PCT.
008180     WRITE ONE-RPT-REC FROM RPT-HWC-LINE.
008190
008200     MOVE "CLASSIFICATION TALLY:" TO RSEC-TEXT.
008210     WRITE ONE-RPT-REC FROM RPT-SECTION-LINE.
008220     MOVE "TAP" TO RCLS-LABEL.
008230     MOVE AGG-CLASS-TAP-COUNT TO RCLS-COUNT.
008240     WRITE ONE-RPT-REC FROM RPT-CLASS-LINE.
008250     MOVE "TEXT" TO RCLS-LABEL.
008260     MOVE AGG-CLASS-TEXT-COUNT TO RCLS-COUNT.
008270     WRITE ONE-RPT-REC FROM RPT-CLASS-LINE.
008280     MOVE "UNKNOWN" TO RCLS-LABEL.
008290     MOVE AGG-CLASS-UNK-COUNT TO RCLS-COUNT.
008300     WRITE ONE-RPT-REC FROM RPT-CLASS-LINE.
008310
008320     MOVE "STATUS TALLY:" TO RSEC-TEXT.
008330     WRITE ONE-RPT-REC FROM RPT-SECTION-LINE.
008340     PERFORM 544-PRINT-ONE-STAT-LINE THRU 544-EXIT
008350         VARYING AGG-STAT-IDX FROM 1 BY 1
008360         UNTIL AGG-STAT-IDX > ONE-STAT-ENTRY-CNT.
008370
008380     MOVE "DATE TALLY:" TO RSEC-TEXT.
008390     WRITE ONE-RPT-REC FROM RPT-SECTION-LINE.
008400     PERFORM 546-PRINT-ONE-DATE-LINE THRU 546-EXIT
008410         VARYING AGG-DATE-IDX FROM 1 BY 1
008420         UNTIL AGG-DATE-IDX > ONE-DATE-ENTRY-CNT.
008430
008440     WRITE ONE-RPT-REC FROM RPT-BLANK-LINE.
008450 540-EXIT.
008460     EXIT.
008470
008480 542-PRINT-ONE-BRK-LINE.
008490     MOVE AGG-BRK-CATEGORY(AGG-BRK-IDX) TO RBRK-CATEGORY.
008500     MOVE AGG-BRK-COUNT(AGG-BRK-IDX) TO RBRK-COUNT.
008510     MOVE AGG-BRK-PCT(AGG-BRK-IDX) TO RBRK-PCT.
008520     WRITE ONE-RPT-REC FROM RPT-BRK-LINE.
008530 542-EXIT.
008540     EXIT.
008550
008560 544-PRINT-ONE-STAT-LINE.
008570     MOVE AGG-STAT-VALUE(AGG-STAT-IDX) TO RSTAT-LABEL.
008580     MOVE AGG-STAT-COUNT(AGG-STAT-IDX) TO RSTAT-COUNT.
008590     WRITE ONE-RPT-REC FROM RPT-STAT-LINE.
008600 544-EXIT.
008610     EXIT.
008620
008630 546-PRINT-ONE-DATE-LINE.
008640     MOVE AGG-DATE-VALUE(AGG-DATE-IDX) TO RDATE-LABEL.
008650     MOVE AGG-DATE-COUNT(AGG-DATE-IDX) TO RDATE-COUNT.
008660     WRITE ONE-RPT-REC FROM RPT-DATE-LINE.
008670 546-EXIT.
008680     EXIT.
008690
008700***  CLOSES EVERY FILE THIS RUN OPENED, NORMAL END OR ABEND ALIKE.
008710 990-CLOSE-FILES.
008720     MOVE "990-CLOSE-FILES" TO PARA-NAME.
008730     CLOSE STEP-FILE, CTLCARD, ONE-RPT, SYSOUT.
008740 990-EXIT.
008750     EXIT.
008760
008770***  FORCES A SYSTEM ABEND BY DIVIDING BY ZERO-VAL -- THE SHOP'S
008780***  USUAL
008790***  WAY OF GETTING A REAL STORAGE DUMP OUT OF A BATCH STEP RATHER
008800***  THAN
008810***  JUST SETTING A RETURN CODE NOBODY CHECKS.
008820 1000-ABEND-RTN.
008830     WRITE SYSOUT-REC FROM ABEND-REC.
008840     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
008850     DISPLAY "*** ABNORMAL END OF JOB-CCONE ***" UPON CONSOLE.
008860     DIVIDE ZERO-VAL INTO ONE-VAL.
