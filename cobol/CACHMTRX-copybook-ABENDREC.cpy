000100******************************************************************
000110* ABENDREC  --  ABEND TRACE RECORD                               *
000120*                                                                *
000130*   WRITTEN TO SYSOUT JUST BEFORE A PROGRAM FORCES AN ABEND VIA  *
000140*   THE DIVIDE-BY-ZERO AT 1000-ABEND-RTN.  CARRIES THE LAST      *
000150*   PARAGRAPH NAME SO THE OPERATOR CAN TELL WHERE IN THE RUN     *
000160*   THE JOB DIED WITHOUT NEEDING A DUMP READ.                    *
000170*                                                                *
000180*   MAINTENANCE                                                 *
000190*   DATE     INIT  TICKET    DESCRIPTION                        *
000200*   -------- ----  --------  ---------------------------------- *
000210*   08/14/95  JS   CAC-0112  ORIGINAL LAYOUT, STANDARD SHOP      *
000220*                            ABEND-TRACE CONVENTION               *
000230******************************************************************
000240 01  ABEND-REC.
000250     05  PARA-NAME                  PIC X(30) VALUE SPACES.
000260     05  ABEND-REASON                PIC X(60) VALUE SPACES.
000270     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
000280     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
000290     05  FILLER                      PIC X(20) VALUE SPACES.
000300
000310 01  ZERO-DIVIDE-FIELDS.
000320     05  ZERO-VAL                    PIC S9(1) COMP VALUE 0.
000330     05  ONE-VAL                     PIC S9(1) COMP VALUE 1.
