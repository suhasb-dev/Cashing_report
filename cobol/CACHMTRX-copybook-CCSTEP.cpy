000100******************************************************************
000110* CCSTEP  --  TEST-STEP EXECUTION EXTRACT RECORD                 *
000120*                                                                *
000130*   ONE 01-LEVEL PER AUTOMATED-TEST STEP RUN, AS PULLED FROM THE *
000140*   OVERNIGHT TEST-STEP EXTRACT (STEP-FILE).  COPY'D INTO THE    *
000150*   FILE SECTION OF EVERY PROGRAM THAT READS STEP-FILE.          *
000160*                                                                *
000170*   MAINTENANCE                                                 *
000180*   DATE     INIT  TICKET    DESCRIPTION                        *
000190*   -------- ----  --------  ---------------------------------- *
000200*   08/14/95  JS   CAC-0112  ORIGINAL LAYOUT                    *
000210*   03/02/96  JS   CAC-0140  ADDED CACHE-DOC-STATUS FOR THE      *
000220*                            "NEVER CACHED" ANALYSIS             *
000230*   11/19/98  RFP  CAC-0203  Y2K -- CREATED-DATE CONFIRMED FULL  *
000240*                            4-DIGIT YEAR, NO CHANGE REQUIRED    *
000250*   07/09/01  TGD  CAC-0255  ADDED SIMILAR-DOC-FOUND-FLAG        *
000260******************************************************************
000270 01  STEP-RECORD.
000280     05  STEP-ID                     PIC X(12).
000290     05  STEP-COMMAND                PIC X(50).
000300     05  APP-PACKAGE                 PIC X(30).
000310     05  CREATED-DATE                PIC X(10).
000320     05  CREATED-DATE-PARTS REDEFINES CREATED-DATE.
000330         10  CREATED-DATE-YYYY       PIC X(4).
000340         10  FILLER                  PIC X(1).
000350         10  CREATED-DATE-MM         PIC X(2).
000360         10  FILLER                  PIC X(1).
000370         10  CREATED-DATE-DD         PIC X(2).
000380     05  STEP-CLASSIFICATION         PIC X(4).
000390         88  CLASSIFICATION-IS-TAP     VALUE "TAP ".
000400         88  CLASSIFICATION-IS-TEXT    VALUE "TEXT".
000410         88  CLASSIFICATION-IN-SCOPE   VALUES "TAP " "TEXT".
000420     05  TEST-STEP-STATUS            PIC X(8).
000430         88  STEP-STATUS-PASSED       VALUE "PASSED  ".
000440         88  STEP-STATUS-FAILED       VALUE "FAILED  ".
000450         88  STEP-STATUS-UNKNOWN      VALUE "UNKNOWN ".
000460     05  CACHE-READ-STATUS           PIC S9(1).
000470         88  CACHE-READ-STATUS-ABSENT VALUE SPACE.
000480         88  CACHE-READ-IS-HIT        VALUE 1.
000490         88  CACHE-HIT-NO-COMPONENT   VALUE 0.
000500         88  CACHE-READ-IS-MISS       VALUE -1.
000510     05  CACHE-READ-LATENCY          PIC 9(4)V9(3).
000520     05  CACHE-DOC-STATUS            PIC S9(1).
000530         88  NO-CACHE-DOC-EVER-FOUND  VALUE 0.
000540     05  UNDOABLE-FLAG               PIC X(1).
000550         88  STEP-IS-UNDOABLE         VALUE "Y".
000560     05  UNBLOCKER-FLAG              PIC X(1).
000570         88  STEP-CALLED-UNBLOCKER    VALUE "Y".
000580     05  OCR-FLAG                    PIC X(1).
000590         88  STEP-USED-OCR            VALUE "Y".
000600     05  DYNAMIC-FLAG                PIC X(1).
000610         88  STEP-TARGETED-DYNAMIC    VALUE "Y".
000620     05  LLM-OUTPUT-NULL-FLAG        PIC X(1).
000630         88  LLM-OUTPUT-WAS-NULL      VALUE "Y".
000640     05  SIMILARITY-SCORE            PIC 9(1)V9(4).
000650     05  CAND-COUNT-AFTER-FILTER     PIC 9(3).
000660     05  SIMILAR-DOC-FOUND-FLAG      PIC X(1).
000670         88  SIMILAR-DOC-SURVIVED-FILTER VALUE "Y".
000680     05  FILLER                      PIC X(3).
