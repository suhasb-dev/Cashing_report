000100******************************************************************
000110* CCCTLCRD  --  RUN-TIME CONTROL CARD                            *
000120*                                                                *
000130*   ONE CARD PER RUN, READ ONCE AT 000-HOUSEKEEPING.  CARRIES    *
000140*   THE OPTIONAL DATE-RANGE FILTER, THE RUN-MODE SWITCHES, AND   *
000150*   (FOR THE ONE-COMMAND JOB ONLY) THE EXACT COMMAND/PACKAGE TO  *
000160*   ANALYZE.  A BLANK CARD MEANS "FULL FILE, BOTH FAMILIES."     *
000170*                                                                *
000180*   MAINTENANCE                                                 *
000190*   DATE      INIT  TICKET    DESCRIPTION                       *
000200*   --------  ----  --------  --------------------------------  *
000210*   08/28/95  JS    CAC-0114  ORIGINAL CARD LAYOUT               *
000220*   04/30/97  TGD   CAC-0163  ADDED RUN-MODE SWITCHES            *
000230*   07/09/01  TGD   CAC-0255  ADDED COMMAND/PACKAGE FILTER FOR   *
000240*                             THE ONE-COMMAND JOB                *
000250******************************************************************
000260 01  CONTROL-CARD-REC.
000270     05  CTL-DATE-START              PIC X(10).
000280     05  CTL-DATE-END                PIC X(10).
000290     05  CTL-INDIV-ONLY-FLAG         PIC X(1).
000300         88  CTL-INDIV-ONLY          VALUE "Y".
000310     05  CTL-PAIR-ONLY-FLAG          PIC X(1).
000320         88  CTL-PAIR-ONLY           VALUE "Y".
000330     05  CTL-COMMAND-FILTER          PIC X(50).
000340     05  CTL-PACKAGE-FILTER          PIC X(30).
000350     05  FILLER                      PIC X(18).
