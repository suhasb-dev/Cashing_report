000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CCNEVER.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 05/02/96.
000150 DATE-COMPILED. 05/02/96.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*        SECOND PASS OVER THE STEP MASTER, NARROWED TO THE MISS
000220*        RECORDS CCCLASS PUTS IN THE "NO_CACHE_DOCUMENTS_FOUND"
000230*        BUCKET -- RECORDS FOR WHICH THE CACHE NEVER HAD A
000240*        DOCUMENT TO COMPARE AGAINST AT ALL.  TALLIES THAT SUBSET
000250*        BY DATE AND BY COMMAND, THEN FLAGS EACH COMMAND WHOSE
000260*        OCCURRENCES ALL SHOW CACHE-DOC-STATUS OF ZERO AND WHICH
000270*        SHOWED UP MORE THAN ONCE AS "NEVER CACHED" -- A ONE-OFF
000280*        MISS ISN'T ENOUGH TO CALL A COMMAND CHRONICALLY
000290*        UNCACHEABLE.
000300*
000310*   MAINTENANCE LOG
000320*   DATE      INIT  TICKET    DESCRIPTION
000330*   --------  ----  --------  ----------------------------------
000340*   05/02/96  JS    CAC-0134  ORIGINAL NEVER-CACHED ANALYSIS PASS
000350*   04/30/97  TGD   CAC-0163  SORT COMMAND LISTING DESCENDING BY
000360*                             OCCURRENCE COUNT BEFORE PRINTING
000370*   09/30/98  RFP   CAC-0198  Y2K REVIEW -- NO CHANGE REQUIRED
000380*   07/09/01  TGD   CAC-0255  ADDED SIMILAR-DOC-FOUND-FLAG TO THE
000390*                             CLASSIFIER CALL PARAMETER LIST
000400*   06/11/03  JS    CAC-0241  ALL-SAME-FLAG NOW CHECKED FIELD BY
000410*                             FIELD RATHER THAN ASSUMED FROM THE
000420*                             CATEGORY MATCH ALONE
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480 SPECIAL-NAMES.
000490     C01 IS NEXT-PAGE.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT SYSOUT
000540     ASSIGN TO UT-S-SYSOUT
000550       ORGANIZATION IS SEQUENTIAL.
000560
000570     SELECT STEP-FILE
000580     ASSIGN TO UT-S-STEPFILE
000590       ACCESS MODE IS SEQUENTIAL
000600       FILE STATUS IS SFCODE.
000610
000620     SELECT CTLCARD
000630     ASSIGN TO UT-S-CTLCARD
000640       ACCESS MODE IS SEQUENTIAL
000650       FILE STATUS IS CFCODE.
000660
000670     SELECT NEVERCACHE-RPT
000680     ASSIGN TO UT-S-NEVRPT
000690       ACCESS MODE IS SEQUENTIAL
000700       FILE STATUS IS OFCODE.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  SYSOUT
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 130 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS SYSOUT-REC.
000800 01  SYSOUT-REC  PIC X(130).
000810
000820 FD  STEP-FILE
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 140 CHARACTERS
000860     BLOCK CONTAINS 0 RECORDS
000870     DATA RECORD IS STEP-FILE-REC.
000880 01  STEP-FILE-REC  PIC X(140).
000890
000900 FD  CTLCARD
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 120 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS CTLCARD-REC.
000960 01  CTLCARD-REC  PIC X(120).
000970
000980 FD  NEVERCACHE-RPT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 132 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS NEV-RPT-REC.
001040 01  NEV-RPT-REC  PIC X(132).
001050
001060 WORKING-STORAGE SECTION.
001070
001080 01  FILE-STATUS-CODES.
001090     05  SFCODE                  PIC X(2).
001100     05  CFCODE                  PIC X(2).
001110     05  OFCODE                  PIC X(2).
001120         88 CODE-WRITE    VALUE SPACES.
001130
001140 77  MORE-STEP-SW                PIC X(1) VALUE SPACE.
001150     88 NO-MORE-STEP-RECS  VALUE "N".
001160
001170***  SCRATCH FIELDS FOR THE CURRENT STEP RECORD, PLUS WS-MAX-DATE
001180***  WHICH
001190***  TRACKS THE HIGHEST CREATED-DATE SEEN ACROSS THE WHOLE RUN.
001200 01  MISC-FIELDS.
001210     05  WS-DATE                   PIC 9(6).
001220     05  IN-SCOPE-SW               PIC X(1) VALUE "N".
001230         88 RECORD-IN-SCOPE        VALUE "Y".
001240     05  WS-DATE-KEY               PIC X(10).
001250     05  WS-DATE-KEY-PARTS REDEFINES WS-DATE-KEY.
001260         10  WS-DATE-KEY-YYYY      PIC X(4).
001270         10  FILLER                PIC X(1).
001280         10  WS-DATE-KEY-MM        PIC X(2).
001290         10  FILLER                PIC X(1).
001300         10  WS-DATE-KEY-DD        PIC X(2).
001310     05  WS-MISS-CATEGORY          PIC X(30).
001320     05  WS-NEVCACHE-CAT-SW        PIC X(1).
001330         88 IS-NEVCACHE-CATEGORY   VALUE "Y".
001340     05  WS-FOUND-SW               PIC X(1).
001350     05  WS-SWAP-SW                PIC X(1).
001360     05  WS-BUB-SUB                PIC 9(3) COMP.
001370     05  WS-MOD-RESULT             PIC 9(9) COMP.
001380     05  WS-MOD-DUMMY              PIC 9(9) COMP.
001390     05  CLASS-RETURN-CD           PIC S9(4) COMP.
001400     05  VALDT-RETURN-CD           PIC X(2).
001410     05  WS-MAX-DATE               PIC X(10) VALUE LOW-VALUES.
001420     05  WS-MAXDATE-PARTS REDEFINES WS-MAX-DATE.
001430         10  WS-MAXDATE-YYYY       PIC X(4).
001440         10  FILLER                PIC X(1).
001450         10  WS-MAXDATE-MM         PIC X(2).
001460         10  FILLER                PIC X(1).
001470         10  WS-MAXDATE-DD         PIC X(2).
001480
001490***  ONE-FOR-ONE WITH CCCLASS'S CLASSIFY-REC LINKAGE LAYOUT --
001500***  PASSED ON
001510***  THE CALL AT 200-CLASSIFY-RECORD.
001520 01  CLASSIFY-PARMS-AREA.
001530     05  CL-UNDOABLE-FLAG          PIC X(1).
001540     05  CL-UNBLOCKER-FLAG         PIC X(1).
001550     05  CL-OCR-FLAG               PIC X(1).
001560     05  CL-DYNAMIC-FLAG           PIC X(1).
001570     05  CL-LLM-NULL-FLAG          PIC X(1).
001580     05  CL-STEP-STATUS            PIC X(8).
001590     05  CL-CACHE-READ-STATUS      PIC S9(1).
001600     05  CL-CACHE-DOC-STATUS       PIC S9(1).
001610     05  CL-SIMILARITY-SCORE       PIC 9(1)V9(4).
001620     05  CL-CAND-COUNT             PIC 9(3).
001630     05  CL-SIMDOC-FLAG            PIC X(1).
001640
001650 COPY CCSTEP.
001660 COPY CCCTLCRD.
001670 COPY CCMISSRC.
001680 COPY ABENDREC.
001690
001700***  JOB-WIDE COUNTERS.  NEVCACHE-POP-TOTAL IS EVERY STEP THAT
001710***  EVER
001720***  LANDED IN THE NO_CACHE_DOCUMENTS_FOUND BUCKET; NEVER-CACHED-
001730***  COUNT
001740***  AND CACHED-COUNT ARE THE TWO-WAY SPLIT 520-COMPUTE-TOTALS
001750***  DERIVES
001760***  FROM IT AFTER THE MAIN LOOP ENDS.
001770 01  RUN-TOTALS.
001780     05  TOTAL-STEPS-PROCESSED     PIC 9(9) COMP.
001790     05  RECORDS-READ              PIC 9(9) COMP.
001800     05  NEVCACHE-POP-TOTAL        PIC 9(9) COMP.
001810     05  NEVER-CACHED-COUNT        PIC 9(7) COMP.
001820     05  CACHED-COUNT              PIC 9(7) COMP.
001830
001840***  DISTINCT-DATE TALLY FOR THE NEVER-CACHED-CANDIDATE POPULATION
001850***  --
001860***  SAME 120-SLOT SIZING AS CCBULK'S CMD-DATE-ROW.
001870 01  NEVER-DATE-AREA.
001880     05  NEV-DATE-ENTRY-CNT        PIC 9(3) COMP.
001890     05  NEV-DATE-ROW OCCURS 120 TIMES INDEXED BY NEV-DATE-IDX.
001900         10  NEV-DATE-VALUE        PIC X(10).
001910         10  NEV-DATE-COUNT        PIC 9(7) COMP.
001920
001930***  DISTINCT-COMMAND TALLY FOR THE SAME POPULATION, PLUS THE ALL-
001940***  SAME
001950***  FLAG CAC-0241 TIGHTENED UP -- SEE 330-BUMP-CMD-TABLE.
001960 01  NEVER-CMD-AREA.
001970     05  NEV-CMD-ENTRY-CNT         PIC 9(3) COMP.
001980     05  NEV-CMD-ROW OCCURS 300 TIMES INDEXED BY NEV-CMD-IDX.
001990         10  NEV-CMD-VALUE         PIC X(50).
002000         10  NEV-CMD-COUNT         PIC 9(7) COMP.
002010         10  NEV-CMD-ALLSAME-FLAG  PIC X(1).
002020             88 NEV-CMD-ALL-SAME   VALUE "Y".
002030
002040***  SWAP-TEMP FOR 515-BUBBLE-INNER, SAME SHAPE AS ONE NEV-CMD-ROW
002050***  ENTRY.
002060 01  WS-CMD-ROW-HOLD.
002070     05  WS-CRH-VALUE              PIC X(50).
002080     05  WS-CRH-COUNT              PIC 9(7) COMP.
002090     05  WS-CRH-FLAG               PIC X(1).
002100
002110***  REPORT HEADER LINE -- THE LATEST CREATED-DATE SEEN IN THE
002120***  RUN.
002130 01  RPT-MAXDATE-LINE.
002140     05  FILLER             PIC X(32) VALUE
002150                "LATEST DATE IN NEVER-CACHED POP: ".
002160     05  RMD-DATE           PIC X(10).
002170     05  FILLER             PIC X(90) VALUE SPACES.
002180
002190***  ONE LINE OF THE PER-DATE TALLY SECTION.
002200 01  RPT-DATE-LINE.
002210     05  FILLER             PIC X(4) VALUE "  - ".
002220     05  RDATE-LABEL        PIC X(10).
002230     05  FILLER             PIC X(2) VALUE SPACES.
002240     05  FILLER             PIC X(7) VALUE "COUNT: ".
002250     05  RDATE-COUNT        PIC ZZZZZZ9.
002260     05  FILLER             PIC X(102) VALUE SPACES.
002270
002280***  ONE LINE OF THE PER-COMMAND TALLY, INCLUDING THE ALL-SAME-
002290***  FLAG SO
002300***  THE OPERATOR CAN SEE WHY A COMMAND DID OR DID NOT MAKE THE
002310***  NEVER-
002320***  CACHED LIST BELOW IT.
002330 01  RPT-CMD-LINE.
002340     05  FILLER             PIC X(4) VALUE "  - ".
002350     05  RCL-COMMAND        PIC X(50).
002360     05  FILLER             PIC X(2) VALUE SPACES.
002370     05  FILLER             PIC X(7) VALUE "COUNT: ".
002380     05  RCL-COUNT          PIC ZZZZZZ9.
002390     05  FILLER             PIC X(3) VALUE SPACES.
002400     05  FILLER             PIC X(15) VALUE "ALL-SAME-FLAG: ".
002410     05  RCL-FLAG           PIC X(1).
002420     05  FILLER             PIC X(34) VALUE SPACES.
002430
002440***  ONE LINE PER COMMAND THAT ACTUALLY QUALIFIES AS NEVER CACHED.
002450 01  RPT-FLAG-LINE.
002460     05  FILLER             PIC X(15) VALUE "[NEVER CACHED] ".
002470     05  RFL-COMMAND        PIC X(50).
002480     05  FILLER             PIC X(67) VALUE SPACES.
002490
002500***  FINAL NEVER-CACHED/CACHED SPLIT FROM 520-COMPUTE-TOTALS.
002510 01  RPT-TOT-LINE.
002520     05  FILLER             PIC X(20) VALUE
002530          "NEVER-CACHED-COUNT: ".
002540     05  RTOT-NEVER         PIC ZZZZZZ9.
002550     05  FILLER             PIC X(3) VALUE SPACES.
002560     05  FILLER             PIC X(14) VALUE "CACHED-COUNT: ".
002570     05  RTOT-CACHED        PIC ZZZZZZ9.
002580     05  FILLER             PIC X(78) VALUE SPACES.
002590
002600***  SECTION-HEADING LINE FOR EACH OF THE REPORT'S FOUR PARTS.
002610 01  RPT-SECTION-LINE.
002620     05  RSEC-TEXT          PIC X(40).
002630     05  FILLER             PIC X(92) VALUE SPACES.
002640
002650 01  RPT-BLANK-LINE.
002660     05  FILLER             PIC X(132) VALUE SPACES.
002670
002680 PROCEDURE DIVISION.
002690     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002700     PERFORM 100-MAINLINE THRU 100-EXIT
002710             UNTIL NO-MORE-STEP-RECS.
002720     PERFORM 900-CLEANUP THRU 900-EXIT.
002730     MOVE ZERO TO RETURN-CODE.
002740     GOBACK.
002750
002760***  STARTUP -- OPENS STEP-FILE/CTLCARD/NEVERCACHE-RPT/SYSOUT,
002770***  LOADS THE
002780***  MISS-REASON TABLE, VALIDATES THE CONTROL CARD THROUGH
002790***  CCVALDT, THEN
002800***  PRIMES THE READ-AHEAD -- SAME SEQUENCE CCBULK FOLLOWS.
002810 000-HOUSEKEEPING.
002820     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002830     DISPLAY "******** BEGIN JOB CCNEVER ********".
002840     ACCEPT WS-DATE FROM DATE.
002850     OPEN INPUT STEP-FILE, CTLCARD.
002860     OPEN OUTPUT NEVERCACHE-RPT, SYSOUT.
002870     PERFORM 010-LOAD-MISS-TABLE THRU 010-EXIT.
002880     INITIALIZE RUN-TOTALS, NEVER-DATE-AREA, NEVER-CMD-AREA.
002890
002900     READ CTLCARD INTO CONTROL-CARD-REC
002910         AT END
002920         MOVE SPACES TO CONTROL-CARD-REC
002930     END-READ.
002940
002950     MOVE ZERO TO VALDT-RETURN-CD.
002960     CALL "CCVALDT" USING CONTROL-CARD-REC, VALDT-RETURN-CD.
002970     IF VALDT-RETURN-CD NOT = "00"
002980         MOVE "** CONTROL CARD FAILED VALIDATION"
002990              TO ABEND-REASON
003000         MOVE VALDT-RETURN-CD TO ACTUAL-VAL
003010         GO TO 1000-ABEND-RTN.
003020
003030     READ STEP-FILE INTO STEP-RECORD
003040         AT END
003050         MOVE "N" TO MORE-STEP-SW
003060     END-READ.
003070 000-EXIT.
003080     EXIT.
003090
003100***  SAME 12-ROW LOAD CCBULK AND CCONE USE -- SEE CCMISSRC.
003110 010-LOAD-MISS-TABLE.
003120     MOVE "010-LOAD-MISS-TABLE" TO PARA-NAME.
003130     PERFORM 012-LOAD-MISS-ROW THRU 012-EXIT
003140         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > 12.
003150 010-EXIT.
003160     EXIT.
003170
003180 012-LOAD-MISS-ROW.
003190     MOVE MR-VAL-ROW(MR-IDX) TO MISS-REASON-CODE(MR-IDX).
003200     MOVE MR-IDX TO MISS-REASON-SEQ(MR-IDX).
003210 012-EXIT.
003220     EXIT.
003230
003240***  READ/CLASSIFY/TALLY LOOP.  A RECORD ONLY REACHES 300-TALLY-
003250***  NEVCACHE
003260***  IF CCCLASS PUT IT IN THE NO_CACHE_DOCUMENTS_FOUND BUCKET --
003270***  EVERY
003280***  OTHER MISS REASON, AND EVERY HIT, COUNTS TOWARD TOTAL-STEPS-
003290***  PROCESSED WITHOUT EVER TOUCHING THE NEVER-CACHED TABLES.
003300 100-MAINLINE.
003310     MOVE "100-MAINLINE" TO PARA-NAME.
003320     PERFORM 150-CHECK-IN-SCOPE THRU 150-EXIT.
003330     IF NOT RECORD-IN-SCOPE
003340         GO TO 100-READ-NEXT.
003350     PERFORM 160-DERIVE-DATE-KEY THRU 160-EXIT.
003360     PERFORM 200-CLASSIFY-RECORD THRU 200-EXIT.
003370     PERFORM 250-CHECK-NEVCACHE-CAT THRU 250-EXIT.
003380     IF NOT IS-NEVCACHE-CATEGORY
003390         GO TO 100-COUNT.
003400     PERFORM 300-TALLY-NEVCACHE THRU 300-EXIT.
003410 100-COUNT.
003420     ADD 1 TO TOTAL-STEPS-PROCESSED.
003430 100-READ-NEXT.
003440     ADD 1 TO RECORDS-READ.
003450     PERFORM 450-PROGRESS-CHECK THRU 450-EXIT.
003460     READ STEP-FILE INTO STEP-RECORD
003470         AT END
003480         MOVE "N" TO MORE-STEP-SW
003490     END-READ.
003500 100-EXIT.
003510     EXIT.
003520
003530***  ONLY TAP/TEXT STEPS ARE IN SCOPE; THE OPTIONAL CONTROL-CARD
003540***  DATE
003550***  RANGE IS APPLIED HERE TOO, SAME RULE AS CCBULK AND CCONE.
003560 150-CHECK-IN-SCOPE.
003570     MOVE "150-CHECK-IN-SCOPE" TO PARA-NAME.
003580     MOVE "N" TO IN-SCOPE-SW.
003590     IF CLASSIFICATION-IN-SCOPE
003600         MOVE "Y" TO IN-SCOPE-SW.
003610     IF RECORD-IN-SCOPE AND CTL-DATE-START NOT = SPACES
003620         IF CREATED-DATE < CTL-DATE-START OR
003630            CREATED-DATE > CTL-DATE-END
003640             MOVE "N" TO IN-SCOPE-SW.
003650 150-EXIT.
003660     EXIT.
003670
003680***  BLANK CREATED-DATE BECOMES THE LITERAL KEY "unknown" -- SAME
003690***  RULE
003700***  THE OTHER TWO JOBS IN THIS TREE USE.
003710 160-DERIVE-DATE-KEY.
003720     MOVE "160-DERIVE-DATE-KEY" TO PARA-NAME.
003730     IF CREATED-DATE = SPACES
003740         MOVE "unknown" TO WS-DATE-KEY
003750     ELSE
003760         MOVE CREATED-DATE TO WS-DATE-KEY.
003770 160-EXIT.
003780     EXIT.
003790
003800***  DELEGATES THE 12-RULE CASCADE TO CCCLASS -- ONLY CALLED FOR
003810***  NON-HIT
003820***  RECORDS.  CAC-0255 ADDED SIMILAR-DOC-FOUND-FLAG TO THIS
003830***  PARAMETER
003840***  LIST TO MATCH THE CLASSIFIER'S RULE 11 CHANGE.
003850 200-CLASSIFY-RECORD.
003860     MOVE "200-CLASSIFY-RECORD" TO PARA-NAME.
003870     MOVE SPACES TO WS-MISS-CATEGORY.
003880     IF CACHE-READ-IS-HIT
003890         GO TO 200-EXIT.
003900     MOVE UNDOABLE-FLAG          TO CL-UNDOABLE-FLAG.
003910     MOVE UNBLOCKER-FLAG         TO CL-UNBLOCKER-FLAG.
003920     MOVE OCR-FLAG               TO CL-OCR-FLAG.
003930     MOVE DYNAMIC-FLAG           TO CL-DYNAMIC-FLAG.
003940     MOVE LLM-OUTPUT-NULL-FLAG   TO CL-LLM-NULL-FLAG.
003950     MOVE TEST-STEP-STATUS       TO CL-STEP-STATUS.
003960     MOVE CACHE-READ-STATUS      TO CL-CACHE-READ-STATUS.
003970     MOVE CACHE-DOC-STATUS       TO CL-CACHE-DOC-STATUS.
003980     MOVE SIMILARITY-SCORE       TO CL-SIMILARITY-SCORE.
003990     MOVE CAND-COUNT-AFTER-FILTER TO CL-CAND-COUNT.
004000     MOVE SIMILAR-DOC-FOUND-FLAG TO CL-SIMDOC-FLAG.
004010     MOVE ZERO TO CLASS-RETURN-CD.
004020     CALL "CCCLASS" USING CLASSIFY-PARMS-AREA,
004030                          WS-MISS-CATEGORY,
004040                          CLASS-RETURN-CD.
004050     IF CLASS-RETURN-CD = ZERO
004060         GO TO 200-EXIT.
004070     MOVE MISS-REASON-CODE(12) TO WS-MISS-CATEGORY.
004080 200-EXIT.
004090     EXIT.
004100
004110***  ONLY THE "NO_CACHE_DOCUMENTS_FOUND" BUCKET (MISS REASON
004120***  TABLE ROW 8) FEEDS THIS ANALYSIS -- EVERY OTHER CATEGORY,
004130***  INCLUDING HITS, IS LEFT OUT OF THE NEVER-CACHED POPULATION.
004140 250-CHECK-NEVCACHE-CAT.
004150     MOVE "250-CHECK-NEVCACHE-CAT" TO PARA-NAME.
004160     MOVE "N" TO WS-NEVCACHE-CAT-SW.
004170     IF WS-MISS-CATEGORY = MISS-REASON-CODE(8)
004180         MOVE "Y" TO WS-NEVCACHE-CAT-SW.
004190 250-EXIT.
004200     EXIT.
004210
004220***  FOLDS ONE NEVER-CACHED-CANDIDATE STEP INTO BOTH THE DATE
004230***  TABLE AND
004240***  THE COMMAND TABLE, AND TRACKS THE LATEST CREATED-DATE SEEN SO
004250***  THE
004260***  REPORT HEADER CAN SHOW HOW CURRENT THE ANALYSIS IS.
004270 300-TALLY-NEVCACHE.
004280     MOVE "300-TALLY-NEVCACHE" TO PARA-NAME.
004290     ADD 1 TO NEVCACHE-POP-TOTAL.
004300     IF WS-DATE-KEY > WS-MAX-DATE
004310         MOVE WS-DATE-KEY TO WS-MAX-DATE.
004320     PERFORM 310-BUMP-DATE-TABLE THRU 310-EXIT.
004330     PERFORM 330-BUMP-CMD-TABLE THRU 330-EXIT.
004340 300-EXIT.
004350     EXIT.
004360
004370***  RULE: DISTINCT CREATED-DATE VALUES ARE TALLIED UP TO 120
004380***  SLOTS,
004390***  SAME LINEAR-SEARCH-AND-ADD PATTERN AS CCBULK'S DATE TALLY.
004400 310-BUMP-DATE-TABLE.
004410     MOVE "N" TO WS-FOUND-SW.
004420     IF NEV-DATE-ENTRY-CNT = 0
004430         GO TO 310-ADD-ENTRY.
004440     SET NEV-DATE-IDX TO 1.
004450     SEARCH NEV-DATE-ROW
004460         AT END
004470             CONTINUE
004480         WHEN NEV-DATE-VALUE(NEV-DATE-IDX) = WS-DATE-KEY
004490             MOVE "Y" TO WS-FOUND-SW
004500     END-SEARCH.
004510     IF WS-FOUND-SW NOT = "Y"
004520         GO TO 310-ADD-ENTRY.
004530     ADD 1 TO NEV-DATE-COUNT(NEV-DATE-IDX).
004540     GO TO 310-EXIT.
004550 310-ADD-ENTRY.
004560     ADD 1 TO NEV-DATE-ENTRY-CNT.
004570     IF NEV-DATE-ENTRY-CNT NOT > 120
004580         GO TO 310-STORE.
004590     MOVE "** NEVER-CACHED DATE TABLE CAPACITY EXCEEDED"
004600          TO ABEND-REASON.
004610     GO TO 1000-ABEND-RTN.
004620 310-STORE.
004630     SET NEV-DATE-IDX TO NEV-DATE-ENTRY-CNT.
004640     MOVE WS-DATE-KEY TO NEV-DATE-VALUE(NEV-DATE-IDX).
004650     MOVE 1 TO NEV-DATE-COUNT(NEV-DATE-IDX).
004660 310-EXIT.
004670     EXIT.
004680
004690***  RULE: DISTINCT COMMANDS ARE TALLIED UP TO 300 SLOTS.
004700***  CAC-0241
004710***  REQUIRES NEV-CMD-ALLSAME-FLAG TO BE CHECKED FIELD BY FIELD ON
004720***  EVERY
004730***  OCCURRENCE RATHER THAN ASSUMED FROM THE CATEGORY MATCH ALONE
004740***  -- A
004750***  COMMAND ONLY STAYS "ALL SAME" WHILE CACHE-DOC-STATUS KEEPS
004760***  COMING
004770***  BACK ZERO; ONE OCCURRENCE WITH A NONZERO DOC STATUS TURNS IT
004780***  OFF
004790***  FOR GOOD, EVEN IF A LATER OCCURRENCE GOES BACK TO ZERO.
004800 330-BUMP-CMD-TABLE.
004810     MOVE "N" TO WS-FOUND-SW.
004820     IF NEV-CMD-ENTRY-CNT = 0
004830         GO TO 330-ADD-ENTRY.
004840     SET NEV-CMD-IDX TO 1.
004850     SEARCH NEV-CMD-ROW
004860         AT END
004870             CONTINUE
004880         WHEN NEV-CMD-VALUE(NEV-CMD-IDX) = STEP-COMMAND
004890             MOVE "Y" TO WS-FOUND-SW
004900     END-SEARCH.
004910     IF WS-FOUND-SW NOT = "Y"
004920         GO TO 330-ADD-ENTRY.
004930     ADD 1 TO NEV-CMD-COUNT(NEV-CMD-IDX).
004940     IF CACHE-DOC-STATUS = ZERO
004950         GO TO 330-EXIT.
004960     MOVE "N" TO NEV-CMD-ALLSAME-FLAG(NEV-CMD-IDX).
004970     GO TO 330-EXIT.
004980 330-ADD-ENTRY.
004990     ADD 1 TO NEV-CMD-ENTRY-CNT.
005000     IF NEV-CMD-ENTRY-CNT NOT > 300
005010         GO TO 330-STORE.
005020     MOVE "** NEVER-CACHED CMD TABLE CAPACITY EXCEEDED"
005030          TO ABEND-REASON.
005040     GO TO 1000-ABEND-RTN.
005050 330-STORE.
005060     SET NEV-CMD-IDX TO NEV-CMD-ENTRY-CNT.
005070     MOVE STEP-COMMAND TO NEV-CMD-VALUE(NEV-CMD-IDX).
005080     MOVE 1 TO NEV-CMD-COUNT(NEV-CMD-IDX).
005090     IF CACHE-DOC-STATUS NOT = ZERO
005100         GO TO 330-NOT-SAME.
005110     MOVE "Y" TO NEV-CMD-ALLSAME-FLAG(NEV-CMD-IDX).
005120     GO TO 330-EXIT.
005130 330-NOT-SAME.
005140     MOVE "N" TO NEV-CMD-ALLSAME-FLAG(NEV-CMD-IDX).
005150 330-EXIT.
005160     EXIT.
005170
005180***  OPERATOR HEARTBEAT EVERY 1000 RECORDS -- SAME INTERVAL AS
005190***  CCBULK.
005200 450-PROGRESS-CHECK.
005210     DIVIDE RECORDS-READ BY 1000 GIVING WS-MOD-DUMMY
005220         REMAINDER WS-MOD-RESULT.
005230     IF WS-MOD-RESULT NOT = 0 OR RECORDS-READ NOT > 0
005240         GO TO 450-EXIT.
005250     DISPLAY "PROGRESS -- RECORDS READ: " RECORDS-READ
005260             "  NEVER-CACHED POP SO FAR: " NEVCACHE-POP-TOTAL.
005270 450-EXIT.
005280     EXIT.
005290
005300***  SORTS THE COMMAND TABLE, COMPUTES THE FINAL NEVER-
005310***  CACHED/CACHED
005320***  SPLIT, THEN PRINTS THE REPORT -- IN THAT ORDER, SINCE THE
005330***  REPORT
005340***  PARAGRAPHS ASSUME THE TABLE IS ALREADY IN DESCENDING ORDER
005350***  AND THE
005360***  TOTALS ARE ALREADY FINAL.
005370 900-CLEANUP.
005380     MOVE "900-CLEANUP" TO PARA-NAME.
005390     PERFORM 500-SORT-CMD-DESC THRU 500-EXIT.
005400     PERFORM 520-COMPUTE-TOTALS THRU 520-EXIT.
005410     PERFORM 700-WRITE-NEVERCACHE-RPT THRU 700-EXIT.
005420     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
005430     DISPLAY "** TOTAL STEPS PROCESSED **".
005440     DISPLAY TOTAL-STEPS-PROCESSED.
005450     DISPLAY "******** NORMAL END OF JOB CCNEVER ********".
005460 900-EXIT.
005470     EXIT.
005480
005490***  BUBBLE SORT OF THE COMMAND TABLE, DESCENDING BY OCCURRENCE
005500***  COUNT, PER THE SHOP'S NO-INLINE-PERFORM HOUSE STYLE.
005510 500-SORT-CMD-DESC.
005520     MOVE "500-SORT-CMD-DESC" TO PARA-NAME.
005530     MOVE "Y" TO WS-SWAP-SW.
005540     PERFORM 510-BUBBLE-PASS THRU 510-EXIT
005550         UNTIL WS-SWAP-SW = "N".
005560 500-EXIT.
005570     EXIT.
005580
005590 510-BUBBLE-PASS.
005600     MOVE "N" TO WS-SWAP-SW.
005610     IF NEV-CMD-ENTRY-CNT NOT > 1
005620         GO TO 510-EXIT.
005630     PERFORM 515-BUBBLE-INNER THRU 515-EXIT
005640         VARYING WS-BUB-SUB FROM 1 BY 1
005650         UNTIL WS-BUB-SUB >= NEV-CMD-ENTRY-CNT.
005660 510-EXIT.
005670     EXIT.
005680
005690 515-BUBBLE-INNER.
005700     IF NEV-CMD-COUNT(WS-BUB-SUB) NOT <
005710        NEV-CMD-COUNT(WS-BUB-SUB + 1)
005720         GO TO 515-EXIT.
005730     MOVE NEV-CMD-ROW(WS-BUB-SUB) TO WS-CMD-ROW-HOLD.
005740     MOVE NEV-CMD-ROW(WS-BUB-SUB + 1) TO
005750          NEV-CMD-ROW(WS-BUB-SUB).
005760     MOVE WS-CMD-ROW-HOLD TO NEV-CMD-ROW(WS-BUB-SUB + 1).
005770     MOVE "Y" TO WS-SWAP-SW.
005780 515-EXIT.
005790     EXIT.
005800
005810***  RULE: A COMMAND ONLY COUNTS AS "NEVER CACHED" WHEN IT SHOWED
005820***  UP
005830***  MORE THAN ONCE AND EVERY OCCURRENCE WAS CACHE-DOC-STATUS ZERO
005840***  --
005850***  CAC-0134'S ORIGINAL REQUEST WAS THAT A ONE-OFF MISS NOT BE
005860***  ENOUGH
005870***  TO LABEL A COMMAND CHRONICALLY UNCACHEABLE.  EVERYTHING ELSE
005880***  IN
005890***  THE NEVER-CACHED POPULATION IS JUST ORDINARY CACHED BEHAVIOR.
005900 520-COMPUTE-TOTALS.
005910     MOVE "520-COMPUTE-TOTALS" TO PARA-NAME.
005920     MOVE ZERO TO NEVER-CACHED-COUNT.
005930     PERFORM 525-ADD-ONE-CMD THRU 525-EXIT
005940         VARYING NEV-CMD-IDX FROM 1 BY 1
005950         UNTIL NEV-CMD-IDX > NEV-CMD-ENTRY-CNT.
005960     SUBTRACT NEVER-CACHED-COUNT FROM NEVCACHE-POP-TOTAL
005970         GIVING CACHED-COUNT.
005980 520-EXIT.
005990     EXIT.
006000
006010***  SKIPS SINGLE-OCCURRENCE COMMANDS AND ANY COMMAND THAT EVER
006020***  SHOWED
006030***  A NONZERO CACHE-DOC-STATUS -- ONLY THE REMAINDER COUNT TOWARD
006040***  NEVER-CACHED-COUNT.
006050 525-ADD-ONE-CMD.
006060     IF NEV-CMD-COUNT(NEV-CMD-IDX) = 1 OR
006070        NOT NEV-CMD-ALL-SAME(NEV-CMD-IDX)
006080         GO TO 525-EXIT.
006090     ADD NEV-CMD-COUNT(NEV-CMD-IDX) TO NEVER-CACHED-COUNT.
006100 525-EXIT.
006110     EXIT.
006120
006130***  ONE REPORT, FOUR SECTIONS -- LATEST DATE SEEN, PER-DATE
006140***  TALLY,
006150***  PER-COMMAND TALLY IN DESCENDING OCCURRENCE ORDER (CAC-0163),
006160***  THEN
006170***  THE NEVER-CACHED COMMAND LIST AND THE FINAL COUNT SPLIT.  THE
006180***  JOB
006190***  IS RUN ONCE A QUARTER SO NO PAGE-BREAK LOGIC WAS EVER ADDED.
006200 700-WRITE-NEVERCACHE-RPT.
006210     MOVE "700-WRITE-NEVERCACHE-RPT" TO PARA-NAME.
006220     MOVE WS-MAX-DATE TO RMD-DATE.
006230     WRITE NEV-RPT-REC FROM RPT-MAXDATE-LINE.
006240     WRITE NEV-RPT-REC FROM RPT-BLANK-LINE.
006250
006260     MOVE "PER-DATE TALLY:" TO RSEC-TEXT.
006270     WRITE NEV-RPT-REC FROM RPT-SECTION-LINE.
006280     PERFORM 710-PRINT-DATE-LINE THRU 710-EXIT
006290         VARYING NEV-DATE-IDX FROM 1 BY 1
006300         UNTIL NEV-DATE-IDX > NEV-DATE-ENTRY-CNT.
006310     WRITE NEV-RPT-REC FROM RPT-BLANK-LINE.
006320
006330     MOVE "PER-COMMAND TALLY (COUNT DESCENDING):" TO RSEC-TEXT.
006340     WRITE NEV-RPT-REC FROM RPT-SECTION-LINE.
006350     PERFORM 720-PRINT-CMD-LINE THRU 720-EXIT
006360         VARYING NEV-CMD-IDX FROM 1 BY 1
006370         UNTIL NEV-CMD-IDX > NEV-CMD-ENTRY-CNT.
006380     WRITE NEV-RPT-REC FROM RPT-BLANK-LINE.
006390
006400     MOVE "NEVER-CACHED COMMANDS:" TO RSEC-TEXT.
006410     WRITE NEV-RPT-REC FROM RPT-SECTION-LINE.
006420     PERFORM 730-PRINT-FLAG-LINE THRU 730-EXIT
006430         VARYING NEV-CMD-IDX FROM 1 BY 1
006440         UNTIL NEV-CMD-IDX > NEV-CMD-ENTRY-CNT.
006450     WRITE NEV-RPT-REC FROM RPT-BLANK-LINE.
006460
006470     MOVE NEVER-CACHED-COUNT TO RTOT-NEVER.
006480     MOVE CACHED-COUNT TO RTOT-CACHED.
006490     WRITE NEV-RPT-REC FROM RPT-TOT-LINE.
006500 700-EXIT.
006510     EXIT.
006520
006530 710-PRINT-DATE-LINE.
006540     MOVE NEV-DATE-VALUE(NEV-DATE-IDX) TO RDATE-LABEL.
006550     MOVE NEV-DATE-COUNT(NEV-DATE-IDX) TO RDATE-COUNT.
006560     WRITE NEV-RPT-REC FROM RPT-DATE-LINE.
006570 710-EXIT.
006580     EXIT.
006590
006600 720-PRINT-CMD-LINE.
006610     MOVE NEV-CMD-VALUE(NEV-CMD-IDX) TO RCL-COMMAND.
006620     MOVE NEV-CMD-COUNT(NEV-CMD-IDX) TO RCL-COUNT.
006630     MOVE NEV-CMD-ALLSAME-FLAG(NEV-CMD-IDX) TO RCL-FLAG.
006640     WRITE NEV-RPT-REC FROM RPT-CMD-LINE.
006650 720-EXIT.
006660     EXIT.
006670
006680 730-PRINT-FLAG-LINE.
006690     IF NEV-CMD-COUNT(NEV-CMD-IDX) = 1 OR
006700        NOT NEV-CMD-ALL-SAME(NEV-CMD-IDX)
006710         GO TO 730-EXIT.
006720     MOVE NEV-CMD-VALUE(NEV-CMD-IDX) TO RFL-COMMAND.
006730     WRITE NEV-RPT-REC FROM RPT-FLAG-LINE.
006740 730-EXIT.
006750     EXIT.
006760
006770***  CLOSES EVERY FILE THIS RUN OPENED, NORMAL END OR ABEND ALIKE.
006780 990-CLOSE-FILES.
006790     MOVE "990-CLOSE-FILES" TO PARA-NAME.
006800     CLOSE STEP-FILE, CTLCARD, NEVERCACHE-RPT, SYSOUT.
006810 990-EXIT.
006820     EXIT.
006830
006840***  FORCES A SYSTEM ABEND BY DIVIDING BY ZERO-VAL -- SAME DUMP-
006850***  ON-
006860***  PURPOSE IDIOM THE REST OF THIS SHOP'S BATCH STEPS USE.
006870 1000-ABEND-RTN.
006880     WRITE SYSOUT-REC FROM ABEND-REC.
006890     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
006900     DISPLAY "*** ABNORMAL END OF JOB-CCNEVER ***" UPON CONSOLE.
006910     DIVIDE ZERO-VAL INTO ONE-VAL.
