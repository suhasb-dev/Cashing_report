000100******************************************************************
000110* CCMISSRC  --  CACHE-MISS REASON CODE TABLE                    *
000120*                                                                *
000130*   THE TWELVE MISS CATEGORIES, IN PRECEDENCE ORDER, AS A        *
000140*   SEARCH'ABLE TABLE.  CCCLASS SEARCHES THIS TABLE TOP TO       *
000150*   BOTTOM AND STOPS ON THE FIRST ROW WHOSE CONDITION HOLDS --   *
000160*   THE TABLE ORDER *IS* THE PRECEDENCE ORDER, DO NOT RESEQUENCE *
000170*   WITHOUT CHECKING WITH THE QA-AUTOMATION TEAM.                *
000180*                                                                *
000190*   CCBULK/CCONE/CCNEVER COPY THIS FOR THE BREAKDOWN CAPTIONS    *
000200*   ON THE DETAIL REPORTS (ONE LINE PER ROW, IN TABLE ORDER).    *
000210*                                                                *
000220*   MAINTENANCE                                                 *
000230*   DATE     INIT  TICKET    DESCRIPTION                        *
000240*   -------- ----  --------  ---------------------------------- *
000250*   08/14/95  JS   CAC-0112  ORIGINAL 12-ROW TABLE               *
000260*   02/02/97  TGD  CAC-0151  RESEQUENCED ROWS 9-11 TO MATCH      *
000270*                            REVISED QA PRECEDENCE MEMO          *
000280******************************************************************
000290 01  MISS-REASON-TABLE.
000300     05  MISS-REASON-ROW OCCURS 12 TIMES INDEXED BY MR-IDX.
000310         10  MISS-REASON-CODE        PIC X(30).
000320         10  MISS-REASON-SEQ         PIC 9(2) COMP.
000330
000340 01  MISS-REASON-VALUES.
000350     05  FILLER PIC X(30) VALUE "undoable".
000360     05  FILLER PIC X(30) VALUE "unblocker_call".
000370     05  FILLER PIC X(30) VALUE "ocr_steps".
000380     05  FILLER PIC X(30) VALUE "dynamic_step".
000390     05  FILLER PIC X(30) VALUE "null_llm_output".
000400     05  FILLER PIC X(30) VALUE "failed_step".
000410     05  FILLER PIC X(30) VALUE "cache_read_status_none".
000420     05  FILLER PIC X(30) VALUE "no_cache_documents_found".
000430     05  FILLER PIC X(30) VALUE "less_similarity_threshold".
000440     05  FILLER PIC X(30) VALUE
000450         "failed_at_cand_nos_after_must_".
000460     05  FILLER PIC X(30) VALUE
000470         "failed_after_similar_document_".
000480     05  FILLER PIC X(30) VALUE "unclassified".
000490
000500 01  MISS-REASON-VALUES-TBL REDEFINES MISS-REASON-VALUES.
000510     05  MR-VAL-ROW PIC X(30) OCCURS 12 TIMES.
000520
000530 77  SIMILARITY-THRESHOLD             PIC 9V9(4) VALUE 0.9000.
