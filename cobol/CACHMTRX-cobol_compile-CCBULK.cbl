000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  CCBULK.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEV CENTER.
000140 DATE-WRITTEN. 08/28/95.
000150 DATE-COMPILED. 08/28/95.
000160 SECURITY. NON-CONFIDENTIAL.
000170
000180******************************************************************
000190*REMARKS.
000200*
000210*        NIGHTLY BATCH JOB -- READS THE OVERNIGHT TEST-STEP
000220*        EXTRACT (STEP-FILE) ONE TIME AND BUILDS TWO AGGREGATE
000230*        TABLES IN STORAGE:
000240*
000250*          CMD-TABLE-AREA  -- ONE ROW PER UNIQUE STEP-COMMAND
000260*          CP-TABLE-AREA   -- ONE ROW PER UNIQUE COMMAND+PACKAGE
000270*
000280*        AT END OF FILE EACH TABLE IS WALKED, ONE ROW AT A TIME
000290*        IS STAGED INTO CCAGGTBL'S AGG-WORK-AREA (PERCENTAGES AND
000300*        AVERAGES COMPUTED THERE), AND A REPORT BLOCK IS PRINTED
000310*        FROM THE STAGED ROW -- COMMAND-RPT FOR EACH COMMAND,
000320*        CMDPKG-RPT FOR EACH COMMAND+PACKAGE PAIR.  THE RUN
000330*        SUMMARY PRINTS LAST (SUMMARY-RPT).  AN OPTIONAL CONTROL
000340*        CARD SELECTS A DATE RANGE AND/OR RESTRICTS THE RUN TO
000350*        ONE REPORT FAMILY -- SEE CCCTLCRD.
000360*
000370*        MISS CLASSIFICATION FOR NON-HIT RECORDS IS DELEGATED TO
000380*        CCCLASS (THE RULE CASCADE LIVES THERE, NOT HERE).
000390*
000400*   MAINTENANCE LOG
000410*   DATE      INIT  TICKET    DESCRIPTION
000420*   --------  ----  --------  ----------------------------------
000430*   08/28/95  JS    CAC-0114  ORIGINAL BULK AGGREGATION JOB
000440*   02/02/97  TGD   CAC-0151  CALLS REVISED CCCLASS RULE ORDER
000450*   04/30/97  TGD   CAC-0163  ADDED RUN-MODE SWITCHES AND
000460*                             HIT-WITHOUT-COMPONENT TALLY
000470*   09/30/98  RFP   CAC-0198  Y2K REVIEW -- ALL DATE COMPARES ARE
000480*                             STRAIGHT X(10) STRING COMPARES ON A
000490*                             4-DIGIT YEAR, NO CHANGE REQUIRED
000500*   07/09/01  TGD   CAC-0255  ADDED SIMILAR-DOC-FOUND-FLAG TO THE
000510*                             CLASSIFIER CALL PARAMETER LIST
000520*   06/11/03  JS    CAC-0241  ADDED CONTROL-TOTAL CHECK AGAINST
000530*                             TOTAL-STEPS-PROCESSED AT CLEANUP,
000540*                             RESTAGED THE REPORT ROWS THROUGH
000550*                             CCAGGTBL RATHER THAN PRINTING
000560*                             STRAIGHT OUT OF THE RUNNING TABLES
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER. IBM-390.
000610 OBJECT-COMPUTER. IBM-390.
000620 SPECIAL-NAMES.
000630     C01 IS NEXT-PAGE.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT SYSOUT
000680     ASSIGN TO UT-S-SYSOUT
000690       ORGANIZATION IS SEQUENTIAL.
000700
000710     SELECT STEP-FILE
000720     ASSIGN TO UT-S-STEPFILE
000730       ACCESS MODE IS SEQUENTIAL
000740       FILE STATUS IS SFCODE.
000750
000760     SELECT CTLCARD
000770     ASSIGN TO UT-S-CTLCARD
000780       ACCESS MODE IS SEQUENTIAL
000790       FILE STATUS IS CFCODE.
000800
000810     SELECT COMMAND-RPT
000820     ASSIGN TO UT-S-CMDRPT
000830       ACCESS MODE IS SEQUENTIAL
000840       FILE STATUS IS OFCODE.
000850
000860     SELECT CMDPKG-RPT
000870     ASSIGN TO UT-S-CPRPT
000880       ACCESS MODE IS SEQUENTIAL
000890       FILE STATUS IS OFCODE.
000900
000910     SELECT SUMMARY-RPT
000920     ASSIGN TO UT-S-SUMRPT
000930       ACCESS MODE IS SEQUENTIAL
000940       FILE STATUS IS OFCODE.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  SYSOUT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 130 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS SYSOUT-REC.
001040 01  SYSOUT-REC  PIC X(130).
001050
001060****** ONE FIXED-LENGTH EXTRACT RECORD PER AUTOMATED TEST-STEP
001070****** RUN, PRODUCED OVERNIGHT -- SEE CCSTEP FOR THE STRUCTURED
001080****** LAYOUT THIS PROGRAM READS IT INTO.
001090 FD  STEP-FILE
001100     RECORDING MODE IS F
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 140 CHARACTERS
001130     BLOCK CONTAINS 0 RECORDS
001140     DATA RECORD IS STEP-FILE-REC.
001150 01  STEP-FILE-REC  PIC X(140).
001160
001170 FD  CTLCARD
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 120 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS CTLCARD-REC.
001230 01  CTLCARD-REC  PIC X(120).
001240
001250 FD  COMMAND-RPT
001260     RECORDING MODE IS F
001270     LABEL RECORDS ARE STANDARD
001280     RECORD CONTAINS 132 CHARACTERS
001290     BLOCK CONTAINS 0 RECORDS
001300     DATA RECORD IS CMD-RPT-REC.
001310 01  CMD-RPT-REC  PIC X(132).
001320
001330 FD  CMDPKG-RPT
001340     RECORDING MODE IS F
001350     LABEL RECORDS ARE STANDARD
001360     RECORD CONTAINS 132 CHARACTERS
001370     BLOCK CONTAINS 0 RECORDS
001380     DATA RECORD IS CP-RPT-REC.
001390 01  CP-RPT-REC  PIC X(132).
001400
001410 FD  SUMMARY-RPT
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 132 CHARACTERS
001450     BLOCK CONTAINS 0 RECORDS
001460     DATA RECORD IS SUM-RPT-REC.
001470 01  SUM-RPT-REC  PIC X(132).
001480
001490 WORKING-STORAGE SECTION.
001500
001510***  ONE 2-BYTE STATUS PER FILE GROUP -- INPUT FILES EACH GET
001520***  THEIR
001530***  OWN CODE SO A READ ERROR ON ONE DOESN'T MASK ONE ON THE
001540***  OTHER;
001550***  ALL THREE REPORT FILES SHARE OFCODE SINCE THEY ARE ALL WRITE-
001560***  ONLY AND OPENED/CLOSED TOGETHER.
001570 01  FILE-STATUS-CODES.
001580     05  SFCODE                  PIC X(2).
001590     05  CFCODE                  PIC X(2).
001600     05  OFCODE                  PIC X(2).
001610         88 CODE-WRITE    VALUE SPACES.
001620
001630***  DRIVES THE 100-MAINLINE PERFORM ... UNTIL IN THE MAIN LOOP.
001640 77  MORE-STEP-SW                PIC X(1) VALUE SPACE.
001650     88 NO-MORE-STEP-RECS  VALUE "N".
001660
001670***  SCRATCH FIELDS SHARED ACROSS THE READ/CLASSIFY/TALLY/REPORT
001680***  PARAGRAPHS -- NOTHING HERE SURVIVES PAST ONE STEP RECORD
001690***  EXCEPT
001700***  THE "FOUND" SWITCHES, WHICH ARE RESET AT THE TOP OF EACH
001710***  LOOKUP.
001720 01  MISC-FIELDS.
001730     05  WS-DATE                   PIC 9(6).
001740     05  IN-SCOPE-SW               PIC X(1) VALUE "N".
001750         88 RECORD-IN-SCOPE        VALUE "Y".
001760     05  WS-DATE-KEY               PIC X(10).
001770     05  WS-DATE-KEY-PARTS REDEFINES WS-DATE-KEY.
001780         10  WS-DATE-KEY-YYYY      PIC X(4).
001790         10  FILLER                PIC X(1).
001800         10  WS-DATE-KEY-MM        PIC X(2).
001810         10  FILLER                PIC X(1).
001820         10  WS-DATE-KEY-DD        PIC X(2).
001830     05  WS-STATUS-KEY             PIC X(8).
001840     05  WS-PACKAGE-KEY            PIC X(30).
001850     05  WS-LOOKUP-COMMAND         PIC X(50).
001860     05  WS-MISS-CATEGORY          PIC X(30).
001870     05  CMD-FOUND-SW              PIC X(1).
001880         88 CMD-ROW-FOUND          VALUE "Y".
001890     05  CP-FOUND-SW               PIC X(1).
001900         88 CP-ROW-FOUND           VALUE "Y".
001910     05  STAT-FOUND-SW             PIC X(1).
001920     05  PKG-FOUND-SW              PIC X(1).
001930     05  WS-SWAP-SW                PIC X(1).
001940     05  WS-BUB-SUB                PIC 9(3) COMP.
001950     05  WS-MAX-PKG-COUNT          PIC 9(7) COMP.
001960     05  WS-DATE-ROW-HOLD.
001970         10  WS-DRH-VALUE          PIC X(10).
001980         10  WS-DRH-COUNT          PIC 9(7) COMP.
001990     05  WS-MOD-RESULT             PIC 9(9) COMP.
002000     05  WS-MOD-DUMMY              PIC 9(9) COMP.
002010     05  CLASS-RETURN-CD           PIC S9(4) COMP.
002020     05  VALDT-RETURN-CD           PIC X(2).
002030***  PAGINATION FOR COMMAND-RPT AND CMDPKG-RPT -- EACH FILE IS
002040***  ITS OWN PRINT STREAM SO EACH GETS ITS OWN LINE/PAGE COUNT.
002050     05  WS-CMD-LINES              PIC 9(3) COMP VALUE ZERO.
002060     05  WS-CMD-PAGES              PIC 9(3) COMP VALUE 1.
002070     05  WS-CP-LINES               PIC 9(3) COMP VALUE ZERO.
002080     05  WS-CP-PAGES               PIC 9(3) COMP VALUE 1.
002090
002100***  ONE-FOR-ONE WITH CCCLASS'S CLASSIFY-REC LINKAGE LAYOUT --
002110***  THIS
002120***  IS THE PARAMETER AREA PASSED ON THE CALL AT 200-CLASSIFY-
002130***  RECORD.
002140 01  CLASSIFY-PARMS-AREA.
002150     05  CL-UNDOABLE-FLAG          PIC X(1).
002160     05  CL-UNBLOCKER-FLAG         PIC X(1).
002170     05  CL-OCR-FLAG               PIC X(1).
002180     05  CL-DYNAMIC-FLAG           PIC X(1).
002190     05  CL-LLM-NULL-FLAG          PIC X(1).
002200     05  CL-STEP-STATUS            PIC X(8).
002210     05  CL-CACHE-READ-STATUS      PIC S9(1).
002220     05  CL-CACHE-DOC-STATUS       PIC S9(1).
002230     05  CL-SIMILARITY-SCORE       PIC 9(1)V9(4).
002240     05  CL-CAND-COUNT             PIC 9(3).
002250     05  CL-SIMDOC-FLAG            PIC X(1).
002260
002270 COPY CCSTEP.
002280 COPY CCCTLCRD.
002290 COPY CCMISSRC.
002300 COPY CCAGGTBL.
002310 COPY ABENDREC.
002320
002330***  JOB-WIDE COUNTERS -- INITIALIZED ONCE AT 000-HOUSEKEEPING,
002340***  NEVER
002350***  RESET DURING THE RUN.  800-VERIFY-CONTROL-TOTALS RECONCILES
002360***  RECORDS-READ AGAINST TOTAL-STEPS-PROCESSED AT CLEANUP TIME.
002370 01  RUN-TOTALS.
002380     05  TOTAL-STEPS-PROCESSED     PIC 9(9) COMP.
002390     05  RECORDS-READ              PIC 9(9) COMP.
002400     05  WS-CTL-TOTAL-CMD          PIC 9(9) COMP.
002410     05  WS-CTL-TOTAL-CP           PIC 9(9) COMP.
002420     05  WS-INDIV-FILES-GEN        PIC 9(5) COMP.
002430     05  WS-CMDPKG-FILES-GEN       PIC 9(5) COMP.
002440
002450****** PER-COMMAND RUNNING AGGREGATE TABLE.  CAPACITY IS A
002460****** SAFETY LIMIT, NOT A BUSINESS RULE -- IF A RUN EVER
002470****** EXCEEDS IT THE JOB ABENDS RATHER THAN SILENTLY
002480****** TRUNCATING THE RUN.
002490 01  CMD-TABLE-AREA.
002500     05  CMD-ENTRY-CNT             PIC 9(4) COMP VALUE ZERO.
002510     05  CMD-TABLE-ROW OCCURS 300 TIMES INDEXED BY CMD-IDX.
002520         10  CMD-KEY-COMMAND           PIC X(50).
002530         10  CMD-TOTAL-RUNS            PIC 9(7) COMP.
002540         10  CMD-DATE-START            PIC X(10).
002550         10  CMD-DATE-END              PIC X(10).
002560         10  CMD-HIT-COUNT             PIC 9(7) COMP.
002570         10  CMD-LATENCY-SUM           PIC 9(9)V9(3) COMP-3.
002580         10  CMD-LATENCY-CNT           PIC 9(7) COMP.
002590         10  CMD-MISS-COUNT            PIC 9(7) COMP.
002600         10  CMD-HWC-COUNT             PIC 9(7) COMP.
002610         10  CMD-BRK-COUNT OCCURS 12 TIMES PIC 9(7) COMP.
002620         10  CMD-CLASS-TAP-COUNT       PIC 9(7) COMP.
002630         10  CMD-CLASS-TEXT-COUNT      PIC 9(7) COMP.
002640         10  CMD-CLASS-UNK-COUNT       PIC 9(7) COMP.
002650         10  CMD-STAT-ENTRY-CNT        PIC 9(2) COMP.
002660         10  CMD-STAT-ROW OCCURS 10 TIMES INDEXED BY CMD-STAT-IDX.
002670             15  CMD-STAT-VALUE        PIC X(8).
002680             15  CMD-STAT-COUNT        PIC 9(7) COMP.
002690         10  CMD-PKG-ENTRY-CNT         PIC 9(2) COMP.
002700         10  CMD-PKG-ROW OCCURS 30 TIMES INDEXED BY CMD-PKG-IDX.
002710             15  CMD-PKG-VALUE         PIC X(30).
002720             15  CMD-PKG-COUNT         PIC 9(7) COMP.
002730         10  CMD-DATE-ENTRY-CNT        PIC 9(3) COMP.
002740         10  CMD-DATE-ROW OCCURS 120 TIMES
002750                         INDEXED BY CMD-DATE-IDX.
002760             15  CMD-DATE-VALUE        PIC X(10).
002770             15  CMD-DATE-COUNT        PIC 9(7) COMP.
002780
002790****** PER-(COMMAND,PACKAGE) RUNNING AGGREGATE TABLE.  SAME
002800****** SHAPE AS CMD-TABLE-AREA LESS THE PACKAGE TALLY (THE
002810****** PACKAGE IS ALREADY PART OF THE KEY HERE).
002820 01  CP-TABLE-AREA.
002830     05  CP-ENTRY-CNT              PIC 9(4) COMP VALUE ZERO.
002840     05  CP-TABLE-ROW OCCURS 600 TIMES INDEXED BY CP-IDX.
002850         10  CP-KEY-COMMAND            PIC X(50).
002860         10  CP-KEY-PACKAGE            PIC X(30).
002870         10  CP-KEY-PAIR REDEFINES CP-KEY-COMMAND PIC X(80).
002880         10  CP-TOTAL-RUNS             PIC 9(7) COMP.
002890         10  CP-DATE-START             PIC X(10).
002900         10  CP-DATE-END               PIC X(10).
002910         10  CP-HIT-COUNT              PIC 9(7) COMP.
002920         10  CP-LATENCY-SUM            PIC 9(9)V9(3) COMP-3.
002930         10  CP-LATENCY-CNT            PIC 9(7) COMP.
002940         10  CP-MISS-COUNT             PIC 9(7) COMP.
002950         10  CP-HWC-COUNT              PIC 9(7) COMP.
002960         10  CP-BRK-COUNT OCCURS 12 TIMES PIC 9(7) COMP.
002970         10  CP-CLASS-TAP-COUNT        PIC 9(7) COMP.
002980         10  CP-CLASS-TEXT-COUNT       PIC 9(7) COMP.
002990         10  CP-CLASS-UNK-COUNT        PIC 9(7) COMP.
003000         10  CP-STAT-ENTRY-CNT         PIC 9(2) COMP.
003010         10  CP-STAT-ROW OCCURS 10 TIMES INDEXED BY CP-STAT-IDX.
003020             15  CP-STAT-VALUE         PIC X(8).
003030             15  CP-STAT-COUNT         PIC 9(7) COMP.
003040         10  CP-DATE-ENTRY-CNT         PIC 9(3) COMP.
003050         10  CP-DATE-ROW OCCURS 120 TIMES
003060                        INDEXED BY CP-DATE-IDX.
003070             15  CP-DATE-VALUE         PIC X(10).
003080             15  CP-DATE-COUNT         PIC 9(7) COMP.
003090
003100***  COMMAND-RPT/CMDPKG-RPT DETAIL LINE 1 OF A BLOCK -- COMMAND
003110***  NAME
003120***  AND (FOR CMDPKG-RPT) THE PACKAGE NAME.
003130 01  RPT-CMD-LINE.
003140     05  FILLER             PIC X(9) VALUE "COMMAND: ".
003150     05  RCL-COMMAND        PIC X(50).
003160     05  FILLER             PIC X(3) VALUE SPACES.
003170     05  FILLER             PIC X(9) VALUE "PACKAGE: ".
003180     05  RCL-PACKAGE        PIC X(30).
003190     05  FILLER             PIC X(31) VALUE SPACES.
003200
003210***  DETAIL LINE 2 -- TOTAL RUN COUNT AND THE FIRST-SEEN/LAST-SEEN
003220***  DATE RANGE FOR THIS COMMAND (OR COMMAND+PACKAGE PAIR).
003230 01  RPT-TOT-LINE.
003240     05  FILLER             PIC X(12) VALUE "TOTAL RUNS: ".
003250     05  RTL-TOTAL-RUNS     PIC ZZZZZZ9.
003260     05  FILLER             PIC X(3) VALUE SPACES.
003270     05  FILLER             PIC X(12) VALUE "DATE RANGE: ".
003280     05  RTL-DATE-START     PIC X(10).
003290     05  FILLER             PIC X(3) VALUE " - ".
003300     05  RTL-DATE-END       PIC X(10).
003310     05  FILLER             PIC X(75) VALUE SPACES.
003320
003330***  DETAIL LINE 3 -- CACHE-HIT COUNT, HIT PERCENTAGE, AND AVERAGE
003340***  HIT LATENCY.
003350 01  RPT-HIT-LINE.
003360     05  FILLER             PIC X(6) VALUE "HITS: ".
003370     05  RHIT-COUNT         PIC ZZZZZZ9.
003380     05  FILLER             PIC X(3) VALUE SPACES.
003390     05  FILLER             PIC X(5) VALUE "PCT: ".
003400     05  RHIT-PCT           PIC ZZZ9.99.
003410     05  FILLER             PIC X(3) VALUE SPACES.
003420     05  FILLER             PIC X(13) VALUE "AVG LATENCY: ".
003430     05  RHIT-AVGLAT        PIC ZZZ9.999.
003440     05  FILLER             PIC X(80) VALUE SPACES.
003450
003460***  DETAIL LINE 4 -- CACHE-MISS COUNT AND MISS PERCENTAGE, AHEAD
003470***  OF
003480***  THE MISS BREAKDOWN SECTION BELOW IT.
003490 01  RPT-MISS-LINE.
003500     05  FILLER             PIC X(6) VALUE "MISS: ".
003510     05  RMISS-COUNT        PIC ZZZZZZ7.
003520     05  FILLER             PIC X(3) VALUE SPACES.
003530     05  FILLER             PIC X(5) VALUE "PCT: ".
003540     05  RMISS-PCT          PIC ZZZ9.99.
003550     05  FILLER             PIC X(104) VALUE SPACES.
003560
003570***  ONE LINE OF THE MISS-REASON BREAKDOWN SECTION -- REASON TEXT,
003580***  COUNT, AND THIS REASON'S SHARE OF ALL MISSES.
003590 01  RPT-BRK-LINE.
003600     05  FILLER             PIC X(4) VALUE "  - ".
003610     05  RBRK-CATEGORY      PIC X(30).
003620     05  FILLER             PIC X(2) VALUE SPACES.
003630     05  FILLER             PIC X(7) VALUE "COUNT: ".
003640     05  RBRK-COUNT         PIC ZZZZZZ9.
003650     05  FILLER             PIC X(3) VALUE SPACES.
003660     05  FILLER             PIC X(5) VALUE "PCT: ".
003670     05  RBRK-PCT           PIC ZZZ9.99.
003680     05  FILLER             PIC X(67) VALUE SPACES.
003690
003700***  HIT-WITHOUT-COMPONENT LINE -- A HIT WHOSE CACHED DOCUMENT HAD
003710***  NO
003720***  MATCHING COMPONENT TO DRIVE OFF OF.  CARRIED SEPARATELY FROM
003730***  THE
003740***  PLAIN HIT COUNT SINCE IT STILL COUNTS AS A HIT FOR HIT-RATE
003750***  BUT
003760***  IS A SIGNAL WORTH AN OPERATOR'S ATTENTION ON ITS OWN.
003770 01  RPT-HWC-LINE.
003780     05  FILLER             PIC X(23) VALUE
003790                             "HIT WITHOUT COMPONENT: ".
003800     05  RHWC-COUNT         PIC ZZZZZZ9.
003810     05  FILLER             PIC X(3) VALUE SPACES.
003820     05  FILLER             PIC X(5) VALUE "PCT: ".
003830     05  RHWC-PCT           PIC ZZZ9.99.
003840     05  FILLER             PIC X(87) VALUE SPACES.
003850
003860***  ONE LINE OF THE CLASSIFICATION TALLY SECTION -- TAP, TEXT, OR
003870***  UNKNOWN, WITH ITS COUNT.
003880 01  RPT-CLASS-LINE.
003890     05  FILLER             PIC X(4) VALUE "  - ".
003900     05  RCLS-LABEL         PIC X(14).
003910     05  FILLER             PIC X(2) VALUE SPACES.
003920     05  FILLER             PIC X(7) VALUE "COUNT: ".
003930     05  RCLS-COUNT         PIC ZZZZZZ9.
003940     05  FILLER             PIC X(98) VALUE SPACES.
003950
003960***  ONE LINE OF THE STATUS TALLY SECTION -- ONE DISTINCT TEST-
003970***  STEP-
003980***  STATUS VALUE AND ITS COUNT.
003990 01  RPT-STAT-LINE.
004000     05  FILLER             PIC X(4) VALUE "  - ".
004010     05  RSTAT-LABEL        PIC X(8).
004020     05  FILLER             PIC X(2) VALUE SPACES.
004030     05  FILLER             PIC X(7) VALUE "COUNT: ".
004040     05  RSTAT-COUNT        PIC ZZZZZZ9.
004050     05  FILLER             PIC X(104) VALUE SPACES.
004060
004070***  ONE LINE OF THE DATE TALLY SECTION -- ONE DISTINCT CREATED-
004080***  DATE
004090***  VALUE AND ITS COUNT, PRINTED IN SORTED ORDER.
004100 01  RPT-DATE-LINE.
004110     05  FILLER             PIC X(4) VALUE "  - ".
004120     05  RDATE-LABEL        PIC X(10).
004130     05  FILLER             PIC X(2) VALUE SPACES.
004140     05  FILLER             PIC X(7) VALUE "COUNT: ".
004150     05  RDATE-COUNT        PIC ZZZZZZ9.
004160     05  FILLER             PIC X(102) VALUE SPACES.
004170
004180***  SECTION-HEADER LINE ("MISS BREAKDOWN:", "STATUS TALLY:", ETC)
004190***  AHEAD OF EACH TALLY SECTION WITHIN A REPORT BLOCK.
004200 01  RPT-SECTION-LINE.
004210     05  RSEC-TEXT          PIC X(40).
004220     05  FILLER             PIC X(92) VALUE SPACES.
004230
004240 01  RPT-BLANK-LINE.
004250     05  FILLER             PIC X(132) VALUE SPACES.
004260
004270***  PAGE HEADER -- SAME BLANK/HEADER/BLANK SHAPE DALYEDIT USES
004280***  AHEAD OF EACH NEW PATIENT, REUSED HERE AHEAD OF EACH NEW
004290***  COMMAND-RPT OR CMDPKG-RPT PAGE.  RPH-TITLE TELLS THE TWO
004300***  REPORT FAMILIES APART SINCE THEY SHARE THIS ONE LAYOUT.
004310 01  RPT-PAGE-HDR-LINE.
004320     05  RPH-TITLE          PIC X(42).
004330     05  FILLER             PIC X(75) VALUE SPACES.
004340     05  FILLER             PIC X(6) VALUE "PAGE: ".
004350     05  RPH-PAGE-NBR       PIC ZZ9.
004360     05  FILLER             PIC X(6) VALUE SPACES.
004370
004380***  SUMMARY-RPT LINE -- ONE JOB-WIDE TOTAL, LABEL AND VALUE.
004390 01  RPT-SUM-TOT-LINE.
004400     05  FILLER             PIC X(4) VALUE "  - ".
004410     05  RSUM-LABEL         PIC X(30).
004420     05  FILLER             PIC X(2) VALUE SPACES.
004430     05  RSUM-VALUE         PIC ZZZZZZZZ9.
004440     05  FILLER             PIC X(87) VALUE SPACES.
004450
004460***  SUMMARY-RPT LINE -- ONE ENTRY IN THE DISTINCT-COMMAND INDEX.
004470 01  RPT-SUM-KEY-LINE.
004480     05  FILLER             PIC X(4) VALUE "  - ".
004490     05  RSUMK-COMMAND      PIC X(50).
004500     05  FILLER             PIC X(78) VALUE SPACES.
004510
004520***  SUMMARY-RPT LINE -- ONE ENTRY IN THE DISTINCT COMMAND+PACKAGE
004530***  INDEX, COMMAND AND PACKAGE SEPARATED BY A PIPE FOR
004540***  READABILITY.
004550 01  RPT-SUM-PAIR-LINE.
004560     05  FILLER             PIC X(4) VALUE "  - ".
004570     05  RSUMP-COMMAND      PIC X(50).
004580     05  FILLER             PIC X(1) VALUE "|".
004590     05  RSUMP-PACKAGE      PIC X(30).
004600     05  FILLER             PIC X(47) VALUE SPACES.
004610
004620 PROCEDURE DIVISION.
004630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004640     PERFORM 100-MAINLINE THRU 100-EXIT
004650             UNTIL NO-MORE-STEP-RECS.
004660     PERFORM 900-CLEANUP THRU 900-EXIT.
004670     MOVE ZERO TO RETURN-CODE.
004680     GOBACK.
004690
004700***  STARTUP -- OPENS EVERY FILE THIS RUN TOUCHES, LOADS THE MISS-
004710***  REASON TABLE, PULLS IN THE CONTROL CARD AND HANDS IT TO
004720***  CCVALDT,
004730***  THEN PRIMES THE READ-AHEAD ON STEP-FILE SO 100-MAINLINE
004740***  ALWAYS
004750***  HAS A RECORD WAITING THE FIRST TIME IT RUNS.
004760 000-HOUSEKEEPING.
004770     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004780     DISPLAY "******** BEGIN JOB CCBULK ********".
004790     ACCEPT WS-DATE FROM DATE.
004800     OPEN INPUT STEP-FILE, CTLCARD.
004810     OPEN OUTPUT COMMAND-RPT, CMDPKG-RPT, SUMMARY-RPT, SYSOUT.
004820     PERFORM 010-LOAD-MISS-TABLE THRU 010-EXIT.
004830     INITIALIZE CMD-TABLE-AREA, CP-TABLE-AREA, RUN-TOTALS.
004840
004850     READ CTLCARD INTO CONTROL-CARD-REC
004860         AT END
004870         MOVE SPACES TO CONTROL-CARD-REC
004880     END-READ.
004890
004900     MOVE ZERO TO VALDT-RETURN-CD.
004910     CALL "CCVALDT" USING CONTROL-CARD-REC, VALDT-RETURN-CD.
004920     IF VALDT-RETURN-CD NOT = "00"
004930         MOVE "** CONTROL CARD FAILED VALIDATION"
004940              TO ABEND-REASON
004950         MOVE VALDT-RETURN-CD TO ACTUAL-VAL
004960         GO TO 1000-ABEND-RTN.
004970
004980     READ STEP-FILE INTO STEP-RECORD
004990         AT END
005000         MOVE "N" TO MORE-STEP-SW
005010     END-READ.
005020 000-EXIT.
005030     EXIT.
005040
005050***  LOADS THE 12-ROW MISS-REASON TABLE FROM CCMISSRC ONE ENTRY AT
005060***  A
005070***  TIME SO CCCLASS HAS SOMETHING TO POINT AT BY SUBSCRIPT.
005080 010-LOAD-MISS-TABLE.
005090     MOVE "010-LOAD-MISS-TABLE" TO PARA-NAME.
005100     PERFORM 012-LOAD-MISS-ROW THRU 012-EXIT
005110         VARYING MR-IDX FROM 1 BY 1 UNTIL MR-IDX > 12.
005120 010-EXIT.
005130     EXIT.
005140
005150***  ONE TABLE ROW PER CALL, DRIVEN BY MR-IDX.
005160 012-LOAD-MISS-ROW.
005170     MOVE MR-VAL-ROW(MR-IDX) TO MISS-REASON-CODE(MR-IDX).
005180     MOVE MR-IDX TO MISS-REASON-SEQ(MR-IDX).
005190 012-EXIT.
005200     EXIT.
005210
005220***  THE READ/CLASSIFY/TALLY LOOP -- ONE PASS PER STEP-FILE
005230***  RECORD.
005240***  OUT-OF-SCOPE RECORDS SKIP STRAIGHT TO THE NEXT READ; IN-SCOPE
005250***  RECORDS GET A DATE KEY, A MISS CLASSIFICATION (WHEN NEEDED),
005260***  AND
005270***  ARE FOLDED INTO BOTH THE PER-COMMAND AND PER-COMMAND+PACKAGE
005280***  TABLES BEFORE THE NEXT RECORD IS READ.
005290 100-MAINLINE.
005300     MOVE "100-MAINLINE" TO PARA-NAME.
005310     PERFORM 150-CHECK-IN-SCOPE THRU 150-EXIT.
005320     IF NOT RECORD-IN-SCOPE
005330         GO TO 100-READ-NEXT.
005340     PERFORM 160-DERIVE-DATE-KEY THRU 160-EXIT.
005350     PERFORM 200-CLASSIFY-RECORD THRU 200-EXIT.
005360     PERFORM 300-UPSERT-CMD-TABLE THRU 300-EXIT.
005370     PERFORM 400-UPSERT-CP-TABLE THRU 400-EXIT.
005380     ADD 1 TO TOTAL-STEPS-PROCESSED.
005390***  COMMON READ-AHEAD TAIL -- BUMPS THE RECORDS-READ COUNTER,
005400***  CHECKS
005410***  IN WITH THE OPERATOR EVERY SO OFTEN, THEN READS THE NEXT
005420***  RECORD.
005430 100-READ-NEXT.
005440     ADD 1 TO RECORDS-READ.
005450     PERFORM 450-PROGRESS-CHECK THRU 450-EXIT.
005460     READ STEP-FILE INTO STEP-RECORD
005470         AT END
005480         MOVE "N" TO MORE-STEP-SW
005490     END-READ.
005500 100-EXIT.
005510     EXIT.
005520
005530***  ONLY TAP/TEXT STEPS ARE IN SCOPE; THE OPTIONAL CONTROL-CARD
005540***  DATE RANGE IS APPLIED HERE TOO (INCLUSIVE BOTH ENDS).  A
005550***  STEP THAT FAILS EITHER TEST NEVER REACHES THE CMD/CP TABLES.
005560 150-CHECK-IN-SCOPE.
005570     MOVE "150-CHECK-IN-SCOPE" TO PARA-NAME.
005580     MOVE "N" TO IN-SCOPE-SW.
005590     IF CLASSIFICATION-IN-SCOPE
005600         MOVE "Y" TO IN-SCOPE-SW.
005610     IF RECORD-IN-SCOPE AND CTL-DATE-START NOT = SPACES
005620         IF CREATED-DATE < CTL-DATE-START OR
005630            CREATED-DATE > CTL-DATE-END
005640             MOVE "N" TO IN-SCOPE-SW.
005650 150-EXIT.
005660     EXIT.
005670
005680***  BLANK CREATED-DATE BECOMES THE LITERAL KEY "unknown" SO THE
005690***  DATE-TALLY TABLE ALWAYS HAS SOMEWHERE TO PUT THE ROW.
005700 160-DERIVE-DATE-KEY.
005710     MOVE "160-DERIVE-DATE-KEY" TO PARA-NAME.
005720     IF CREATED-DATE = SPACES
005730         MOVE "unknown" TO WS-DATE-KEY
005740     ELSE
005750         MOVE CREATED-DATE TO WS-DATE-KEY.
005760 160-EXIT.
005770     EXIT.
005780
005790***  DELEGATES THE 12-RULE CASCADE TO CCCLASS -- ONLY CALLED FOR
005800***  NON-HIT RECORDS (STATUS 0, -1, OR ABSENT).  A NONZERO RETURN
005810***  CODE FROM CCCLASS IS TREATED AS "UNCLASSIFIED" RATHER THAN
005820***  ABENDING THE WHOLE RUN OVER ONE BAD STEP RECORD.
005830 200-CLASSIFY-RECORD.
005840     MOVE "200-CLASSIFY-RECORD" TO PARA-NAME.
005850     MOVE SPACES TO WS-MISS-CATEGORY.
005860     IF CACHE-READ-IS-HIT
005870         GO TO 200-EXIT.
005880     MOVE UNDOABLE-FLAG           TO CL-UNDOABLE-FLAG.
005890     MOVE UNBLOCKER-FLAG          TO CL-UNBLOCKER-FLAG.
005900     MOVE OCR-FLAG                TO CL-OCR-FLAG.
005910     MOVE DYNAMIC-FLAG            TO CL-DYNAMIC-FLAG.
005920     MOVE LLM-OUTPUT-NULL-FLAG    TO CL-LLM-NULL-FLAG.
005930     MOVE TEST-STEP-STATUS        TO CL-STEP-STATUS.
005940     MOVE CACHE-READ-STATUS       TO CL-CACHE-READ-STATUS.
005950     MOVE CACHE-DOC-STATUS        TO CL-CACHE-DOC-STATUS.
005960     MOVE SIMILARITY-SCORE        TO CL-SIMILARITY-SCORE.
005970     MOVE CAND-COUNT-AFTER-FILTER TO CL-CAND-COUNT.
005980     MOVE SIMILAR-DOC-FOUND-FLAG  TO CL-SIMDOC-FLAG.
005990     MOVE ZERO TO CLASS-RETURN-CD.
006000     CALL "CCCLASS" USING CLASSIFY-PARMS-AREA,
006010                          WS-MISS-CATEGORY,
006020                          CLASS-RETURN-CD.
006030     IF CLASS-RETURN-CD = ZERO
006040         GO TO 200-EXIT.
006050     MOVE MISS-REASON-CODE(12) TO WS-MISS-CATEGORY.
006060 200-EXIT.
006070     EXIT.
006080
006090***  FINDS OR CREATES THIS COMMAND'S ROW IN CMD-TABLE-AREA, THEN
006100***  ROLLS THIS ONE STEP RECORD'S FACTS INTO IT.
006110 300-UPSERT-CMD-TABLE.
006120     MOVE "300-UPSERT-CMD-TABLE" TO PARA-NAME.
006130     MOVE STEP-COMMAND TO WS-LOOKUP-COMMAND.
006140     IF WS-LOOKUP-COMMAND = SPACES
006150         MOVE "UNKNOWN_COMMAND" TO WS-LOOKUP-COMMAND.
006160     PERFORM 310-FIND-CMD-ROW THRU 310-EXIT.
006170     IF NOT CMD-ROW-FOUND
006180         PERFORM 320-INIT-NEW-CMD-ROW THRU 320-EXIT.
006190     PERFORM 330-TALLY-CMD-ROW THRU 330-EXIT.
006200 300-EXIT.
006210     EXIT.
006220
006230***  LINEAR SCAN OF CMD-TABLE-AREA ON COMMAND TEXT.  THE TABLE IS
006240***  SMALL ENOUGH (SEE CMD-TABLE-MAX) THAT A BINARY SEARCH WAS NOT
006250***  WORTH THE EXTRA CODE.
006260 310-FIND-CMD-ROW.
006270     MOVE "N" TO CMD-FOUND-SW.
006280     IF CMD-ENTRY-CNT = 0
006290         GO TO 310-EXIT.
006300     SET CMD-IDX TO 1.
006310     SEARCH CMD-TABLE-ROW
006320         AT END
006330             CONTINUE
006340         WHEN CMD-KEY-COMMAND(CMD-IDX) = WS-LOOKUP-COMMAND
006350             MOVE "Y" TO CMD-FOUND-SW
006360     END-SEARCH.
006370 310-EXIT.
006380     EXIT.
006390
006400***  FIRST TIME THIS COMMAND HAS BEEN SEEN THIS RUN -- ZEROES OUT
006410***  A
006420***  FRESH ROW AND STAMPS THE COMMAND TEXT AND OPENING DATE INTO
006430***  IT.
006440 320-INIT-NEW-CMD-ROW.
006450     MOVE "320-INIT-NEW-CMD-ROW" TO PARA-NAME.
006460     ADD 1 TO CMD-ENTRY-CNT.
006470     IF CMD-ENTRY-CNT > 300
006480         MOVE "** COMMAND TABLE CAPACITY EXCEEDED" TO
006490              ABEND-REASON
006500         GO TO 1000-ABEND-RTN.
006510     SET CMD-IDX TO CMD-ENTRY-CNT.
006520     INITIALIZE CMD-TABLE-ROW(CMD-IDX).
006530     MOVE WS-LOOKUP-COMMAND TO CMD-KEY-COMMAND(CMD-IDX).
006540     MOVE HIGH-VALUES TO CMD-DATE-START(CMD-IDX).
006550     MOVE LOW-VALUES TO CMD-DATE-END(CMD-IDX).
006560 320-EXIT.
006570     EXIT.
006580
006590***  ONE STEP RECORD'S WORTH OF TALLYING AGAINST AN EXISTING OR
006600***  FRESH CMD-TABLE-AREA ROW -- HIT/MISS, BREAKDOWN,
006610***  CLASSIFICATION,
006620***  STATUS, PACKAGE, AND DATE, IN THAT ORDER.
006630 330-TALLY-CMD-ROW.
006640     MOVE "330-TALLY-CMD-ROW" TO PARA-NAME.
006650     ADD 1 TO CMD-TOTAL-RUNS(CMD-IDX).
006660     IF WS-DATE-KEY < CMD-DATE-START(CMD-IDX)
006670         MOVE WS-DATE-KEY TO CMD-DATE-START(CMD-IDX).
006680     IF WS-DATE-KEY > CMD-DATE-END(CMD-IDX)
006690         MOVE WS-DATE-KEY TO CMD-DATE-END(CMD-IDX).
006700     PERFORM 331-BUMP-CMD-HIT-MISS THRU 331-EXIT.
006710     PERFORM 333-BUMP-CMD-CLASS THRU 333-EXIT.
006720     PERFORM 334-BUMP-CMD-STATUS THRU 334-EXIT.
006730     PERFORM 336-BUMP-CMD-PKG THRU 336-EXIT.
006740     PERFORM 338-BUMP-CMD-DATE THRU 338-EXIT.
006750 330-EXIT.
006760     EXIT.
006770
006780***  SPLITS OFF THE HIT/MISS TALLY AND LATENCY ACCUMULATION SO
006790***  330 DOESN'T HAVE TO NEST THREE LEVELS DEEP
006800***  RULE: CACHE-READ-STATUS OF 1 IS A HIT, ANYTHING ELSE
006810***  (INCLUDING
006820***  A BLANK STATUS) IS A MISS.  HIT LATENCY IS ACCUMULATED HERE
006830***  SO
006840***  510-STAGE-CMD-AGG CAN AVERAGE IT LATER.
006850 331-BUMP-CMD-HIT-MISS.
006860     IF NOT CACHE-READ-IS-HIT
006870         GO TO 331-MISS.
006880     ADD 1 TO CMD-HIT-COUNT(CMD-IDX).
006890     GO TO 331-LATENCY.
006900 331-MISS.
006910     ADD 1 TO CMD-MISS-COUNT(CMD-IDX).
006920     PERFORM 332-BUMP-CMD-BREAKDOWN THRU 332-EXIT.
006930     IF NOT CACHE-HIT-NO-COMPONENT
006940         GO TO 331-LATENCY.
006950     ADD 1 TO CMD-HWC-COUNT(CMD-IDX).
006960 331-LATENCY.
006970     IF CACHE-READ-LATENCY = ZERO
006980         GO TO 331-EXIT.
006990     ADD CACHE-READ-LATENCY TO CMD-LATENCY-SUM(CMD-IDX).
007000     ADD 1 TO CMD-LATENCY-CNT(CMD-IDX).
007010 331-EXIT.
007020     EXIT.
007030
007040***  RULE: EVERY MISS ALSO GETS BUCKETED BY MISS-REASON-CODE INTO
007050***  ONE
007060***  OF THE 12 BREAKDOWN SLOTS SO 511 CAN REPORT EACH REASON'S
007070***  SHARE.
007080 332-BUMP-CMD-BREAKDOWN.
007090     SET MR-IDX TO 1.
007100     SEARCH MISS-REASON-ROW
007110         AT END
007120             CONTINUE
007130         WHEN MISS-REASON-CODE(MR-IDX) = WS-MISS-CATEGORY
007140             ADD 1 TO CMD-BRK-COUNT(CMD-IDX, MR-IDX)
007150     END-SEARCH.
007160 332-EXIT.
007170     EXIT.
007180
007190***  TALLIES WHICH CLASSIFICATION FAMILY THE STEP FALLS UNDER
007200***  RULE: EVERY STEP RECORD (HIT OR MISS) CARRIES A
007210***  TAP/TEXT/UNKNOWN
007220***  CLASSIFICATION -- TALLIED HERE REGARDLESS OF HIT-OR-MISS
007230***  OUTCOME.
007240 333-BUMP-CMD-CLASS.
007250     IF NOT CLASSIFICATION-IS-TAP
007260         GO TO 333-TEXT.
007270     ADD 1 TO CMD-CLASS-TAP-COUNT(CMD-IDX).
007280     GO TO 333-EXIT.
007290 333-TEXT.
007300     IF NOT CLASSIFICATION-IS-TEXT
007310         GO TO 333-UNK.
007320     ADD 1 TO CMD-CLASS-TEXT-COUNT(CMD-IDX).
007330     GO TO 333-EXIT.
007340 333-UNK.
007350     ADD 1 TO CMD-CLASS-UNK-COUNT(CMD-IDX).
007360 333-EXIT.
007370     EXIT.
007380
007390***  RULE: TEST-STEP-STATUS VALUES ARE TALLIED BY DISTINCT VALUE,
007400***  UP
007410***  TO CMD-STAT-MAX-ENTRIES PER COMMAND -- A NEW VALUE TAKES THE
007420***  NEXT OPEN SLOT, A REPEAT VALUE JUST BUMPS ITS EXISTING COUNT.
007430 334-BUMP-CMD-STATUS.
007440     MOVE "334-BUMP-CMD-STATUS" TO PARA-NAME.
007450     MOVE TEST-STEP-STATUS TO WS-STATUS-KEY.
007460     IF WS-STATUS-KEY = SPACES
007470         MOVE "UNKNOWN" TO WS-STATUS-KEY.
007480     MOVE "N" TO STAT-FOUND-SW.
007490     IF CMD-STAT-ENTRY-CNT(CMD-IDX) = 0
007500         GO TO 334-ADD-ENTRY.
007510     SET CMD-STAT-IDX TO 1.
007520     SEARCH CMD-STAT-ROW
007530             AT END
007540                 CONTINUE
007550             WHEN CMD-STAT-VALUE(CMD-IDX, CMD-STAT-IDX) =
007560                  WS-STATUS-KEY
007570                 MOVE "Y" TO STAT-FOUND-SW
007580     END-SEARCH.
007590     IF STAT-FOUND-SW NOT = "Y"
007600         GO TO 334-ADD-ENTRY.
007610     ADD 1 TO CMD-STAT-COUNT(CMD-IDX, CMD-STAT-IDX).
007620     GO TO 334-EXIT.
007630 334-ADD-ENTRY.
007640     ADD 1 TO CMD-STAT-ENTRY-CNT(CMD-IDX).
007650     IF CMD-STAT-ENTRY-CNT(CMD-IDX) NOT > 10
007660         GO TO 334-STORE.
007670     MOVE "** STATUS TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
007680     GO TO 1000-ABEND-RTN.
007690 334-STORE.
007700     SET CMD-STAT-IDX TO CMD-STAT-ENTRY-CNT(CMD-IDX).
007710     MOVE WS-STATUS-KEY TO
007720          CMD-STAT-VALUE(CMD-IDX, CMD-STAT-IDX).
007730     MOVE 1 TO CMD-STAT-COUNT(CMD-IDX, CMD-STAT-IDX).
007740 334-EXIT.
007750     EXIT.
007760
007770***  RULE: PACKAGE NAMES ARE TALLIED THE SAME WAY AS STATUS VALUES
007780***  SO
007790***  513-FIND-MOST-COMMON-PKG CAN PICK THE WINNER LATER.
007800 336-BUMP-CMD-PKG.
007810     MOVE "336-BUMP-CMD-PKG" TO PARA-NAME.
007820     MOVE APP-PACKAGE TO WS-PACKAGE-KEY.
007830     IF WS-PACKAGE-KEY = SPACES
007840         MOVE "UNKNOWN_PACKAGE" TO WS-PACKAGE-KEY.
007850     MOVE "N" TO PKG-FOUND-SW.
007860     IF CMD-PKG-ENTRY-CNT(CMD-IDX) = 0
007870         GO TO 336-ADD-ENTRY.
007880     SET CMD-PKG-IDX TO 1.
007890     SEARCH CMD-PKG-ROW
007900             AT END
007910                 CONTINUE
007920             WHEN CMD-PKG-VALUE(CMD-IDX, CMD-PKG-IDX) =
007930                  WS-PACKAGE-KEY
007940                 MOVE "Y" TO PKG-FOUND-SW
007950     END-SEARCH.
007960     IF PKG-FOUND-SW NOT = "Y"
007970         GO TO 336-ADD-ENTRY.
007980     ADD 1 TO CMD-PKG-COUNT(CMD-IDX, CMD-PKG-IDX).
007990     GO TO 336-EXIT.
008000 336-ADD-ENTRY.
008010     ADD 1 TO CMD-PKG-ENTRY-CNT(CMD-IDX).
008020     IF CMD-PKG-ENTRY-CNT(CMD-IDX) NOT > 30
008030         GO TO 336-STORE.
008040     MOVE "** PACKAGE TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
008050     GO TO 1000-ABEND-RTN.
008060 336-STORE.
008070     SET CMD-PKG-IDX TO CMD-PKG-ENTRY-CNT(CMD-IDX).
008080     MOVE WS-PACKAGE-KEY TO
008090          CMD-PKG-VALUE(CMD-IDX, CMD-PKG-IDX).
008100     MOVE 1 TO CMD-PKG-COUNT(CMD-IDX, CMD-PKG-IDX).
008110 336-EXIT.
008120     EXIT.
008130
008140***  RULE: CREATED-DATE (OR "unknown") IS TALLIED BY DISTINCT
008150***  VALUE
008160***  UP TO CMD-DATE-MAX-ENTRIES -- 515-SORT-CMD-DATES PUTS THE
008170***  LIST
008180***  IN ORDER BEFORE THE REPORT IS WRITTEN.
008190 338-BUMP-CMD-DATE.
008200     MOVE "338-BUMP-CMD-DATE" TO PARA-NAME.
008210     MOVE "N" TO STAT-FOUND-SW.
008220     IF CMD-DATE-ENTRY-CNT(CMD-IDX) = 0
008230         GO TO 338-ADD-ENTRY.
008240     SET CMD-DATE-IDX TO 1.
008250     SEARCH CMD-DATE-ROW
008260             AT END
008270                 CONTINUE
008280             WHEN CMD-DATE-VALUE(CMD-IDX, CMD-DATE-IDX) =
008290                  WS-DATE-KEY
008300                 MOVE "Y" TO STAT-FOUND-SW
008310     END-SEARCH.
008320     IF STAT-FOUND-SW NOT = "Y"
008330         GO TO 338-ADD-ENTRY.
008340     ADD 1 TO CMD-DATE-COUNT(CMD-IDX, CMD-DATE-IDX).
008350     GO TO 338-EXIT.
008360 338-ADD-ENTRY.
008370     ADD 1 TO CMD-DATE-ENTRY-CNT(CMD-IDX).
008380     IF CMD-DATE-ENTRY-CNT(CMD-IDX) NOT > 120
008390         GO TO 338-STORE.
008400     MOVE "** DATE TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
008410     GO TO 1000-ABEND-RTN.
008420 338-STORE.
008430     SET CMD-DATE-IDX TO CMD-DATE-ENTRY-CNT(CMD-IDX).
008440     MOVE WS-DATE-KEY TO
008450          CMD-DATE-VALUE(CMD-IDX, CMD-DATE-IDX).
008460     MOVE 1 TO CMD-DATE-COUNT(CMD-IDX, CMD-DATE-IDX).
008470 338-EXIT.
008480     EXIT.
008490
008500***  SAME SHAPE AS 300-338, KEYED BY COMMAND+PACKAGE, NO PACKAGE
008510***  TALLY NEEDED SINCE THE PACKAGE IS ALREADY PART OF THE KEY.
008520***  SAME SHAPE AS 300-UPSERT-CMD-TABLE, KEYED ON THE
008530***  COMMAND+PACKAGE
008540***  PAIR INSTEAD OF THE COMMAND ALONE.
008550 400-UPSERT-CP-TABLE.
008560     MOVE "400-UPSERT-CP-TABLE" TO PARA-NAME.
008570     PERFORM 410-FIND-CP-ROW THRU 410-EXIT.
008580     IF NOT CP-ROW-FOUND
008590         PERFORM 420-INIT-NEW-CP-ROW THRU 420-EXIT.
008600     PERFORM 430-TALLY-CP-ROW THRU 430-EXIT.
008610 400-EXIT.
008620     EXIT.
008630
008640***  LINEAR SCAN OF CP-TABLE-AREA ON THE COMMAND+PACKAGE PAIR.
008650 410-FIND-CP-ROW.
008660     MOVE "N" TO CP-FOUND-SW.
008670     IF CP-ENTRY-CNT = 0
008680         GO TO 410-EXIT.
008690     SET CP-IDX TO 1.
008700     SEARCH CP-TABLE-ROW
008710             AT END
008720                 CONTINUE
008730             WHEN CP-KEY-COMMAND(CP-IDX) = WS-LOOKUP-COMMAND AND
008740                  CP-KEY-PACKAGE(CP-IDX) = WS-PACKAGE-KEY
008750                 MOVE "Y" TO CP-FOUND-SW
008760     END-SEARCH.
008770 410-EXIT.
008780     EXIT.
008790
008800***  FIRST TIME THIS COMMAND+PACKAGE PAIR HAS BEEN SEEN THIS RUN.
008810 420-INIT-NEW-CP-ROW.
008820     MOVE "420-INIT-NEW-CP-ROW" TO PARA-NAME.
008830     ADD 1 TO CP-ENTRY-CNT.
008840     IF CP-ENTRY-CNT > 600
008850         MOVE "** COMMAND-PACKAGE TABLE CAPACITY EXCEEDED" TO
008860              ABEND-REASON
008870         GO TO 1000-ABEND-RTN.
008880     SET CP-IDX TO CP-ENTRY-CNT.
008890     INITIALIZE CP-TABLE-ROW(CP-IDX).
008900     MOVE WS-LOOKUP-COMMAND TO CP-KEY-COMMAND(CP-IDX).
008910     MOVE WS-PACKAGE-KEY TO CP-KEY-PACKAGE(CP-IDX).
008920     MOVE HIGH-VALUES TO CP-DATE-START(CP-IDX).
008930     MOVE LOW-VALUES TO CP-DATE-END(CP-IDX).
008940 420-EXIT.
008950     EXIT.
008960
008970***  SAME FIVE TALLY STEPS AS 330-TALLY-CMD-ROW, APPLIED TO THE
008980***  COMMAND+PACKAGE ROW INSTEAD OF THE COMMAND-ONLY ROW.
008990 430-TALLY-CP-ROW.
009000     MOVE "430-TALLY-CP-ROW" TO PARA-NAME.
009010     ADD 1 TO CP-TOTAL-RUNS(CP-IDX).
009020     IF WS-DATE-KEY < CP-DATE-START(CP-IDX)
009030         MOVE WS-DATE-KEY TO CP-DATE-START(CP-IDX).
009040     IF WS-DATE-KEY > CP-DATE-END(CP-IDX)
009050         MOVE WS-DATE-KEY TO CP-DATE-END(CP-IDX).
009060     PERFORM 431-BUMP-CP-HIT-MISS THRU 431-EXIT.
009070     PERFORM 433-BUMP-CP-CLASS THRU 433-EXIT.
009080     PERFORM 434-BUMP-CP-STATUS THRU 434-EXIT.
009090     PERFORM 438-BUMP-CP-DATE THRU 438-EXIT.
009100 430-EXIT.
009110     EXIT.
009120
009130***  SAME SPLIT AS 331 ABOVE FOR THE COMMAND TABLE
009140***  SAME HIT/MISS RULE AS 331-BUMP-CMD-HIT-MISS.
009150 431-BUMP-CP-HIT-MISS.
009160     IF NOT CACHE-READ-IS-HIT
009170         GO TO 431-MISS.
009180     ADD 1 TO CP-HIT-COUNT(CP-IDX).
009190     GO TO 431-LATENCY.
009200 431-MISS.
009210     ADD 1 TO CP-MISS-COUNT(CP-IDX).
009220     PERFORM 432-BUMP-CP-BREAKDOWN THRU 432-EXIT.
009230     IF NOT CACHE-HIT-NO-COMPONENT
009240         GO TO 431-LATENCY.
009250     ADD 1 TO CP-HWC-COUNT(CP-IDX).
009260 431-LATENCY.
009270     IF CACHE-READ-LATENCY = ZERO
009280         GO TO 431-EXIT.
009290     ADD CACHE-READ-LATENCY TO CP-LATENCY-SUM(CP-IDX).
009300     ADD 1 TO CP-LATENCY-CNT(CP-IDX).
009310 431-EXIT.
009320     EXIT.
009330
009340***  SAME MISS-REASON BUCKETING RULE AS 332-BUMP-CMD-BREAKDOWN.
009350 432-BUMP-CP-BREAKDOWN.
009360     SET MR-IDX TO 1.
009370     SEARCH MISS-REASON-ROW
009380         AT END
009390             CONTINUE
009400         WHEN MISS-REASON-CODE(MR-IDX) = WS-MISS-CATEGORY
009410             ADD 1 TO CP-BRK-COUNT(CP-IDX, MR-IDX)
009420     END-SEARCH.
009430 432-EXIT.
009440     EXIT.
009450
009460***  TALLIES WHICH CLASSIFICATION FAMILY THE PAIR FALLS UNDER
009470***  SAME TAP/TEXT/UNKNOWN CLASSIFICATION RULE AS 333-BUMP-CMD-
009480***  CLASS.
009490 433-BUMP-CP-CLASS.
009500     IF NOT CLASSIFICATION-IS-TAP
009510         GO TO 433-TEXT.
009520     ADD 1 TO CP-CLASS-TAP-COUNT(CP-IDX).
009530     GO TO 433-EXIT.
009540 433-TEXT.
009550     IF NOT CLASSIFICATION-IS-TEXT
009560         GO TO 433-UNK.
009570     ADD 1 TO CP-CLASS-TEXT-COUNT(CP-IDX).
009580     GO TO 433-EXIT.
009590 433-UNK.
009600     ADD 1 TO CP-CLASS-UNK-COUNT(CP-IDX).
009610 433-EXIT.
009620     EXIT.
009630
009640***  SAME DISTINCT-VALUE STATUS TALLY AS 334-BUMP-CMD-STATUS.
009650 434-BUMP-CP-STATUS.
009660     MOVE "434-BUMP-CP-STATUS" TO PARA-NAME.
009670     MOVE "N" TO STAT-FOUND-SW.
009680     IF CP-STAT-ENTRY-CNT(CP-IDX) = 0
009690         GO TO 434-ADD-ENTRY.
009700     SET CP-STAT-IDX TO 1.
009710     SEARCH CP-STAT-ROW
009720             AT END
009730                 CONTINUE
009740             WHEN CP-STAT-VALUE(CP-IDX, CP-STAT-IDX) =
009750                  WS-STATUS-KEY
009760                 MOVE "Y" TO STAT-FOUND-SW
009770     END-SEARCH.
009780     IF STAT-FOUND-SW NOT = "Y"
009790         GO TO 434-ADD-ENTRY.
009800     ADD 1 TO CP-STAT-COUNT(CP-IDX, CP-STAT-IDX).
009810     GO TO 434-EXIT.
009820 434-ADD-ENTRY.
009830     ADD 1 TO CP-STAT-ENTRY-CNT(CP-IDX).
009840     IF CP-STAT-ENTRY-CNT(CP-IDX) NOT > 10
009850         GO TO 434-STORE.
009860     MOVE "** STATUS TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
009870     GO TO 1000-ABEND-RTN.
009880 434-STORE.
009890     SET CP-STAT-IDX TO CP-STAT-ENTRY-CNT(CP-IDX).
009900     MOVE WS-STATUS-KEY TO
009910          CP-STAT-VALUE(CP-IDX, CP-STAT-IDX).
009920     MOVE 1 TO CP-STAT-COUNT(CP-IDX, CP-STAT-IDX).
009930 434-EXIT.
009940     EXIT.
009950
009960***  SAME DISTINCT-VALUE DATE TALLY AS 338-BUMP-CMD-DATE.
009970 438-BUMP-CP-DATE.
009980     MOVE "438-BUMP-CP-DATE" TO PARA-NAME.
009990     MOVE "N" TO STAT-FOUND-SW.
010000     IF CP-DATE-ENTRY-CNT(CP-IDX) = 0
010010         GO TO 438-ADD-ENTRY.
010020     SET CP-DATE-IDX TO 1.
010030     SEARCH CP-DATE-ROW
010040             AT END
010050                 CONTINUE
010060             WHEN CP-DATE-VALUE(CP-IDX, CP-DATE-IDX) =
010070                  WS-DATE-KEY
010080                 MOVE "Y" TO STAT-FOUND-SW
010090     END-SEARCH.
010100     IF STAT-FOUND-SW NOT = "Y"
010110         GO TO 438-ADD-ENTRY.
010120     ADD 1 TO CP-DATE-COUNT(CP-IDX, CP-DATE-IDX).
010130     GO TO 438-EXIT.
010140 438-ADD-ENTRY.
010150     ADD 1 TO CP-DATE-ENTRY-CNT(CP-IDX).
010160     IF CP-DATE-ENTRY-CNT(CP-IDX) NOT > 120
010170         GO TO 438-STORE.
010180     MOVE "** DATE TALLY CAPACITY EXCEEDED" TO ABEND-REASON.
010190     GO TO 1000-ABEND-RTN.
010200 438-STORE.
010210     SET CP-DATE-IDX TO CP-DATE-ENTRY-CNT(CP-IDX).
010220     MOVE WS-DATE-KEY TO
010230          CP-DATE-VALUE(CP-IDX, CP-DATE-IDX).
010240     MOVE 1 TO CP-DATE-COUNT(CP-IDX, CP-DATE-IDX).
010250 438-EXIT.
010260     EXIT.
010270
010280***  HEARTBEAT MESSAGE EVERY PROGRESS-CHECK-INTERVAL RECORDS SO AN
010290***  OPERATOR WATCHING THE JOB LOG KNOWS IT IS STILL MOVING ON A
010300***  BIG
010310***  STEP-FILE.
010320 450-PROGRESS-CHECK.
010330     DIVIDE RECORDS-READ BY 1000 GIVING WS-MOD-DUMMY
010340         REMAINDER WS-MOD-RESULT.
010350     IF WS-MOD-RESULT = 0 AND RECORDS-READ > 0
010360         DISPLAY "PROGRESS -- RECORDS: " RECORDS-READ
010370                 "  COMMANDS: " CMD-ENTRY-CNT
010380                 "  PAIRS: " CP-ENTRY-CNT.
010390 450-EXIT.
010400     EXIT.
010410
010420***  WRITES THE TWO DETAIL REPORTS, THE SUMMARY REPORT, RUNS THE
010430***  CONTROL-TOTAL CHECK, THEN CLOSES EVERYTHING.
010440 900-CLEANUP.
010450     MOVE "900-CLEANUP" TO PARA-NAME.
010460     PERFORM 500-WRITE-COMMAND-REPORTS THRU 500-EXIT.
010470     PERFORM 600-WRITE-CMDPKG-REPORTS THRU 600-EXIT.
010480     PERFORM 700-WRITE-SUMMARY THRU 700-EXIT.
010490     PERFORM 800-VERIFY-CONTROL-TOTALS THRU 800-EXIT.
010500     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
010510     DISPLAY "** TOTAL STEPS PROCESSED **".
010520     DISPLAY TOTAL-STEPS-PROCESSED.
010530     DISPLAY "******** NORMAL END OF JOB CCBULK ********".
010540 900-EXIT.
010550     EXIT.
010560
010570***  WALKS THE COMMAND TABLE, STAGING EACH ROW INTO CCAGGTBL'S
010580***  AGG-WORK-AREA AND PRINTING FROM THERE.  THIS ALWAYS RUNS,
010590***  EVEN UNDER "PAIR ONLY" MODE, SO THE CONTROL TOTAL CHECKED
010600***  AT 800 IS ALWAYS ACCURATE -- THE MODE FLAG ONLY GATES THE
010610***  PHYSICAL WRITE IN 540.
010620***  DRIVES ONE COMMAND-RPT BLOCK PER CMD-TABLE-AREA ROW, IN THE
010630***  ORDER THE COMMANDS WERE FIRST SEEN (THE TABLE IS NOT RE-
010640***  SORTED).
010650 500-WRITE-COMMAND-REPORTS.
010660     MOVE "500-WRITE-COMMAND-REPORTS" TO PARA-NAME.
010670     PERFORM 505-DO-ONE-CMD-ROW THRU 505-EXIT
010680            VARYING CMD-IDX FROM 1 BY 1
010690            UNTIL CMD-IDX > CMD-ENTRY-CNT.
010700 500-EXIT.
010710     EXIT.
010720
010730***  STAGES ONE ROW'S FIGURES INTO THE REPORT WORK AREA, THEN
010740***  PRINTS
010750***  THE BLOCK.
010760 505-DO-ONE-CMD-ROW.
010770     PERFORM 510-STAGE-CMD-AGG THRU 510-EXIT.
010780     IF CTL-PAIR-ONLY
010790         GO TO 505-TALLY.
010800     PERFORM 540-PRINT-CMD-BLOCK THRU 540-EXIT.
010810     ADD 1 TO WS-INDIV-FILES-GEN.
010820 505-TALLY.
010830     ADD CMD-TOTAL-RUNS(CMD-IDX) TO WS-CTL-TOTAL-CMD.
010840 505-EXIT.
010850     EXIT.
010860
010870***  STAGES ONE COMMAND ROW OUT OF THE RUNNING TABLE INTO
010880***  AGG-WORK-AREA, COMPUTING EVERY PERCENTAGE AND AVERAGE
010890***  ALONG THE WAY.
010900***  COPIES THE RAW COUNTERS OUT OF THE TABLE ROW AND DERIVES
010910***  EVERY
010920***  PERCENTAGE AND AVERAGE THE COMMAND-RPT DETAIL LINES NEED.
010930 510-STAGE-CMD-AGG.
010940     MOVE "510-STAGE-CMD-AGG" TO PARA-NAME.
010950     INITIALIZE AGG-WORK-AREA.
010960     MOVE CMD-KEY-COMMAND(CMD-IDX) TO AGG-KEY-COMMAND.
010970     MOVE CMD-TOTAL-RUNS(CMD-IDX) TO AGG-TOTAL-RUNS.
010980     MOVE CMD-DATE-START(CMD-IDX) TO AGG-DATE-START.
010990     MOVE CMD-DATE-END(CMD-IDX) TO AGG-DATE-END.
011000     MOVE CMD-HIT-COUNT(CMD-IDX) TO AGG-HIT-COUNT.
011010     MOVE CMD-MISS-COUNT(CMD-IDX) TO AGG-MISS-COUNT.
011020     MOVE CMD-HWC-COUNT(CMD-IDX) TO AGG-HWC-COUNT.
011030     MOVE CMD-LATENCY-SUM(CMD-IDX) TO AGG-LATENCY-SUM.
011040     MOVE CMD-LATENCY-CNT(CMD-IDX) TO AGG-LATENCY-CNT.
011050     MOVE CMD-CLASS-TAP-COUNT(CMD-IDX) TO AGG-CLASS-TAP-COUNT.
011060     MOVE CMD-CLASS-TEXT-COUNT(CMD-IDX) TO AGG-CLASS-TEXT-COUNT.
011070     MOVE CMD-CLASS-UNK-COUNT(CMD-IDX) TO AGG-CLASS-UNK-COUNT.
011080     IF AGG-TOTAL-RUNS NOT = 0
011090         GO TO 510-PCTS.
011100     MOVE ZERO TO AGG-HIT-PCT, AGG-MISS-PCT, AGG-HWC-PCT.
011110     GO TO 510-LATENCY.
011120 510-PCTS.
011130     COMPUTE AGG-HIT-PCT ROUNDED =
011140         (AGG-HIT-COUNT / AGG-TOTAL-RUNS) * 100.
011150     COMPUTE AGG-MISS-PCT ROUNDED =
011160         (AGG-MISS-COUNT / AGG-TOTAL-RUNS) * 100.
011170     COMPUTE AGG-HWC-PCT ROUNDED =
011180         (AGG-HWC-COUNT / AGG-TOTAL-RUNS) * 100.
011190 510-LATENCY.
011200     IF AGG-LATENCY-CNT NOT = 0
011210         GO TO 510-AVG-LAT.
011220     MOVE ZERO TO AGG-AVG-HIT-LATENCY.
011230     GO TO 510-BREAKDOWN.
011240 510-AVG-LAT.
011250     COMPUTE AGG-AVG-HIT-LATENCY ROUNDED =
011260         AGG-LATENCY-SUM / AGG-LATENCY-CNT.
011270 510-BREAKDOWN.
011280     PERFORM 511-STAGE-CMD-BRK THRU 511-EXIT
011290         VARYING AGG-BRK-IDX FROM 1 BY 1 UNTIL AGG-BRK-IDX > 12.
011300     PERFORM 512-STAGE-CMD-STAT THRU 512-EXIT
011310         VARYING CMD-STAT-IDX FROM 1 BY 1
011320         UNTIL CMD-STAT-IDX > CMD-STAT-ENTRY-CNT(CMD-IDX).
011330     PERFORM 513-FIND-MOST-COMMON-PKG THRU 513-EXIT.
011340     PERFORM 515-SORT-CMD-DATES THRU 515-EXIT.
011350     PERFORM 518-STAGE-CMD-DATE THRU 518-EXIT
011360         VARYING CMD-DATE-IDX FROM 1 BY 1
011370         UNTIL CMD-DATE-IDX > CMD-DATE-ENTRY-CNT(CMD-IDX).
011380 510-EXIT.
011390     EXIT.
011400
011410***  STAGES ONE MISS-REASON BREAKDOWN LINE -- CALLED ONCE PER
011420***  REASON
011430***  CODE, ZERO-COUNT REASONS INCLUDED SO THE REPORT SHOWS ALL 12.
011440 511-STAGE-CMD-BRK.
011450     MOVE MISS-REASON-CODE(AGG-BRK-IDX) TO
011460          AGG-BRK-CATEGORY(AGG-BRK-IDX).
011470     MOVE CMD-BRK-COUNT(CMD-IDX, AGG-BRK-IDX) TO
011480          AGG-BRK-COUNT(AGG-BRK-IDX).
011490     IF AGG-MISS-COUNT NOT = 0
011500         GO TO 511-PCT.
011510     MOVE ZERO TO AGG-BRK-PCT(AGG-BRK-IDX).
011520     GO TO 511-EXIT.
011530 511-PCT.
011540     COMPUTE AGG-BRK-PCT(AGG-BRK-IDX) ROUNDED =
011550         (AGG-BRK-COUNT(AGG-BRK-IDX) / AGG-MISS-COUNT) * 100.
011560 511-EXIT.
011570     EXIT.
011580
011590***  STAGES ONE DISTINCT TEST-STEP-STATUS VALUE AND ITS COUNT.
011600 512-STAGE-CMD-STAT.
011610     SET AGG-STAT-IDX TO CMD-STAT-IDX.
011620     MOVE CMD-STAT-VALUE(CMD-IDX, CMD-STAT-IDX) TO
011630          AGG-STAT-VALUE(AGG-STAT-IDX).
011640     MOVE CMD-STAT-COUNT(CMD-IDX, CMD-STAT-IDX) TO
011650          AGG-STAT-COUNT(AGG-STAT-IDX).
011660 512-EXIT.
011670     EXIT.
011680
011690***  WALKS THE PER-COMMAND PACKAGE TALLY AND KEEPS THE HIGHEST
011700***  COUNT
011710***  SEEN SO FAR -- A TIE KEEPS WHICHEVER PACKAGE WAS TALLIED
011720***  FIRST.
011730 513-FIND-MOST-COMMON-PKG.
011740     MOVE "UNKNOWN_PACKAGE" TO AGG-MOST-COMMON-PKG.
011750     MOVE ZERO TO WS-MAX-PKG-COUNT.
011760     IF CMD-PKG-ENTRY-CNT(CMD-IDX) = 0
011770         GO TO 513-EXIT.
011780     PERFORM 514-CHECK-ONE-PKG THRU 514-EXIT
011790         VARYING CMD-PKG-IDX FROM 1 BY 1
011800         UNTIL CMD-PKG-IDX > CMD-PKG-ENTRY-CNT(CMD-IDX).
011810 513-EXIT.
011820     EXIT.
011830
011840***  ONE CANDIDATE PACKAGE PER CALL.
011850 514-CHECK-ONE-PKG.
011860     IF CMD-PKG-COUNT(CMD-IDX, CMD-PKG-IDX) NOT > WS-MAX-PKG-COUNT
011870         GO TO 514-EXIT.
011880     MOVE CMD-PKG-COUNT(CMD-IDX, CMD-PKG-IDX) TO
011890          WS-MAX-PKG-COUNT.
011900     MOVE CMD-PKG-VALUE(CMD-IDX, CMD-PKG-IDX) TO
011910          AGG-MOST-COMMON-PKG.
011920 514-EXIT.
011930     EXIT.
011940
011950***  BUBBLE SORT OF THE DISTINCT-DATE TABLE INTO ASCENDING ORDER
011960***  --
011970***  THE TABLE NEVER HOLDS MORE THAN CMD-DATE-MAX-ENTRIES ROWS SO
011980***  A
011990***  BUBBLE SORT IS PLENTY FAST ENOUGH HERE.
012000 515-SORT-CMD-DATES.
012010     MOVE "Y" TO WS-SWAP-SW.
012020     PERFORM 516-BUBBLE-PASS THRU 516-EXIT
012030         UNTIL WS-SWAP-SW = "N".
012040 515-EXIT.
012050     EXIT.
012060
012070***  ONE OUTER PASS OF THE BUBBLE SORT.
012080 516-BUBBLE-PASS.
012090     MOVE "N" TO WS-SWAP-SW.
012100     IF CMD-DATE-ENTRY-CNT(CMD-IDX) NOT > 1
012110         GO TO 516-EXIT.
012120     PERFORM 517-BUBBLE-INNER THRU 517-EXIT
012130         VARYING WS-BUB-SUB FROM 1 BY 1
012140         UNTIL WS-BUB-SUB >= CMD-DATE-ENTRY-CNT(CMD-IDX).
012150 516-EXIT.
012160     EXIT.
012170
012180***  ONE COMPARE-AND-SWAP STEP OF THE BUBBLE SORT.
012190 517-BUBBLE-INNER.
012200     IF CMD-DATE-VALUE(CMD-IDX, WS-BUB-SUB) NOT >
012210        CMD-DATE-VALUE(CMD-IDX, WS-BUB-SUB + 1)
012220         GO TO 517-EXIT.
012230     MOVE CMD-DATE-ROW(CMD-IDX, WS-BUB-SUB) TO
012240          WS-DATE-ROW-HOLD.
012250     MOVE CMD-DATE-ROW(CMD-IDX, WS-BUB-SUB + 1) TO
012260          CMD-DATE-ROW(CMD-IDX, WS-BUB-SUB).
012270     MOVE WS-DATE-ROW-HOLD TO
012280          CMD-DATE-ROW(CMD-IDX, WS-BUB-SUB + 1).
012290     MOVE "Y" TO WS-SWAP-SW.
012300 517-EXIT.
012310     EXIT.
012320
012330***  STAGES ONE SORTED DATE-TALLY LINE.
012340 518-STAGE-CMD-DATE.
012350     SET AGG-DATE-IDX TO CMD-DATE-IDX.
012360     MOVE CMD-DATE-VALUE(CMD-IDX, CMD-DATE-IDX) TO
012370          AGG-DATE-VALUE(AGG-DATE-IDX).
012380     MOVE CMD-DATE-COUNT(CMD-IDX, CMD-DATE-IDX) TO
012390          AGG-DATE-COUNT(AGG-DATE-IDX).
012400 518-EXIT.
012410     EXIT.
012420
012430***  WRITES ONE COMMAND'S FULL REPORT BLOCK: COMMAND/PACKAGE LINE,
012440***  TOTALS, HIT LINE, MISS LINE, MISS BREAKDOWN SECTION, HIGH-
012450***  WATER
012460***  CANDIDATE LINE, CLASSIFICATION TALLY, STATUS TALLY, DATE
012470***  TALLY,
012480***  THEN A BLANK SEPARATOR LINE.
012490 540-PRINT-CMD-BLOCK.
012500     MOVE "540-PRINT-CMD-BLOCK" TO PARA-NAME.
012510***  ONE NEW-PAGE HEADER AHEAD OF THE VERY FIRST COMMAND BLOCK,
012520***  ONE PAGE-BREAK SKIP ONCE THE PAGE FILLS -- SAME TWO-WAY
012530***  GATE DALYEDIT USES AHEAD OF EACH NEW PATIENT.
012540     IF WS-CMD-LINES = ZERO
012550         PERFORM 548-WRITE-PAGE-HDR THRU 548-EXIT
012560         GO TO 540-BODY.
012570     IF WS-CMD-LINES NOT > 50
012580         GO TO 540-BODY.
012590     PERFORM 549-PAGE-BREAK THRU 549-EXIT.
012600 540-BODY.
012610     MOVE AGG-KEY-COMMAND TO RCL-COMMAND.
012620     MOVE AGG-MOST-COMMON-PKG TO RCL-PACKAGE.
012630     WRITE CMD-RPT-REC FROM RPT-CMD-LINE.
012640     ADD 1 TO WS-CMD-LINES.
012650
012660     MOVE AGG-TOTAL-RUNS TO RTL-TOTAL-RUNS.
012670     MOVE AGG-DATE-START TO RTL-DATE-START.
012680     MOVE AGG-DATE-END TO RTL-DATE-END.
012690     WRITE CMD-RPT-REC FROM RPT-TOT-LINE.
012700     ADD 1 TO WS-CMD-LINES.
012710
012720     MOVE AGG-HIT-COUNT TO RHIT-COUNT.
012730     MOVE AGG-HIT-PCT TO RHIT-PCT.
012740     MOVE AGG-AVG-HIT-LATENCY TO RHIT-AVGLAT.
012750     WRITE CMD-RPT-REC FROM RPT-HIT-LINE.
012760     ADD 1 TO WS-CMD-LINES.
012770
012780     MOVE AGG-MISS-COUNT TO RMISS-COUNT.
012790     MOVE AGG-MISS-PCT TO RMISS-PCT.
012800     WRITE CMD-RPT-REC FROM RPT-MISS-LINE.
012810     ADD 1 TO WS-CMD-LINES.
012820
012830     MOVE "MISS BREAKDOWN:" TO RSEC-TEXT.
012840     WRITE CMD-RPT-REC FROM RPT-SECTION-LINE.
012850     ADD 1 TO WS-CMD-LINES.
012860     PERFORM 542-PRINT-ONE-BRK-LINE THRU 542-EXIT
012870         VARYING AGG-BRK-IDX FROM 1 BY 1 UNTIL AGG-BRK-IDX > 12.
012880
012890     MOVE AGG-HWC-COUNT TO RHWC-COUNT.
012900     MOVE AGG-HWC-PCT TO RHWC-PCT.
012910     WRITE CMD-RPT-REC FROM RPT-HWC-LINE.
012920     ADD 1 TO WS-CMD-LINES.
012930
012940     MOVE "CLASSIFICATION TALLY:" TO RSEC-TEXT.
012950     WRITE CMD-RPT-REC FROM RPT-SECTION-LINE.
012960     ADD 1 TO WS-CMD-LINES.
012970     MOVE "TAP" TO RCLS-LABEL.
012980     MOVE AGG-CLASS-TAP-COUNT TO RCLS-COUNT.
012990     WRITE CMD-RPT-REC FROM RPT-CLASS-LINE.
013000     ADD 1 TO WS-CMD-LINES.
013010     MOVE "TEXT" TO RCLS-LABEL.
013020     MOVE AGG-CLASS-TEXT-COUNT TO RCLS-COUNT.
013030     WRITE CMD-RPT-REC FROM RPT-CLASS-LINE.
013040     ADD 1 TO WS-CMD-LINES.
013050     MOVE "UNKNOWN" TO RCLS-LABEL.
013060     MOVE AGG-CLASS-UNK-COUNT TO RCLS-COUNT.
013070     WRITE CMD-RPT-REC FROM RPT-CLASS-LINE.
013080     ADD 1 TO WS-CMD-LINES.
013090
013100     MOVE "STATUS TALLY:" TO RSEC-TEXT.
013110     WRITE CMD-RPT-REC FROM RPT-SECTION-LINE.
013120     ADD 1 TO WS-CMD-LINES.
013130     PERFORM 544-PRINT-ONE-STAT-LINE THRU 544-EXIT
013140         VARYING AGG-STAT-IDX FROM 1 BY 1
013150         UNTIL AGG-STAT-IDX > CMD-STAT-ENTRY-CNT(CMD-IDX).
013160
013170     MOVE "DATE TALLY:" TO RSEC-TEXT.
013180     WRITE CMD-RPT-REC FROM RPT-SECTION-LINE.
013190     ADD 1 TO WS-CMD-LINES.
013200     PERFORM 546-PRINT-ONE-DATE-LINE THRU 546-EXIT
013210         VARYING AGG-DATE-IDX FROM 1 BY 1
013220         UNTIL AGG-DATE-IDX > CMD-DATE-ENTRY-CNT(CMD-IDX).
013230
013240     WRITE CMD-RPT-REC FROM RPT-BLANK-LINE.
013250     ADD 1 TO WS-CMD-LINES.
013260 540-EXIT.
013270     EXIT.
013280
013290***  ONE MISS-REASON BREAKDOWN LINE OF THE 12.
013300 542-PRINT-ONE-BRK-LINE.
013310     MOVE AGG-BRK-CATEGORY(AGG-BRK-IDX) TO RBRK-CATEGORY.
013320     MOVE AGG-BRK-COUNT(AGG-BRK-IDX) TO RBRK-COUNT.
013330     MOVE AGG-BRK-PCT(AGG-BRK-IDX) TO RBRK-PCT.
013340     WRITE CMD-RPT-REC FROM RPT-BRK-LINE.
013350     ADD 1 TO WS-CMD-LINES.
013360 542-EXIT.
013370     EXIT.
013380
013390***  ONE DISTINCT STATUS-VALUE LINE OF THE TALLY.
013400 544-PRINT-ONE-STAT-LINE.
013410     MOVE AGG-STAT-VALUE(AGG-STAT-IDX) TO RSTAT-LABEL.
013420     MOVE AGG-STAT-COUNT(AGG-STAT-IDX) TO RSTAT-COUNT.
013430     WRITE CMD-RPT-REC FROM RPT-STAT-LINE.
013440     ADD 1 TO WS-CMD-LINES.
013450 544-EXIT.
013460     EXIT.
013470
013480***  ONE DISTINCT DATE LINE OF THE TALLY, ALREADY IN SORTED ORDER.
013490 546-PRINT-ONE-DATE-LINE.
013500     MOVE AGG-DATE-VALUE(AGG-DATE-IDX) TO RDATE-LABEL.
013510     MOVE AGG-DATE-COUNT(AGG-DATE-IDX) TO RDATE-COUNT.
013520     WRITE CMD-RPT-REC FROM RPT-DATE-LINE.
013530     ADD 1 TO WS-CMD-LINES.
013540 546-EXIT.
013550     EXIT.
013560
013570***  NEW-PAGE HEADER FOR COMMAND-RPT.  BLANK/HEADER/BLANK, PAGE
013580***  NUMBER STAMPED IN BEFORE THE HEADER GOES OUT, ADVANCING ON
013590***  THE C01 CHANNEL SO THE OPERATOR'S PRINTER ACTUALLY SKIPS
013600***  TO THE TOP OF THE NEXT FORM.
013610 548-WRITE-PAGE-HDR.
013620     MOVE "548-WRITE-PAGE-HDR" TO PARA-NAME.
013630     WRITE CMD-RPT-REC FROM RPT-BLANK-LINE
013640         AFTER ADVANCING 1.
013650     MOVE "CACHE PERFORMANCE -- PER-COMMAND REPORT" TO RPH-TITLE.
013660     MOVE WS-CMD-PAGES TO RPH-PAGE-NBR.
013670     WRITE CMD-RPT-REC FROM RPT-PAGE-HDR-LINE
013680         AFTER ADVANCING NEXT-PAGE.
013690     WRITE CMD-RPT-REC FROM RPT-BLANK-LINE
013700         AFTER ADVANCING 1.
013710     MOVE ZERO TO WS-CMD-LINES.
013720     ADD 1 TO WS-CMD-PAGES.
013730 548-EXIT.
013740     EXIT.
013750
013760***  MID-REPORT PAGE SKIP, NO NEW COMMAND BLOCK TO GO WITH IT --
013770     JUST THE NEW HEADER.
013780 549-PAGE-BREAK.
013790     MOVE "549-PAGE-BREAK" TO PARA-NAME.
013800     PERFORM 548-WRITE-PAGE-HDR THRU 548-EXIT.
013810 549-EXIT.
013820     EXIT.
013830
013840***  SAME PATTERN AS 500-546 FOR THE COMMAND+PACKAGE TABLE.  NO
013850***  MOST-COMMON-PACKAGE STEP -- THE PACKAGE IS THE EXACT KEY.
013860***  SAME DRIVE LOOP AS 500-WRITE-COMMAND-REPORTS, ONE CMDPKG-RPT
013870***  BLOCK PER CP-TABLE-AREA ROW.
013880 600-WRITE-CMDPKG-REPORTS.
013890     MOVE "600-WRITE-CMDPKG-REPORTS" TO PARA-NAME.
013900     PERFORM 605-DO-ONE-CP-ROW THRU 605-EXIT
013910         VARYING CP-IDX FROM 1 BY 1 UNTIL CP-IDX > CP-ENTRY-CNT.
013920 600-EXIT.
013930     EXIT.
013940
013950***  SAME TWO-STEP STAGE-THEN-PRINT AS 505-DO-ONE-CMD-ROW.
013960 605-DO-ONE-CP-ROW.
013970     PERFORM 610-STAGE-CP-AGG THRU 610-EXIT.
013980     IF CTL-INDIV-ONLY
013990         GO TO 605-TALLY.
014000     PERFORM 640-PRINT-CP-BLOCK THRU 640-EXIT.
014010     ADD 1 TO WS-CMDPKG-FILES-GEN.
014020 605-TALLY.
014030     ADD CP-TOTAL-RUNS(CP-IDX) TO WS-CTL-TOTAL-CP.
014040 605-EXIT.
014050     EXIT.
014060
014070***  SAME STAGING AS 510-STAGE-CMD-AGG, APPLIED TO A CP-TABLE-AREA
014080***  ROW.
014090 610-STAGE-CP-AGG.
014100     MOVE "610-STAGE-CP-AGG" TO PARA-NAME.
014110     INITIALIZE AGG-WORK-AREA.
014120     MOVE CP-KEY-COMMAND(CP-IDX) TO AGG-KEY-COMMAND.
014130     MOVE CP-KEY-PACKAGE(CP-IDX) TO AGG-KEY-PACKAGE.
014140     MOVE CP-TOTAL-RUNS(CP-IDX) TO AGG-TOTAL-RUNS.
014150     MOVE CP-DATE-START(CP-IDX) TO AGG-DATE-START.
014160     MOVE CP-DATE-END(CP-IDX) TO AGG-DATE-END.
014170     MOVE CP-HIT-COUNT(CP-IDX) TO AGG-HIT-COUNT.
014180     MOVE CP-MISS-COUNT(CP-IDX) TO AGG-MISS-COUNT.
014190     MOVE CP-HWC-COUNT(CP-IDX) TO AGG-HWC-COUNT.
014200     MOVE CP-LATENCY-SUM(CP-IDX) TO AGG-LATENCY-SUM.
014210     MOVE CP-LATENCY-CNT(CP-IDX) TO AGG-LATENCY-CNT.
014220     MOVE CP-CLASS-TAP-COUNT(CP-IDX) TO AGG-CLASS-TAP-COUNT.
014230     MOVE CP-CLASS-TEXT-COUNT(CP-IDX) TO AGG-CLASS-TEXT-COUNT.
014240     MOVE CP-CLASS-UNK-COUNT(CP-IDX) TO AGG-CLASS-UNK-COUNT.
014250     IF AGG-TOTAL-RUNS NOT = 0
014260         GO TO 610-PCTS.
014270     MOVE ZERO TO AGG-HIT-PCT, AGG-MISS-PCT, AGG-HWC-PCT.
014280     GO TO 610-LATENCY.
014290 610-PCTS.
014300     COMPUTE AGG-HIT-PCT ROUNDED =
014310         (AGG-HIT-COUNT / AGG-TOTAL-RUNS) * 100.
014320     COMPUTE AGG-MISS-PCT ROUNDED =
014330         (AGG-MISS-COUNT / AGG-TOTAL-RUNS) * 100.
014340     COMPUTE AGG-HWC-PCT ROUNDED =
014350         (AGG-HWC-COUNT / AGG-TOTAL-RUNS) * 100.
014360 610-LATENCY.
014370     IF AGG-LATENCY-CNT NOT = 0
014380         GO TO 610-AVG-LAT.
014390     MOVE ZERO TO AGG-AVG-HIT-LATENCY.
014400     GO TO 610-BREAKDOWN.
014410 610-AVG-LAT.
014420     COMPUTE AGG-AVG-HIT-LATENCY ROUNDED =
014430         AGG-LATENCY-SUM / AGG-LATENCY-CNT.
014440 610-BREAKDOWN.
014450     PERFORM 611-STAGE-CP-BRK THRU 611-EXIT
014460         VARYING AGG-BRK-IDX FROM 1 BY 1 UNTIL AGG-BRK-IDX > 12.
014470     PERFORM 612-STAGE-CP-STAT THRU 612-EXIT
014480         VARYING CP-STAT-IDX FROM 1 BY 1
014490         UNTIL CP-STAT-IDX > CP-STAT-ENTRY-CNT(CP-IDX).
014500     PERFORM 613-SORT-CP-DATES THRU 613-EXIT.
014510     PERFORM 616-STAGE-CP-DATE THRU 616-EXIT
014520         VARYING CP-DATE-IDX FROM 1 BY 1
014530         UNTIL CP-DATE-IDX > CP-DATE-ENTRY-CNT(CP-IDX).
014540 610-EXIT.
014550     EXIT.
014560
014570***  SAME AS 511-STAGE-CMD-BRK FOR THE COMMAND+PACKAGE TABLE.
014580 611-STAGE-CP-BRK.
014590     MOVE MISS-REASON-CODE(AGG-BRK-IDX) TO
014600          AGG-BRK-CATEGORY(AGG-BRK-IDX).
014610     MOVE CP-BRK-COUNT(CP-IDX, AGG-BRK-IDX) TO
014620          AGG-BRK-COUNT(AGG-BRK-IDX).
014630     IF AGG-MISS-COUNT NOT = 0
014640         GO TO 611-PCT.
014650     MOVE ZERO TO AGG-BRK-PCT(AGG-BRK-IDX).
014660     GO TO 611-EXIT.
014670 611-PCT.
014680     COMPUTE AGG-BRK-PCT(AGG-BRK-IDX) ROUNDED =
014690         (AGG-BRK-COUNT(AGG-BRK-IDX) / AGG-MISS-COUNT) * 100.
014700 611-EXIT.
014710     EXIT.
014720
014730***  SAME AS 512-STAGE-CMD-STAT FOR THE COMMAND+PACKAGE TABLE.
014740 612-STAGE-CP-STAT.
014750     SET AGG-STAT-IDX TO CP-STAT-IDX.
014760     MOVE CP-STAT-VALUE(CP-IDX, CP-STAT-IDX) TO
014770          AGG-STAT-VALUE(AGG-STAT-IDX).
014780     MOVE CP-STAT-COUNT(CP-IDX, CP-STAT-IDX) TO
014790          AGG-STAT-COUNT(AGG-STAT-IDX).
014800 612-EXIT.
014810     EXIT.
014820
014830***  SAME BUBBLE SORT AS 515-SORT-CMD-DATES, OVER THE COMMAND+
014840***  PACKAGE ROW'S DATE-TALLY TABLE.
014850 613-SORT-CP-DATES.
014860     MOVE "Y" TO WS-SWAP-SW.
014870     PERFORM 614-BUBBLE-PASS THRU 614-EXIT
014880         UNTIL WS-SWAP-SW = "N".
014890 613-EXIT.
014900     EXIT.
014910
014920***  SAME OUTER PASS AS 516-BUBBLE-PASS.
014930 614-BUBBLE-PASS.
014940     MOVE "N" TO WS-SWAP-SW.
014950     IF CP-DATE-ENTRY-CNT(CP-IDX) NOT > 1
014960         GO TO 614-EXIT.
014970     PERFORM 615-BUBBLE-INNER THRU 615-EXIT
014980         VARYING WS-BUB-SUB FROM 1 BY 1
014990         UNTIL WS-BUB-SUB >= CP-DATE-ENTRY-CNT(CP-IDX).
015000 614-EXIT.
015010     EXIT.
015020
015030***  SAME COMPARE-AND-SWAP STEP AS 517-BUBBLE-INNER.
015040 615-BUBBLE-INNER.
015050     IF CP-DATE-VALUE(CP-IDX, WS-BUB-SUB) NOT >
015060        CP-DATE-VALUE(CP-IDX, WS-BUB-SUB + 1)
015070         GO TO 615-EXIT.
015080     MOVE CP-DATE-ROW(CP-IDX, WS-BUB-SUB) TO
015090          WS-DATE-ROW-HOLD.
015100     MOVE CP-DATE-ROW(CP-IDX, WS-BUB-SUB + 1) TO
015110          CP-DATE-ROW(CP-IDX, WS-BUB-SUB).
015120     MOVE WS-DATE-ROW-HOLD TO
015130          CP-DATE-ROW(CP-IDX, WS-BUB-SUB + 1).
015140     MOVE "Y" TO WS-SWAP-SW.
015150 615-EXIT.
015160     EXIT.
015170
015180***  SAME AS 518-STAGE-CMD-DATE FOR THE COMMAND+PACKAGE TABLE.
015190 616-STAGE-CP-DATE.
015200     SET AGG-DATE-IDX TO CP-DATE-IDX.
015210     MOVE CP-DATE-VALUE(CP-IDX, CP-DATE-IDX) TO
015220          AGG-DATE-VALUE(AGG-DATE-IDX).
015230     MOVE CP-DATE-COUNT(CP-IDX, CP-DATE-IDX) TO
015240          AGG-DATE-COUNT(AGG-DATE-IDX).
015250 616-EXIT.
015260     EXIT.
015270
015280 640-PRINT-CP-BLOCK.
015290     MOVE "640-PRINT-CP-BLOCK" TO PARA-NAME.
015300***  SAME PAGINATION GATE AS 540-PRINT-CMD-BLOCK, KEPT ON ITS
015310***  OWN WS-CP-LINES/WS-CP-PAGES COUNT SINCE CMDPKG-RPT IS A
015320***  SEPARATE PHYSICAL PRINT STREAM FROM COMMAND-RPT.
015330     IF WS-CP-LINES = ZERO
015340         PERFORM 648-WRITE-PAGE-HDR THRU 648-EXIT
015350         GO TO 640-BODY.
015360     IF WS-CP-LINES NOT > 50
015370         GO TO 640-BODY.
015380     PERFORM 649-PAGE-BREAK THRU 649-EXIT.
015390 640-BODY.
015400     MOVE AGG-KEY-COMMAND TO RCL-COMMAND.
015410     MOVE AGG-KEY-PACKAGE TO RCL-PACKAGE.
015420     WRITE CP-RPT-REC FROM RPT-CMD-LINE.
015430     ADD 1 TO WS-CP-LINES.
015440
015450     MOVE AGG-TOTAL-RUNS TO RTL-TOTAL-RUNS.
015460     MOVE AGG-DATE-START TO RTL-DATE-START.
015470     MOVE AGG-DATE-END TO RTL-DATE-END.
015480     WRITE CP-RPT-REC FROM RPT-TOT-LINE.
015490     ADD 1 TO WS-CP-LINES.
015500
015510     MOVE AGG-HIT-COUNT TO RHIT-COUNT.
015520     MOVE AGG-HIT-PCT TO RHIT-PCT.
015530     MOVE AGG-AVG-HIT-LATENCY TO RHIT-AVGLAT.
015540     WRITE CP-RPT-REC FROM RPT-HIT-LINE.
015550     ADD 1 TO WS-CP-LINES.
015560
015570     MOVE AGG-MISS-COUNT TO RMISS-COUNT.
015580     MOVE AGG-MISS-PCT TO RMISS-PCT.
015590     WRITE CP-RPT-REC FROM RPT-MISS-LINE.
015600     ADD 1 TO WS-CP-LINES.
015610
015620     MOVE "MISS BREAKDOWN:" TO RSEC-TEXT.
015630     WRITE CP-RPT-REC FROM RPT-SECTION-LINE.
015640     ADD 1 TO WS-CP-LINES.
015650     PERFORM 642-PRINT-ONE-CP-BRK-LINE THRU 642-EXIT
015660         VARYING AGG-BRK-IDX FROM 1 BY 1 UNTIL AGG-BRK-IDX > 12.
015670
015680     MOVE AGG-HWC-COUNT TO RHWC-COUNT.
015690     MOVE AGG-HWC-PCT TO RHWC-PCT.
015700     WRITE CP-RPT-REC FROM RPT-HWC-LINE.
015710     ADD 1 TO WS-CP-LINES.
015720
015730     MOVE "CLASSIFICATION TALLY:" TO RSEC-TEXT.
015740     WRITE CP-RPT-REC FROM RPT-SECTION-LINE.
015750     ADD 1 TO WS-CP-LINES.
015760     MOVE "TAP" TO RCLS-LABEL.
015770     MOVE AGG-CLASS-TAP-COUNT TO RCLS-COUNT.
015780     WRITE CP-RPT-REC FROM RPT-CLASS-LINE.
015790     ADD 1 TO WS-CP-LINES.
015800     MOVE "TEXT" TO RCLS-LABEL.
015810     MOVE AGG-CLASS-TEXT-COUNT TO RCLS-COUNT.
015820     WRITE CP-RPT-REC FROM RPT-CLASS-LINE.
015830     ADD 1 TO WS-CP-LINES.
015840     MOVE "UNKNOWN" TO RCLS-LABEL.
015850     MOVE AGG-CLASS-UNK-COUNT TO RCLS-COUNT.
015860     WRITE CP-RPT-REC FROM RPT-CLASS-LINE.
015870     ADD 1 TO WS-CP-LINES.
015880
015890     MOVE "STATUS TALLY:" TO RSEC-TEXT.
015900     WRITE CP-RPT-REC FROM RPT-SECTION-LINE.
015910     ADD 1 TO WS-CP-LINES.
015920     PERFORM 644-PRINT-ONE-CP-STAT-LINE THRU 644-EXIT
015930         VARYING AGG-STAT-IDX FROM 1 BY 1
015940         UNTIL AGG-STAT-IDX > CP-STAT-ENTRY-CNT(CP-IDX).
015950
015960     MOVE "DATE TALLY:" TO RSEC-TEXT.
015970     WRITE CP-RPT-REC FROM RPT-SECTION-LINE.
015980     ADD 1 TO WS-CP-LINES.
015990     PERFORM 646-PRINT-ONE-CP-DATE-LINE THRU 646-EXIT
016000         VARYING AGG-DATE-IDX FROM 1 BY 1
016010         UNTIL AGG-DATE-IDX > CP-DATE-ENTRY-CNT(CP-IDX).
016020
016030     WRITE CP-RPT-REC FROM RPT-BLANK-LINE.
016040     ADD 1 TO WS-CP-LINES.
016050 640-EXIT.
016060     EXIT.
016070
016080***  SAME AS 542-PRINT-ONE-BRK-LINE FOR CMDPKG-RPT.
016090 642-PRINT-ONE-CP-BRK-LINE.
016100     MOVE AGG-BRK-CATEGORY(AGG-BRK-IDX) TO RBRK-CATEGORY.
016110     MOVE AGG-BRK-COUNT(AGG-BRK-IDX) TO RBRK-COUNT.
016120     MOVE AGG-BRK-PCT(AGG-BRK-IDX) TO RBRK-PCT.
016130     WRITE CP-RPT-REC FROM RPT-BRK-LINE.
016140     ADD 1 TO WS-CP-LINES.
016150 642-EXIT.
016160     EXIT.
016170
016180***  SAME AS 544-PRINT-ONE-STAT-LINE FOR CMDPKG-RPT.
016190 644-PRINT-ONE-CP-STAT-LINE.
016200     MOVE AGG-STAT-VALUE(AGG-STAT-IDX) TO RSTAT-LABEL.
016210     MOVE AGG-STAT-COUNT(AGG-STAT-IDX) TO RSTAT-COUNT.
016220     WRITE CP-RPT-REC FROM RPT-STAT-LINE.
016230     ADD 1 TO WS-CP-LINES.
016240 644-EXIT.
016250     EXIT.
016260
016270***  SAME AS 546-PRINT-ONE-DATE-LINE FOR CMDPKG-RPT.
016280 646-PRINT-ONE-CP-DATE-LINE.
016290     MOVE AGG-DATE-VALUE(AGG-DATE-IDX) TO RDATE-LABEL.
016300     MOVE AGG-DATE-COUNT(AGG-DATE-IDX) TO RDATE-COUNT.
016310     WRITE CP-RPT-REC FROM RPT-DATE-LINE.
016320     ADD 1 TO WS-CP-LINES.
016330 646-EXIT.
016340     EXIT.
016350
016360***  NEW-PAGE HEADER FOR CMDPKG-RPT.  SAME SHAPE AS
016370***  548-WRITE-PAGE-HDR, JUST A DIFFERENT TITLE AND A DIFFERENT
016380***  COUNTER PAIR SINCE THIS IS THE OTHER PRINT STREAM.
016390 648-WRITE-PAGE-HDR.
016400     MOVE "648-WRITE-PAGE-HDR" TO PARA-NAME.
016410     WRITE CP-RPT-REC FROM RPT-BLANK-LINE
016420         AFTER ADVANCING 1.
016430     MOVE "CACHE PERF -- PER-COMMAND+PACKAGE REPORT"
016440         TO RPH-TITLE.
016450     MOVE WS-CP-PAGES TO RPH-PAGE-NBR.
016460     WRITE CP-RPT-REC FROM RPT-PAGE-HDR-LINE
016470         AFTER ADVANCING NEXT-PAGE.
016480     WRITE CP-RPT-REC FROM RPT-BLANK-LINE
016490         AFTER ADVANCING 1.
016500     MOVE ZERO TO WS-CP-LINES.
016510     ADD 1 TO WS-CP-PAGES.
016520 648-EXIT.
016530     EXIT.
016540
016550***  MID-REPORT PAGE SKIP FOR CMDPKG-RPT.
016560 649-PAGE-BREAK.
016570     MOVE "649-PAGE-BREAK" TO PARA-NAME.
016580     PERFORM 648-WRITE-PAGE-HDR THRU 648-EXIT.
016590 649-EXIT.
016600     EXIT.
016610
016620***  ONE-PAGE JOB SUMMARY -- GRAND TOTALS, OVERALL HIT RATE, AND
016630***  THE
016640***  LIST OF EVERY DISTINCT COMMAND AND COMMAND+PACKAGE PAIR SEEN,
016650***  WRITTEN TO SUMMARY-RPT AFTER BOTH DETAIL REPORTS ARE DONE.
016660 700-WRITE-SUMMARY.
016670     MOVE "700-WRITE-SUMMARY" TO PARA-NAME.
016680     MOVE "RUN SUMMARY" TO RSEC-TEXT.
016690     WRITE SUM-RPT-REC FROM RPT-SECTION-LINE.
016700
016710     MOVE "TOTAL STEPS PROCESSED" TO RSUM-LABEL.
016720     MOVE TOTAL-STEPS-PROCESSED TO RSUM-VALUE.
016730     WRITE SUM-RPT-REC FROM RPT-SUM-TOT-LINE.
016740
016750     MOVE "UNIQUE COMMANDS" TO RSUM-LABEL.
016760     MOVE CMD-ENTRY-CNT TO RSUM-VALUE.
016770     WRITE SUM-RPT-REC FROM RPT-SUM-TOT-LINE.
016780
016790     MOVE "COMMAND-PACKAGE COMBOS" TO RSUM-LABEL.
016800     MOVE CP-ENTRY-CNT TO RSUM-VALUE.
016810     WRITE SUM-RPT-REC FROM RPT-SUM-TOT-LINE.
016820
016830     MOVE "INDIVIDUAL FILES GENERATED" TO RSUM-LABEL.
016840     MOVE WS-INDIV-FILES-GEN TO RSUM-VALUE.
016850     WRITE SUM-RPT-REC FROM RPT-SUM-TOT-LINE.
016860
016870     MOVE "COMMAND-PACKAGE FILES GENERATED" TO RSUM-LABEL.
016880     MOVE WS-CMDPKG-FILES-GEN TO RSUM-VALUE.
016890     WRITE SUM-RPT-REC FROM RPT-SUM-TOT-LINE.
016900
016910     MOVE "COMMAND KEYS:" TO RSEC-TEXT.
016920     WRITE SUM-RPT-REC FROM RPT-SECTION-LINE.
016930     PERFORM 710-PRINT-ONE-CMD-KEY THRU 710-EXIT
016940            VARYING CMD-IDX FROM 1 BY 1
016950            UNTIL CMD-IDX > CMD-ENTRY-CNT.
016960
016970     MOVE "COMMAND|PACKAGE KEYS:" TO RSEC-TEXT.
016980     WRITE SUM-RPT-REC FROM RPT-SECTION-LINE.
016990     PERFORM 720-PRINT-ONE-CP-KEY THRU 720-EXIT
017000         VARYING CP-IDX FROM 1 BY 1 UNTIL CP-IDX > CP-ENTRY-CNT.
017010 700-EXIT.
017020     EXIT.
017030
017040***  ONE COMMAND NAME LINE IN THE SUMMARY'S COMMAND INDEX.
017050 710-PRINT-ONE-CMD-KEY.
017060     MOVE CMD-KEY-COMMAND(CMD-IDX) TO RSUMK-COMMAND.
017070     WRITE SUM-RPT-REC FROM RPT-SUM-KEY-LINE.
017080 710-EXIT.
017090     EXIT.
017100
017110***  ONE COMMAND+PACKAGE PAIR LINE IN THE SUMMARY'S INDEX.
017120 720-PRINT-ONE-CP-KEY.
017130     MOVE CP-KEY-COMMAND(CP-IDX) TO RSUMP-COMMAND.
017140     MOVE CP-KEY-PACKAGE(CP-IDX) TO RSUMP-PACKAGE.
017150     WRITE SUM-RPT-REC FROM RPT-SUM-PAIR-LINE.
017160 720-EXIT.
017170     EXIT.
017180
017190***  CONTROL TOTAL CHECK -- SUM OF TOTAL-STEP-RUNS OVER EVERY
017200***  PER-COMMAND AGGREGATE, AND SEPARATELY OVER EVERY PAIR
017210***  AGGREGATE, MUST EACH EQUAL TOTAL-STEPS-PROCESSED.
017220***  RECONCILES RECORDS-READ AGAINST TOTAL-STEPS-PROCESSED PLUS
017230***  THE
017240***  OUT-OF-SCOPE COUNT -- A MISMATCH MEANS A RECORD WAS DROPPED
017250***  OR
017260***  DOUBLE-COUNTED SOMEWHERE ABOVE AND IS WORTH AN OPERATOR'S
017270***  LOOK.
017280 800-VERIFY-CONTROL-TOTALS.
017290     MOVE "800-VERIFY-CONTROL-TOTALS" TO PARA-NAME.
017300     IF WS-CTL-TOTAL-CMD NOT = TOTAL-STEPS-PROCESSED
017310         MOVE "** COMMAND TABLE OUT OF BALANCE" TO ABEND-REASON
017320         MOVE WS-CTL-TOTAL-CMD TO ACTUAL-VAL
017330         MOVE TOTAL-STEPS-PROCESSED TO EXPECTED-VAL
017340         GO TO 1000-ABEND-RTN.
017350     IF WS-CTL-TOTAL-CP NOT = TOTAL-STEPS-PROCESSED
017360         MOVE "** COMMAND-PACKAGE TABLE OUT OF BALANCE" TO
017370              ABEND-REASON
017380         MOVE WS-CTL-TOTAL-CP TO ACTUAL-VAL
017390         MOVE TOTAL-STEPS-PROCESSED TO EXPECTED-VAL
017400         GO TO 1000-ABEND-RTN.
017410 800-EXIT.
017420     EXIT.
017430
017440***  CLOSES EVERY FILE THIS RUN OPENED, IN OPEN ORDER.
017450 990-CLOSE-FILES.
017460     MOVE "990-CLOSE-FILES" TO PARA-NAME.
017470     CLOSE STEP-FILE, CTLCARD, COMMAND-RPT, CMDPKG-RPT,
017480           SUMMARY-RPT, SYSOUT.
017490 990-EXIT.
017500     EXIT.
017510
017520***  FORCES A SYSTEM ABEND BY DIVIDING BY ZERO-VAL -- SAME DUMP-
017530***  ON-PURPOSE IDIOM CCONE AND CCNEVER USE, SO A CAPACITY
017540***  OVERFLOW OR A BAD CONTROL CARD SHOWS UP AS A JOB FAILURE
017550***  RATHER THAN A QUIETLY SHORT REPORT.
017560 1000-ABEND-RTN.
017570     WRITE SYSOUT-REC FROM ABEND-REC.
017580     PERFORM 990-CLOSE-FILES THRU 990-EXIT.
017590     DISPLAY "*** ABNORMAL END OF JOB-CCBULK ***" UPON CONSOLE.
017600     DIVIDE ZERO-VAL INTO ONE-VAL.
