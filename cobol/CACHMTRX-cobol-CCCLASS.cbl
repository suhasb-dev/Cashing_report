000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  CCCLASS.
000130 AUTHOR. TOM G. DRISCOLL.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 08/14/95.
000160 DATE-COMPILED. 08/14/95.
000170 SECURITY. NON-CONFIDENTIAL.
000180
000190******************************************************************
000200*REMARKS.
000210*
000220*        CALLED SUBPROGRAM -- ASSIGNS A SINGLE CACHE-MISS REASON
000230*        CODE TO ONE TEST-STEP RECORD.  CALLER PASSES THE
000240*        RELEVANT FLAGS AND SCORES FROM STEP-RECORD; THIS
000250*        PROGRAM RETURNS ONE OF THE TWELVE CODES IN CCMISSRC,
000260*        APPLYING THE RULES IN QA-AUTOMATION'S PRECEDENCE MEMO
000270*        IN STRICT TOP-TO-BOTTOM ORDER -- FIRST MATCH WINS.
000280*
000290*        THE CALLER IS RESPONSIBLE FOR DECIDING *WHETHER* A
000300*        RECORD NEEDS CLASSIFYING (CACHE-READ-STATUS OF 0, -1,
000310*        OR SPACES).  THIS PROGRAM DOES NOT RE-CHECK THAT.
000320*
000330*   MAINTENANCE LOG
000340*   DATE      INIT  TICKET    DESCRIPTION
000350*   --------  ----  --------  ----------------------------------
000360*   08/14/95  TGD   CAC-0112  ORIGINAL 12-RULE CASCADE
000370*   02/02/97  TGD   CAC-0151  RESEQUENCED RULES 9-11 PER REVISED
000380*                             QA PRECEDENCE MEMO
000390*   09/30/98  RFP   CAC-0198  Y2K REVIEW -- NO DATE LOGIC IN THIS
000400*                             PROGRAM, NO CHANGE REQUIRED
000410*   06/11/03  JS    CAC-0241  DEFAULT TO "unclassified" RATHER
000420*                             THAN FALLING THROUGH WITH SPACES
000430*                             WHEN NO RULE FIRES
000440*   07/19/04  RFP   CAC-0256  ADDED A ONE-LINE TRACE SO AN
000450*                             OPERATOR CAN SEE WHICH RULE NUMBER
000460*                             FIRED WITHOUT CRACKING OPEN THE
000470*                             30-BYTE REASON CODE BY HAND
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-390.
000520 OBJECT-COMPUTER. IBM-390.
000530 INPUT-OUTPUT SECTION.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 WORKING-STORAGE SECTION.
000590 01  MISC-FIELDS.
000600     05  WS-RULE-FIRED           PIC X(1) VALUE "N".
000610         88 RULE-HAS-FIRED       VALUE "Y".
000620         88 RULE-NOT-FIRED       VALUE "N".
000630     05  WS-RULE-NBR             PIC 9(2) COMP VALUE ZERO.
000640     05  FILLER                  PIC X(05).
000650
000660 77  WS-RULES-EVAL-CNT           PIC 9(2) COMP VALUE ZERO.
000670
000680***  ONE-LINE TRACE -- "RULE NN FIRED: <REASON TEXT>" -- BUILT
000690***  JUST BEFORE GOBACK SO CAC-0256'S DISPLAY HAS SOMETHING
000700***  READABLE TO SHOW THE OPERATOR.
000710 01  WS-TRACE-LINE.
000720     05  WTL-LIT-1               PIC X(05) VALUE "RULE ".
000730     05  WTL-RULE-NBR            PIC 9(02).
000740     05  WTL-LIT-2               PIC X(08) VALUE " FIRED: ".
000750     05  WTL-REASON              PIC X(30).
000760     05  FILLER                  PIC X(16) VALUE SPACES.
000770
000780 01  WS-TRACE-LINE-RAW REDEFINES WS-TRACE-LINE.
000790     05  WTLR-RAW                PIC X(61).
000800
000810 COPY CCMISSRC.
000820
000830 LINKAGE SECTION.
000840 01  CLASSIFY-REC.
000850     05  UNDOABLE-FLAG-IN            PIC X(1).
000860     05  UNBLOCKER-FLAG-IN           PIC X(1).
000870     05  OCR-FLAG-IN                 PIC X(1).
000880     05  DYNAMIC-FLAG-IN             PIC X(1).
000890     05  LLM-OUTPUT-NULL-FLAG-IN     PIC X(1).
000900     05  TEST-STEP-STATUS-IN         PIC X(8).
000910     05  CACHE-READ-STATUS-IN        PIC S9(1).
000920     05  CACHE-DOC-STATUS-IN         PIC S9(1).
000930     05  SIMILARITY-SCORE-IN         PIC 9(1)V9(4).
000940     05  CAND-COUNT-AFTER-FILTER-IN  PIC 9(3).
000950     05  SIMILAR-DOC-FOUND-FLAG-IN   PIC X(1).
000960 01  MISS-REASON-CODE-OUT            PIC X(30).
000970 01  RETURN-CD                       PIC S9(4) COMP.
000980
000990***  FLAG-ONLY VIEW OF CLASSIFY-REC -- RULES 1-5 ARE ALL SIMPLE
001000***  Y/N SWITCHES, THIS LETS 100-CHECK-UNDOABLE THRU
001010***  140-CHECK-NULL-LLM LOOK AT JUST THE SWITCH BLOCK IF A
001020***  FUTURE RULE NEEDS TO TEST MORE THAN ONE FLAG AT ONCE.
001030 01  CLASSIFY-REC-FLAGS REDEFINES CLASSIFY-REC.
001040     05  CRF-UNDOABLE            PIC X(01).
001050     05  CRF-UNBLOCKER           PIC X(01).
001060     05  CRF-OCR                 PIC X(01).
001070     05  CRF-DYNAMIC             PIC X(01).
001080     05  CRF-NULL-LLM            PIC X(01).
001090     05  FILLER                  PIC X(19).
001100
001110 PROCEDURE DIVISION USING CLASSIFY-REC, MISS-REASON-CODE-OUT,
001120                           RETURN-CD.
001130     PERFORM 010-LOAD-MISS-TABLE THRU 010-EXIT.
001140     MOVE "N" TO WS-RULE-FIRED.
001150     MOVE SPACES TO MISS-REASON-CODE-OUT.
001160     MOVE ZERO TO WS-RULE-NBR.
001170     ADD 1 TO WS-RULES-EVAL-CNT.
001180
001190     PERFORM 100-CHECK-UNDOABLE       THRU 100-EXIT.
001200     IF RULE-NOT-FIRED
001210         PERFORM 110-CHECK-UNBLOCKER  THRU 110-EXIT.
001220     IF RULE-NOT-FIRED
001230         PERFORM 120-CHECK-OCR        THRU 120-EXIT.
001240     IF RULE-NOT-FIRED
001250         PERFORM 130-CHECK-DYNAMIC    THRU 130-EXIT.
001260     IF RULE-NOT-FIRED
001270         PERFORM 140-CHECK-NULL-LLM   THRU 140-EXIT.
001280     IF RULE-NOT-FIRED
001290         PERFORM 150-CHECK-FAILED     THRU 150-EXIT.
001300     IF RULE-NOT-FIRED
001310         PERFORM 160-CHECK-NO-READ    THRU 160-EXIT.
001320     IF RULE-NOT-FIRED
001330         PERFORM 170-CHECK-NO-DOC     THRU 170-EXIT.
001340     IF RULE-NOT-FIRED
001350         PERFORM 180-CHECK-SIMILARITY THRU 180-EXIT.
001360     IF RULE-NOT-FIRED
001370         PERFORM 185-CHECK-CAND-NOS   THRU 185-EXIT.
001380     IF RULE-NOT-FIRED
001390         PERFORM 190-CHECK-SIMDOC     THRU 190-EXIT.
001400     IF RULE-NOT-FIRED
001410         PERFORM 195-SET-UNCLASSIFIED THRU 195-EXIT.
001420
001430***  CAC-0256 TRACE -- ONE LINE PER CALL SHOWING WHICH RULE
001440***  NUMBER FIRED AND THE REASON TEXT IT PRODUCED.
001450     MOVE WS-RULE-NBR TO WTL-RULE-NBR.
001460     MOVE MISS-REASON-CODE-OUT TO WTL-REASON.
001470     DISPLAY "CCCLASS -- " WTLR-RAW.
001480     MOVE ZERO TO RETURN-CD.
001490     GOBACK.
001500
001510 010-LOAD-MISS-TABLE.
001520     PERFORM 015-LOAD-ONE-ROW THRU 015-EXIT
001530             VARYING MR-IDX FROM 1 BY 1
001540             UNTIL MR-IDX > 12.
001550 010-EXIT.
001560     EXIT.
001570
001580 015-LOAD-ONE-ROW.
001590     MOVE MR-VAL-ROW(MR-IDX) TO MISS-REASON-CODE(MR-IDX).
001600     MOVE MR-IDX TO MISS-REASON-SEQ(MR-IDX).
001610 015-EXIT.
001620     EXIT.
001630
001640***  RULE 1 -- UNDOABLE STEP
001650 100-CHECK-UNDOABLE.
001660     IF UNDOABLE-FLAG-IN = "Y"
001670         MOVE 01 TO WS-RULE-NBR
001680         MOVE MISS-REASON-CODE(1) TO MISS-REASON-CODE-OUT
001690         MOVE "Y" TO WS-RULE-FIRED.
001700 100-EXIT.
001710     EXIT.
001720
001730***  RULE 2 -- UNBLOCKER CALL
001740 110-CHECK-UNBLOCKER.
001750     IF UNBLOCKER-FLAG-IN = "Y"
001760         MOVE 02 TO WS-RULE-NBR
001770         MOVE MISS-REASON-CODE(2) TO MISS-REASON-CODE-OUT
001780         MOVE "Y" TO WS-RULE-FIRED.
001790 110-EXIT.
001800     EXIT.
001810
001820***  RULE 3 -- OCR STEP
001830 120-CHECK-OCR.
001840     IF OCR-FLAG-IN = "Y"
001850         MOVE 03 TO WS-RULE-NBR
001860         MOVE MISS-REASON-CODE(3) TO MISS-REASON-CODE-OUT
001870         MOVE "Y" TO WS-RULE-FIRED.
001880 120-EXIT.
001890     EXIT.
001900
001910***  RULE 4 -- DYNAMIC COMPONENT TARGET
001920 130-CHECK-DYNAMIC.
001930     IF DYNAMIC-FLAG-IN = "Y"
001940         MOVE 04 TO WS-RULE-NBR
001950         MOVE MISS-REASON-CODE(4) TO MISS-REASON-CODE-OUT
001960         MOVE "Y" TO WS-RULE-FIRED.
001970 130-EXIT.
001980     EXIT.
001990
002000***  RULE 5 -- MODEL OUTPUT WAS NULL
002010 140-CHECK-NULL-LLM.
002020     IF LLM-OUTPUT-NULL-FLAG-IN = "Y"
002030         MOVE 05 TO WS-RULE-NBR
002040         MOVE MISS-REASON-CODE(5) TO MISS-REASON-CODE-OUT
002050         MOVE "Y" TO WS-RULE-FIRED.
002060 140-EXIT.
002070     EXIT.
002080
002090***  RULE 6 -- THE TEST STEP ITSELF FAILED
002100 150-CHECK-FAILED.
002110     IF TEST-STEP-STATUS-IN = "FAILED  "
002120         MOVE 06 TO WS-RULE-NBR
002130         MOVE MISS-REASON-CODE(6) TO MISS-REASON-CODE-OUT
002140         MOVE "Y" TO WS-RULE-FIRED.
002150 150-EXIT.
002160     EXIT.
002170
002180***  RULE 7 -- NO CACHE LOOKUP WAS EVEN ATTEMPTED
002190 160-CHECK-NO-READ.
002200     IF CACHE-READ-STATUS-IN = SPACE
002210         MOVE 07 TO WS-RULE-NBR
002220         MOVE MISS-REASON-CODE(7) TO MISS-REASON-CODE-OUT
002230         MOVE "Y" TO WS-RULE-FIRED.
002240 160-EXIT.
002250     EXIT.
002260
002270***  RULE 8 -- NO CACHE DOCUMENT HAS EVER EXISTED
002280 170-CHECK-NO-DOC.
002290     IF CACHE-DOC-STATUS-IN = 0
002300         MOVE 08 TO WS-RULE-NBR
002310         MOVE MISS-REASON-CODE(8) TO MISS-REASON-CODE-OUT
002320         MOVE "Y" TO WS-RULE-FIRED.
002330 170-EXIT.
002340     EXIT.
002350
002360***  RULE 9 -- BEST CANDIDATE BELOW THE SIMILARITY THRESHOLD
002370 180-CHECK-SIMILARITY.
002380     IF SIMILARITY-SCORE-IN < SIMILARITY-THRESHOLD
002390         MOVE 09 TO WS-RULE-NBR
002400         MOVE MISS-REASON-CODE(9) TO MISS-REASON-CODE-OUT
002410         MOVE "Y" TO WS-RULE-FIRED.
002420 180-EXIT.
002430     EXIT.
002440
002450***  RULE 10 -- MUST-MATCH FILTER LEFT NO CANDIDATES
002460 185-CHECK-CAND-NOS.
002470     IF CAND-COUNT-AFTER-FILTER-IN = 0
002480         MOVE 10 TO WS-RULE-NBR
002490         MOVE MISS-REASON-CODE(10) TO MISS-REASON-CODE-OUT
002500         MOVE "Y" TO WS-RULE-FIRED.
002510 185-EXIT.
002520     EXIT.
002530
002540***  RULE 11 -- SIMILAR DOCUMENT SURVIVED FILTER, STILL A MISS
002550 190-CHECK-SIMDOC.
002560     IF SIMILAR-DOC-FOUND-FLAG-IN = "Y"
002570         MOVE 11 TO WS-RULE-NBR
002580         MOVE MISS-REASON-CODE(11) TO MISS-REASON-CODE-OUT
002590         MOVE "Y" TO WS-RULE-FIRED.
002600 190-EXIT.
002610     EXIT.
002620
002630***  RULE 12 -- NOTHING ELSE MATCHED (OR AN EARLIER CHECK BLEW UP)
002640 195-SET-UNCLASSIFIED.
002650     MOVE MISS-REASON-CODE(12) TO MISS-REASON-CODE-OUT.
002660     MOVE 12 TO WS-RULE-NBR.
002670 195-EXIT.
002680     EXIT.
